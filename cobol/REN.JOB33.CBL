000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-RECONCILE-ENGINE.
000030 AUTHOR. KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 03/14/1986.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  REN.JOB33  --  COMMISSION-RECONCILE-ENGINE                  *
000100* *  LOADS THE COMPILED-IN PLAN-YEAR/KICKER TABLE, RE-READS THE  *
000110* *  ENRICHED CRM-DEAL AND COMMISSION-TRANSACTION WORK FILES     *
000120* *  INTO WORKING-STORAGE TABLES, CARVES OUT THE CENTRALLY       *
000130* *  PROCESSED PRICE-INCREASE CREDITS, RUNS THE THREE-PASS       *
000140* *  DEAL/TRANSACTION MATCH, ATTACHES WITHHOLDING AND SPLIT      *
000150* *  CREDITS, VALIDATES REVENUE DATE, INTERNAL ARITHMETIC AND    *
000160* *  EXPECTED COMMISSION AMOUNT, FLAGS MISSING DEALS, RUNS THE   *
000170* *  FORECAST/KICKER ANALYSIS AND WRITES THE MATCH, DISCREPANCY  *
000180* *  AND SUMMARY WORK FILES READ BY RPG.JOB34.  THIRD STEP IN    *
000190* *  THE QUARTERLY COMMISSION RECONCILIATION RUN.                *
000200* ****************************************************************
000210* 03/14/86  KLT  CR04218  ORIGINAL - SINGLE-PASS DEAL/
000220*                         TRANSACTION MATCH BY EXACT DEAL
000230*                         NAME ONLY; UNMATCHED ROWS WENT TO
000240*                         A PRINTED EXCEPTION LIST FOR
000250*                         MANUAL REVIEW.
000260* 01/28/99  DJP  CR09220  Y2K REMEDIATION - EXPANDED ALL
000270*                         DATE FIELDS TO FOUR-DIGIT YEARS AND
000280*                         REWORKED THE CENTURY WINDOW IN THE
000290*                         DATE-DIFFERENCE ROUTINE.
000300* 10/19/07  KLT  CR10459  REWRITTEN FOR CRM INTEGRATION -
000310*                         ADDED THE ID AND NAME-DATE MATCH
000320*                         PASSES AND MISSING-DEAL DETECTION,
000330*                         REPLACING THE NAME-ONLY MATCH.
000340* 03/02/11  KLT  CR10702  ADDED COMPANY-DATE MATCH PASS, THE
000350*                         WITHHOLDING AND SPLIT ATTACH STEPS.
000360* 08/14/19  MDK  CR11066  ADDED THE CENTRALLY-PROCESSED CARVE-
000370*                         OUT AND THE REVENUE-DATE, ARITHMETIC
000380*                         AND EXPECTED-COMMISSION VALIDATIONS.
000390* 01/09/23  KLT  CR11190  REBUILT THE PLAN-TABLE LOAD FOR THE
000400*                         2023-2025 RATE SET; ADDED THE
000410*                         FORECAST/KICKER ANALYSIS (U5) AND
000420*                         THE COMMISSION-RECON-SUMMARY WRITE.
000430* 04/02/25  MDK  CR11277  CORRECTED THE PASS 1 MATCH TO
000440*                         COMPARE SC-ID TO DEAL-ID INSTEAD OF
000450*                         A SECOND EXACT NAME/DATE TEST;
000460*                         ADDED THE SPLIT-SHARE AND WITHHOLD-
000470*                         SHARE DIVIDE-DOWN TO THE ARITHMETIC
000480*                         CHECK; WIDENED THE ARITHMETIC AND
000490*                         RATE-CHECK TOLERANCE TO ONE EURO
000500*                         WITH MEDIUM/HIGH SEVERITY BY IMPACT;
000510*                         REWORKED WITHHOLDING-MISMATCH TO
000520*                         COMPARE THE FULL AMOUNT AGAINST
000530*                         TWICE THE PRIME ROW'S COMMISSION;
000540*                         REBUILT 4600 TO ATTACH, OR OPEN A
000550*                         NEW MATCH FOR, AN S-TYPE SPLIT ROW;
000560*                         AND PRICED A MISSING DEAL'S IMPACT
000570*                         OFF THE RATE CARD, NOT ITS RAW
000580*                         DEAL AMOUNT.
000581* 03/11/23  KLT  CR11190  CORRECTED 4710 TO GATE THE JAN-1
000582*                         REVENUE-DATE RULE ON THE CPI/FIXED
000583*                         PRICE INCREASE DEAL-NAME KEYWORDS
000584*                         INSTEAD OF FIRING ON EVERY DEAL;
000585*                         5130 NOW VALUES A FORECAST ROW'S
000586*                         KICKER AS THE GREATER OF THE
000587*                         EXPLICIT EARLYBIRD/PERF/CAMPAIGN
000588*                         KICKERS AND THE ROW'S OWN QUARTER-
000589*                         ACHIEVEMENT KICKER, WITH BASE
000590*                         COMMISSION FALLING BACK TO THE
000591*                         ESTIMATE; WIDENED 4415 TO STRIP ALL
000592*                         EIGHT LEGAL-FORM SUFFIXES, NOT JUST
000593*                         FOUR; 5210 NOW FALLS THE FULL-AMOUNT
000594*                         TOTAL BACK TO TWICE THE PAID AMOUNT
000595*                         WHEN THE ESTIMATE FIELD IS BLANK, AND
000596*                         CORRECTED THE WITHHELD-TOTAL FORMULA;
000597*                         AND DROPPED THE UNDOCUMENTED CHURN
000598*                         BRANCH FROM THE 4910 RATE CASCADE.
000599 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-3090.
000620 OBJECT-COMPUTER. IBM-3090.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS POSITIVE-SIGN IS "+"
000660     UPSI-0 IS REN-TEST-RUN-SW.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT CRM-DEAL-WORK-RECORD ASSIGN TO "CRMWORK"
000700         FILE STATUS IS WS-CRW-FILE-STATUS.
000710     SELECT COMMISSION-TRANSACTION-WORK-RECORD
000720         ASSIGN TO "SCWORK"
000730         FILE STATUS IS WS-SCW-FILE-STATUS.
000740     SELECT COMMISSION-MATCH-RECORD ASSIGN TO "MATWORK"
000750         FILE STATUS IS WS-MAT-FILE-STATUS.
000760     SELECT COMMISSION-DISCREPANCY-RECORD ASSIGN TO "DSCDTL"
000770         FILE STATUS IS WS-DSC-FILE-STATUS.
000780     SELECT COMMISSION-RECON-SUMMARY-RECORD ASSIGN TO "RENSUM"
000790         FILE STATUS IS WS-SUM-FILE-STATUS.
000800 DATA DIVISION.
000810 FILE SECTION.
000820* ****************************************************************
000830* *  WORK-FILE LAYOUTS CARRIED LOCALLY FROM THE CRW.TIP22        *
000840* *  AND SCW.TIP24 MASTER LAYOUTS WRITTEN UPSTREAM BY            *
000850* *  CRL.JOB31 AND SCL.JOB32.                                    *
000860* ****************************************************************
000870 FD  CRM-DEAL-WORK-RECORD
000880     LABEL RECORD IS STANDARD.
000890 01  CRM-DEAL-WORK-RECORD.
000900     05  CRW-RECORD-TYPE-CDE           PIC X(2).
000910         88  CRW-RECORD-TYPE-HEADER        VALUE "HH".
000920         88  CRW-RECORD-TYPE-DETAIL        VALUE "DD".
000930         88  CRW-RECORD-TYPE-TRAILER       VALUE "TT".
000940     05  CRW-DETAIL-AREA.
000950         10  CRW-DEAL-ID               PIC X(12).
000960         10  CRW-DEAL-NAME              PIC X(60).
000970         10  CRW-CLOSE-DATE             PIC X(10).
000980         10  CRW-SERVICE-START-DATE     PIC X(10).
000990         10  CRW-COMMISSION-AMOUNT      PIC S9(9)V99.
001000         10  CRW-DEAL-AMOUNT            PIC S9(9)V99.
001010         10  CRW-COMPANY                PIC X(40).
001020         10  CRW-DEAL-TYPE              PIC X(30).
001030         10  CRW-PRODUCT-NAME           PIC X(40).
001040         10  CRW-TYPES-OF-ACV           PIC X(40).
001050         10  CRW-DEPLOYMENT-TYPE        PIC X(20).
001060         10  CRW-QUARTER-KEY            PIC X(7).
001070         10  CRW-IS-PS-DEAL-CDE         PIC X(1).
001080             88  CRW-PS-DEAL-YES            VALUE "Y".
001090             88  CRW-PS-DEAL-NO             VALUE "N".
001100         10  CRW-SPLIT-CDE              PIC X(1).
001110             88  CRW-SPLIT-YES              VALUE "Y".
001120             88  CRW-SPLIT-NO               VALUE "N".
001130         10  CRW-SPLIT-OTHER-QTR-KEY    PIC X(7).
001140         10  FILLER                     PIC X(20).
001150     05  CRW-HEADER-AREA REDEFINES CRW-DETAIL-AREA.
001160         10  CRW-HDR-RUN-DATE           PIC X(10).
001170         10  CRW-HDR-RUN-TIME           PIC X(8).
001180         10  FILLER                     PIC X(282).
001190     05  CRW-TRAILER-AREA REDEFINES CRW-DETAIL-AREA.
001200         10  CRW-TRL-DEAL-COUNT         PIC 9(9) COMP.
001210         10  CRW-TRL-TOTAL-COMMISSION   PIC S9(11)V99.
001220         10  CRW-TRL-PS-DEAL-COUNT      PIC 9(9) COMP.
001230         10  CRW-TRL-PS-AMOUNT          PIC S9(11)V99.
001240         10  CRW-TRL-REG-DEAL-COUNT     PIC 9(9) COMP.
001250         10  CRW-TRL-REG-AMOUNT         PIC S9(11)V99.
001260         10  FILLER                     PIC X(265).
001270 FD  COMMISSION-TRANSACTION-WORK-RECORD
001280     LABEL RECORD IS STANDARD.
001290 01  COMMISSION-TRANSACTION-WORK-RECORD.
001300     05  SCW-RECORD-TYPE-CDE           PIC X(2).
001310         88  SCW-RECORD-TYPE-HEADER        VALUE "HH".
001320         88  SCW-RECORD-TYPE-DETAIL        VALUE "DD".
001330         88  SCW-RECORD-TYPE-TRAILER       VALUE "TT".
001340     05  SCW-DETAIL-AREA.
001350         10  SCW-SC-ID                 PIC X(12).
001360         10  SCW-DEAL-NAME              PIC X(60).
001370         10  SCW-CUSTOMER-ID            PIC X(10).
001380         10  SCW-CUSTOMER-NAME          PIC X(40).
001390         10  SCW-CLOSE-DATE             PIC X(10).
001400         10  SCW-REVENUE-START          PIC X(10).
001410         10  SCW-COMMISSION             PIC S9(7)V99.
001420         10  SCW-EST-COMMISSION         PIC S9(7)V99.
001430         10  SCW-COMMISSION-RATE        PIC V9999.
001440         10  SCW-DEAL-TYPE              PIC X(30).
001450         10  SCW-ACV-EUR                PIC S9(9)V99.
001460         10  SCW-SPLIT-FLAG             PIC X(1).
001470         10  SCW-TX-TYPE                PIC X(1).
001480             88  SCW-TX-TYPE-REGULAR        VALUE "R".
001490             88  SCW-TX-TYPE-WITHHOLDING    VALUE "W".
001500             88  SCW-TX-TYPE-FORECAST       VALUE "F".
001510             88  SCW-TX-TYPE-SPLIT          VALUE "S".
001520         10  SCW-IS-PS-CDE              PIC X(1).
001530             88  SCW-PS-YES                 VALUE "Y".
001540             88  SCW-PS-NO                  VALUE "N".
001550         10  SCW-EARLYBIRD-KICKER       PIC S9(7)V99.
001560         10  SCW-PERF-KICKER            PIC S9(7)V99.
001570         10  SCW-CAMPAIGN-KICKER        PIC S9(7)V99.
001580         10  SCW-PS-TCV                 PIC S9(9)V99.
001590         10  SCW-USED-IN-MATCH-CDE      PIC X(1).
001600             88  SCW-USED-YES               VALUE "Y".
001610             88  SCW-USED-NO                VALUE "N".
001620         10  FILLER                     PIC X(30).
001630     05  SCW-HEADER-AREA REDEFINES SCW-DETAIL-AREA.
001640         10  SCW-HDR-RUN-DATE           PIC X(10).
001650         10  SCW-HDR-RUN-TIME           PIC X(8).
001660         10  SCW-HDR-SOURCE-FILE-NM     PIC X(20).
001670         10  FILLER                     PIC X(254).
001680     05  SCW-TRAILER-AREA REDEFINES SCW-DETAIL-AREA.
001690         10  SCW-TRL-REC-COUNT          PIC 9(9) COMP.
001700         10  SCW-TRL-REGULAR-COUNT      PIC 9(9) COMP.
001710         10  SCW-TRL-WITHHOLD-COUNT     PIC 9(9) COMP.
001720         10  SCW-TRL-FORECAST-COUNT     PIC 9(9) COMP.
001730         10  SCW-TRL-SPLIT-COUNT        PIC 9(9) COMP.
001740         10  SCW-TRL-DQ-SCORE           PIC 9(3)V9.
001750         10  FILLER                     PIC X(264).
001760* ****************************************************************
001770* *  MATCH, DISCREPANCY AND SUMMARY WORK-FILE LAYOUTS            *
001780* *  CARRIED LOCALLY FROM THE MAT.TIP26, DSC.TIP27 AND           *
001790* *  SUM.TIP28 MASTER LAYOUTS.  WRITTEN HERE, READ BACK          *
001800* *  BY RPG.JOB34.                                               *
001810* ****************************************************************
001820 FD  COMMISSION-MATCH-RECORD
001830     LABEL RECORD IS STANDARD.
001840 01  COMMISSION-MATCH-RECORD.
001850     05  MAT-DEAL-ID                PIC X(12).
001860     05  MAT-DEAL-NAME              PIC X(60).
001870     05  MAT-SC-ID                  PIC X(12).
001880     05  MAT-TYPE-CDE               PIC X(12).
001890         88  MAT-TYPE-ID                VALUE "ID".
001900         88  MAT-TYPE-NAME-DATE         VALUE "NAME-DATE".
001910         88  MAT-TYPE-COMPANY-DATE      VALUE "COMPANY-DATE".
001920     05  MAT-CONFIDENCE-PCT         PIC 9(3)V9.
001930     05  MAT-DEAL-COMMISSION-AMT    PIC S9(9)V99.
001940     05  MAT-SUMMED-COMMISSION-AMT  PIC S9(9)V99.
001950     05  MAT-ATTACHED-TXN-COUNT     PIC 9(4) COMP.
001960     05  MAT-SPLIT-TXN-COUNT        PIC 9(4) COMP.
001970     05  MAT-HAS-WITHHOLD-SW        PIC X(1).
001980         88  MAT-HAS-WITHHOLD           VALUE "Y".
001990         88  MAT-NO-WITHHOLD            VALUE "N".
002000     05  MAT-CENTRAL-PROCESSED-SW   PIC X(1).
002010         88  MAT-IS-CENTRAL-PROCESSED   VALUE "Y".
002020         88  MAT-IS-NOT-CENTRAL         VALUE "N".
002030     05  MAT-WITHHOLD-PAID-AMT      PIC S9(9)V99.
002040     05  MAT-WITHHOLD-FULL-AMT      PIC S9(9)V99.
002050     05  MAT-CLOSE-DATE             PIC X(10).
002060     05  MAT-REVENUE-START-DATE     PIC X(10).
002070     05  FILLER                     PIC X(31).
002080 FD  COMMISSION-DISCREPANCY-RECORD
002090     LABEL RECORD IS STANDARD.
002100 01  COMMISSION-DISCREPANCY-RECORD.
002110     05  DSC-RECORD-TYPE-CDE           PIC X(1).
002120         88  DSC-RECORD-TYPE-HEADER         VALUE "H".
002130         88  DSC-RECORD-TYPE-DETAIL         VALUE "D".
002140     05  HEADER-RECORD-AREA.
002150         10  DSC-RUN-DATE.
002160             15  DSC-RUN-YYYY           PIC 9(4).
002170             15  DSC-RUN-MM             PIC 9(2).
002180             15  DSC-RUN-DD             PIC 9(2).
002190         10  DSC-HIGH-COUNT             PIC 9(5) COMP.
002200         10  DSC-MEDIUM-COUNT           PIC 9(5) COMP.
002210         10  DSC-TOTAL-IMPACT-EUR       PIC S9(9)V99.
002220         10  FILLER                     PIC X(153).
002230     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
002240         10  DSC-DEAL-ID                PIC X(12).
002250         10  DSC-DEAL-NAME              PIC X(60).
002260         10  DSC-DISC-TYPE-CDE          PIC X(25).
002270             88  DSC-TYPE-MISSING-DEAL      VALUE
002280                                     "MISSING-DEAL".
002290             88  DSC-TYPE-WRONG-COMMISSION  VALUE
002300                             "WRONG-COMMISSION-AMOUNT".
002310             88  DSC-TYPE-CALC-ERROR        VALUE
002320                                     "CALCULATION-ERROR".
002330             88  DSC-TYPE-WITHHOLD-MISMATCH VALUE
002340                                 "WITHHOLDING-MISMATCH".
002350             88  DSC-TYPE-BAD-REVENUE-DATE  VALUE
002360                                "INCORRECT-REVENUE-DATE".
002370         10  DSC-EXPECTED-VALUE         PIC X(40).
002380         10  DSC-ACTUAL-VALUE           PIC X(40).
002390         10  DSC-IMPACT-EUR             PIC S9(9)V99.
002400         10  DSC-SEVERITY-CDE           PIC X(6).
002410             88  DSC-SEVERITY-HIGH          VALUE "HIGH".
002420             88  DSC-SEVERITY-MEDIUM        VALUE "MEDIUM".
002430         10  DSC-CONFIDENCE-PCT         PIC 9(3)V9.
002440         10  FILLER                     PIC X(34).
002450 FD  COMMISSION-RECON-SUMMARY-RECORD
002460     LABEL RECORD IS STANDARD.
002470 01  COMMISSION-RECON-SUMMARY-RECORD.
002480     05  SUM-RECORD-TYPE-CDE       PIC X(2).
002490         88  SUM-RECORD-TYPE-HEADER    VALUE "HH".
002500         88  SUM-RECORD-TYPE-DETAIL    VALUE "DD".
002510         88  SUM-RECORD-TYPE-TRAILER   VALUE "TT".
002520     05  SUM-DETAIL-AREA.
002530         10  SUM-BLOCK-CDE         PIC X(8).
002540             88  SUM-BLOCK-OVERALL     VALUE "OVERALL".
002550             88  SUM-BLOCK-CENTRAL     VALUE "CENTRAL".
002560             88  SUM-BLOCK-WITHHOLD    VALUE "WITHHOLD".
002570             88  SUM-BLOCK-FORECAST    VALUE "FORECAST".
002580             88  SUM-BLOCK-DISCTYPE    VALUE "DISCTYPE".
002590             88  SUM-BLOCK-QUOTA       VALUE "QUOTA".
002600         10  SUM-OA-CRM-DEAL-COUNT      PIC 9(9) COMP.
002610         10  SUM-OA-CRM-TOTAL-AMOUNT    PIC S9(11)V99.
002620         10  SUM-OA-SC-TOTAL-COUNT      PIC 9(9) COMP.
002630         10  SUM-OA-SC-REGULAR-COUNT    PIC 9(9) COMP.
002640         10  SUM-OA-SC-WITHHOLD-COUNT   PIC 9(9) COMP.
002650         10  SUM-OA-SC-FORECAST-COUNT   PIC 9(9) COMP.
002660         10  SUM-OA-SC-SPLIT-COUNT      PIC 9(9) COMP.
002670         10  SUM-OA-TOTAL-COMMISSION    PIC S9(11)V99.
002680         10  SUM-OA-MATCHED-COUNT       PIC 9(9) COMP.
002690         10  SUM-OA-UNMATCHED-CRM-COUNT PIC 9(9) COMP.
002700         10  SUM-OA-UNMATCHED-SC-COUNT  PIC 9(9) COMP.
002710         10  SUM-OA-DISCREPANCY-COUNT   PIC 9(9) COMP.
002720         10  SUM-OA-DISCREPANCY-IMPACT  PIC S9(9)V99.
002730         10  SUM-OA-AVG-CONFIDENCE      PIC 9(3)V9.
002740         10  SUM-OA-DQ-SCORE            PIC 9(3)V9.
002750         10  FILLER                     PIC X(7).
002760     05  SUM-CENTRAL-AREA REDEFINES SUM-DETAIL-AREA.
002770         10  FILLER                     PIC X(8).
002780         10  SUM-CA-CENTRAL-COUNT       PIC 9(9) COMP.
002790         10  SUM-CA-CENTRAL-COMMISSION  PIC S9(9)V99.
002800         10  SUM-CA-CPI-COUNT           PIC 9(9) COMP.
002810         10  SUM-CA-FP-COUNT            PIC 9(9) COMP.
002820         10  SUM-CA-FIXED-COUNT         PIC 9(9) COMP.
002830         10  SUM-CA-INDEX-COUNT         PIC 9(9) COMP.
002840         10  FILLER                     PIC X(86).
002850     05  SUM-WITHHOLD-AREA REDEFINES SUM-DETAIL-AREA.
002860         10  FILLER                     PIC X(8).
002870         10  SUM-WA-TOTAL-PAID          PIC S9(9)V99.
002880         10  SUM-WA-TOTAL-WITHHELD      PIC S9(9)V99.
002890         10  SUM-WA-TOTAL-FULL          PIC S9(9)V99.
002900         10  FILLER                     PIC X(109).
002910     05  SUM-FORECAST-AREA REDEFINES SUM-DETAIL-AREA.
002920         10  FILLER                     PIC X(8).
002930         10  SUM-FA-TOTAL-AMOUNT        PIC S9(9)V99.
002940         10  SUM-FA-TOTAL-KICKERS       PIC S9(9)V99.
002950         10  SUM-FA-KICKER-DEAL-COUNT   PIC 9(9) COMP.
002960         10  FILLER                     PIC X(111).
002970     05  SUM-DISCTYPE-AREA REDEFINES SUM-DETAIL-AREA.
002980         10  FILLER                     PIC X(8).
002990         10  SUM-DT-TYPE-CDE            PIC X(25).
003000         10  SUM-DT-COUNT               PIC 9(9) COMP.
003010         10  SUM-DT-IMPACT              PIC S9(9)V99.
003020         10  FILLER                     PIC X(97).
003030     05  SUM-QUOTA-AREA REDEFINES SUM-DETAIL-AREA.
003040         10  FILLER                     PIC X(8).
003050         10  SUM-QA-QTR-KEY             PIC X(7).
003060         10  SUM-QA-TOTAL-ACV           PIC S9(11)V99.
003070         10  SUM-QA-QUOTA               PIC S9(11)V99.
003080         10  SUM-QA-ACHIEVE-PCT         PIC 9(3)V9.
003090         10  SUM-QA-KICKER-MULT         PIC 9(1)V99.
003100         10  FILLER                     PIC X(102).
003110     05  SUM-HEADER-AREA REDEFINES SUM-DETAIL-AREA.
003120         10  SUM-HDR-RUN-DATE           PIC X(8).
003130         10  SUM-HDR-RUN-TIME           PIC X(8).
003140         10  FILLER                     PIC X(134).
003150     05  SUM-TRAILER-AREA REDEFINES SUM-DETAIL-AREA.
003160         10  SUM-TRL-BLOCKS-WRITTEN     PIC 9(9) COMP.
003170         10  FILLER                     PIC X(141).
003180 WORKING-STORAGE SECTION.
003190* ****************************************************************
003200* *  FILE STATUS AND END-OF-FILE SWITCHES.                       *
003210* ****************************************************************
003220 77  WS-CRW-FILE-STATUS            PIC X(2).
003230 77  WS-SCW-FILE-STATUS            PIC X(2).
003240 77  WS-MAT-FILE-STATUS            PIC X(2).
003250 77  WS-DSC-FILE-STATUS            PIC X(2).
003260 77  WS-SUM-FILE-STATUS            PIC X(2).
003270 77  WS-CRW-EOF-SW                 PIC X(1) VALUE "N".
003280     88  WS-CRW-EOF                    VALUE "Y".
003290     88  WS-CRW-NOT-EOF                VALUE "N".
003300 77  WS-SCW-EOF-SW                 PIC X(1) VALUE "N".
003310     88  WS-SCW-EOF                    VALUE "Y".
003320     88  WS-SCW-NOT-EOF                VALUE "N".
003330* ****************************************************************
003340* *  COMMISSION PLAN-YEAR AND KICKER TABLE, CARRIED LOCALLY      *
003350* *  FROM THE CPL.TIP25 MASTER TABLE LAYOUT AND LOADED           *
003360* *  BELOW FIELD BY FIELD FROM THE SAME LITERAL VALUES           *
003370* *  CPL.TIP25 DOCUMENTS, SO THE RATE SET USED TO VALUE          *
003380* *  EACH DEAL LINES UP EXACTLY WITH THE PLAN TABLE.             *
003390* ****************************************************************
003400 01  CPL-PLAN-TABLE.
003410     05  CPL-PLAN-ROW OCCURS 3 TIMES
003420                 INDEXED BY CPL-PLAN-IDX.
003430         10  CPL-PLAN-YEAR              PIC 9(4).
003440         10  CPL-QUOTA-TARGET           PIC S9(9)V99.
003450         10  CPL-RATE-SOFTWARE          PIC V9999.
003460         10  CPL-RATE-MS-PUBLIC         PIC V9999.
003470         10  CPL-RATE-MS-PRIVATE        PIC V9999.
003480         10  CPL-RATE-REC-PS            PIC V9999.
003490         10  CPL-RATE-INDEXATION        PIC V9999.
003500         10  CPL-RATE-CHURN             PIC V9999.
003510         10  CPL-PS-FLAT-RATE           PIC V9999.
003520         10  CPL-KICKER-ROW-COUNT       PIC 9(2) COMP.
003530         10  CPL-EARLYBIRD-Q1-SW        PIC X(1).
003540             88  CPL-EARLYBIRD-APPLIES      VALUE "Y".
003550             88  CPL-EARLYBIRD-NA           VALUE "N".
003560 01  CPL-PLAN-TABLE-R REDEFINES CPL-PLAN-TABLE.
003570     05  FILLER                     PIC X(36) OCCURS 3 TIMES.
003580 01  CPL-KICKER-TABLE.
003590     05  CPL-KICKER-YEAR-ROW OCCURS 3 TIMES
003600                 INDEXED BY CPL-KYR-IDX.
003610         10  CPL-KICKER-STEP OCCURS 5 TIMES
003620                     INDEXED BY CPL-KSTEP-IDX.
003630             15  CPL-KICKER-THRESHOLD-PCT PIC 9(3)V9.
003640             15  CPL-KICKER-MULTIPLIER    PIC 9(1)V99.
003650             15  CPL-KICKER-ACTIVE-SW     PIC X(1).
003660                 88  CPL-KICKER-STEP-ACTIVE  VALUE "Y".
003670                 88  CPL-KICKER-STEP-UNUSED  VALUE "N".
003680 01  CPL-KICKER-TABLE-R REDEFINES CPL-KICKER-TABLE.
003690     05  FILLER                     PIC X(30) OCCURS 3 TIMES.
003700* ****************************************************************
003710* *  LITERAL VALUES FOR THE THREE COMPILED-IN PLAN YEARS,        *
003720* *  CARRIED FIELD BY FIELD FROM CPL.TIP25 SO 1100-RANGE         *
003730* *  BELOW CAN MOVE EACH SUBFIELD STRAIGHT INTO ITS              *
003740* *  CPL-PLAN-ROW / CPL-KICKER-STEP COUNTERPART.                 *
003750* ****************************************************************
003760 01  CPL-LITERAL-2023.
003770     05  CPL-L2023-YEAR        PIC X(4)  VALUE "2023".
003780     05  CPL-L2023-QUOTA       PIC X(11) VALUE
003790                         "00150000000".
003800     05  CPL-L2023-SOFTWARE    PIC X(4)  VALUE "0730".
003810     05  CPL-L2023-MS-PUBLIC   PIC X(4)  VALUE "0590".
003820     05  CPL-L2023-MS-PRIVATE  PIC X(4)  VALUE "0440".
003830     05  CPL-L2023-REC-PS      PIC X(4)  VALUE "0290".
003840     05  CPL-L2023-INDEXATION  PIC X(4)  VALUE "0440".
003850     05  CPL-L2023-CHURN       PIC X(4)  VALUE "0440".
003860     05  CPL-L2023-PS-FLAT     PIC X(4)  VALUE "0100".
003870     05  CPL-L2023-KICK-COUNT  PIC X(2)  VALUE "02".
003880     05  CPL-L2023-EARLYBIRD   PIC X(1)  VALUE "N".
003890 01  CPL-LITERAL-2024.
003900     05  CPL-L2024-YEAR        PIC X(4)  VALUE "2024".
003910     05  CPL-L2024-QUOTA       PIC X(11) VALUE
003920                         "00150000000".
003930     05  CPL-L2024-SOFTWARE    PIC X(4)  VALUE "0730".
003940     05  CPL-L2024-MS-PUBLIC   PIC X(4)  VALUE "0590".
003950     05  CPL-L2024-MS-PRIVATE  PIC X(4)  VALUE "0730".
003960     05  CPL-L2024-REC-PS      PIC X(4)  VALUE "0290".
003970     05  CPL-L2024-INDEXATION  PIC X(4)  VALUE "0880".
003980     05  CPL-L2024-CHURN       PIC X(4)  VALUE "0440".
003990     05  CPL-L2024-PS-FLAT     PIC X(4)  VALUE "0100".
004000     05  CPL-L2024-KICK-COUNT  PIC X(2)  VALUE "02".
004010     05  CPL-L2024-EARLYBIRD   PIC X(1)  VALUE "N".
004020 01  CPL-LITERAL-2025.
004030     05  CPL-L2025-YEAR        PIC X(4)  VALUE "2025".
004040     05  CPL-L2025-QUOTA       PIC X(11) VALUE
004050                         "00170000000".
004060     05  CPL-L2025-SOFTWARE    PIC X(4)  VALUE "0700".
004070     05  CPL-L2025-MS-PUBLIC   PIC X(4)  VALUE "0740".
004080     05  CPL-L2025-MS-PRIVATE  PIC X(4)  VALUE "0840".
004090     05  CPL-L2025-REC-PS      PIC X(4)  VALUE "0310".
004100     05  CPL-L2025-INDEXATION  PIC X(4)  VALUE "0930".
004110     05  CPL-L2025-CHURN       PIC X(4)  VALUE "0440".
004120     05  CPL-L2025-PS-FLAT     PIC X(4)  VALUE "0100".
004130     05  CPL-L2025-KICK-COUNT  PIC X(2)  VALUE "05".
004140     05  CPL-L2025-EARLYBIRD   PIC X(1)  VALUE "Y".
004150 01  CPL-KL2023-TEXT.
004160     05  FILLER                 PIC X(40) VALUE
004170             "1200120Y2000200Y0000000N0000000N0000000N".
004180 01  CPL-KICKER-LITERAL-2023 REDEFINES
004190                 CPL-KL2023-TEXT.
004200     05  CPL-KL2023-STEP OCCURS 5 TIMES.
004210         10  CPL-KL2023-THRESHOLD PIC X(4).
004220         10  CPL-KL2023-MULT      PIC X(3).
004230         10  CPL-KL2023-SW        PIC X(1).
004240 01  CPL-KL2024-TEXT.
004250     05  FILLER                 PIC X(40) VALUE
004260             "1200120Y2000200Y0000000N0000000N0000000N".
004270 01  CPL-KICKER-LITERAL-2024 REDEFINES
004280                 CPL-KL2024-TEXT.
004290     05  CPL-KL2024-STEP OCCURS 5 TIMES.
004300         10  CPL-KL2024-THRESHOLD PIC X(4).
004310         10  CPL-KL2024-MULT      PIC X(3).
004320         10  CPL-KL2024-SW        PIC X(1).
004330 01  CPL-KL2025-TEXT.
004340     05  FILLER                 PIC X(40) VALUE
004350             "1000110Y1300120Y1600130Y1800140Y2000150Y".
004360 01  CPL-KICKER-LITERAL-2025 REDEFINES
004370                 CPL-KL2025-TEXT.
004380     05  CPL-KL2025-STEP OCCURS 5 TIMES.
004390         10  CPL-KL2025-THRESHOLD PIC X(4).
004400         10  CPL-KL2025-MULT      PIC X(3).
004410         10  CPL-KL2025-SW        PIC X(1).
004420 77  WS-CPL-STEP-SUB               PIC 9(2) COMP.
004430* ****************************************************************
004440* *  IN-MEMORY CRM DEAL TABLE.  ONE ROW PER CRM-DEAL-WORK        *
004450* *  DETAIL RECORD.  MATCH RESULTS AND ATTACHED-TRANSACTION      *
004460* *  TOTALS ARE CARRIED RIGHT ON THE DEAL ROW SINCE EVERY        *
004470* *  TRANSACTION THAT MATCHES RESOLVES TO ONE DEAL.              *
004480* ****************************************************************
004490 01  WS-REN-DEAL-TABLE.
004500     05  WS-REN-DEAL-ROW OCCURS 500 TIMES
004510                 INDEXED BY WS-REN-DEAL-IDX.
004520         10  RD-DEAL-ID             PIC X(12).
004530         10  RD-DEAL-NAME           PIC X(60).
004540         10  RD-CLOSE-DATE.
004550             15  RD-CLOSE-YYYY          PIC 9(4).
004560             15  FILLER                 PIC X(1).
004570             15  RD-CLOSE-MM            PIC 9(2).
004580             15  FILLER                 PIC X(1).
004590             15  RD-CLOSE-DD            PIC 9(2).
004600         10  RD-SERVICE-START-DATE.
004610             15  RD-SVC-YYYY            PIC 9(4).
004620             15  FILLER                 PIC X(1).
004630             15  RD-SVC-MM              PIC 9(2).
004640             15  FILLER                 PIC X(1).
004650             15  RD-SVC-DD              PIC 9(2).
004660         10  RD-COMMISSION-AMOUNT   PIC S9(9)V99.
004670         10  RD-DEAL-AMOUNT         PIC S9(9)V99.
004680         10  RD-COMPANY             PIC X(40).
004690         10  RD-DEAL-TYPE           PIC X(30).
004700         10  RD-PRODUCT-NAME        PIC X(40).
004710         10  RD-TYPES-OF-ACV        PIC X(40).
004720         10  RD-DEPLOYMENT-TYPE     PIC X(20).
004730         10  RD-QUARTER-KEY         PIC X(7).
004740         10  RD-IS-PS-DEAL-SW       PIC X(1).
004750         10  RD-SPLIT-SW            PIC X(1).
004760         10  RD-SPLIT-OTHER-QTR-KEY PIC X(7).
004770         10  RD-MATCHED-SW          PIC X(1) VALUE "N".
004780             88  RD-IS-MATCHED          VALUE "Y".
004790             88  RD-NOT-MATCHED         VALUE "N".
004800         10  RD-MATCH-TYPE-CDE      PIC X(12).
004810         10  RD-MATCH-CONFIDENCE    PIC 9(3)V9.
004820         10  RD-ATTACHED-COUNT      PIC 9(4) COMP VALUE ZERO.
004830         10  RD-PRIME-TXN-IDX       PIC 9(4) COMP VALUE ZERO.
004840         10  RD-SPLIT-ATTACHED-CNT  PIC 9(4) COMP VALUE ZERO.
004850         10  RD-SUMMED-COMMISSION   PIC S9(9)V99 VALUE ZERO.
004860         10  RD-HAS-WITHHOLD-SW     PIC X(1) VALUE "N".
004870             88  RD-HAS-WITHHOLD        VALUE "Y".
004880             88  RD-NO-WITHHOLD         VALUE "N".
004890         10  RD-WITHHOLD-PAID-AMT   PIC S9(9)V99 VALUE ZERO.
004900         10  RD-WITHHOLD-FULL-AMT   PIC S9(9)V99 VALUE ZERO.
004910 77  WS-REN-DEAL-COUNT             PIC 9(4) COMP VALUE ZERO.
004920* ****************************************************************
004930* *  IN-MEMORY SC COMMISSION TRANSACTION TABLE.  ONE ROW         *
004940* *  PER COMMISSION-TRANSACTION-WORK DETAIL RECORD.              *
004950* ****************************************************************
004960 01  WS-REN-TXN-TABLE.
004970     05  WS-REN-TXN-ROW OCCURS 2000 TIMES
004980                 INDEXED BY WS-REN-TXN-IDX
004990                            WS-REN-ARITH-TXN-IDX
005000                            WS-REN-ARITH-ROW-IDX.
005010         10  RT-SC-ID               PIC X(12).
005020         10  RT-DEAL-NAME           PIC X(60).
005030         10  RT-CUSTOMER-ID         PIC X(10).
005040         10  RT-CUSTOMER-NAME       PIC X(40).
005050         10  RT-CLOSE-DATE.
005060             15  RT-CLOSE-YYYY          PIC 9(4).
005070             15  FILLER                 PIC X(1).
005080             15  RT-CLOSE-MM            PIC 9(2).
005090             15  FILLER                 PIC X(1).
005100             15  RT-CLOSE-DD            PIC 9(2).
005110         10  RT-REVENUE-START       PIC X(10).
005120         10  RT-COMMISSION          PIC S9(7)V99.
005130         10  RT-EST-COMMISSION      PIC S9(7)V99.
005140         10  RT-COMMISSION-RATE     PIC V9999.
005150         10  RT-DEAL-TYPE           PIC X(30).
005160         10  RT-ACV-EUR             PIC S9(9)V99.
005170         10  RT-SPLIT-FLAG          PIC X(1).
005180         10  RT-TX-TYPE             PIC X(1).
005190             88  RT-TX-TYPE-REGULAR     VALUE "R".
005200             88  RT-TX-TYPE-WITHHOLD    VALUE "W".
005210             88  RT-TX-TYPE-FORECAST    VALUE "F".
005220             88  RT-TX-TYPE-SPLIT       VALUE "S".
005230         10  RT-IS-PS-CDE           PIC X(1).
005240         10  RT-EARLYBIRD-KICKER    PIC S9(7)V99.
005250         10  RT-PERF-KICKER         PIC S9(7)V99.
005260         10  RT-CAMPAIGN-KICKER     PIC S9(7)V99.
005270         10  RT-PS-TCV              PIC S9(9)V99.
005280         10  RT-CENTRAL-SW          PIC X(1) VALUE "N".
005290             88  RT-IS-CENTRAL          VALUE "Y".
005300             88  RT-NOT-CENTRAL         VALUE "N".
005310         10  RT-USED-SW             PIC X(1) VALUE "N".
005320             88  RT-USED-YES            VALUE "Y".
005330             88  RT-USED-NO             VALUE "N".
005340         10  RT-OWNER-DEAL-IDX      PIC 9(4) COMP VALUE ZERO.
005350 77  WS-REN-TXN-COUNT              PIC 9(4) COMP VALUE ZERO.
005360* ****************************************************************
005370* *  PER-QUARTER FORECAST/QUOTA BUCKET TABLE.  BUILT BY 5110     *
005380* *  AND READ BY 5120/5130 WHEN VALUING FORECAST KICKERS.        *
005390* ****************************************************************
005400 01  WS-REN-QTR-TABLE.
005410     05  WS-REN-QTR-ROW OCCURS 8 TIMES
005420                 INDEXED BY WS-REN-QTR-IDX.
005430         10  QT-KEY                 PIC X(7).
005440         10  QT-TOTAL-ACV           PIC S9(11)V99 VALUE ZERO.
005450         10  QT-QUOTA               PIC S9(11)V99 VALUE ZERO.
005460         10  QT-ACHIEVE-PCT         PIC 9(5)V9 VALUE ZERO.
005470         10  QT-KICKER-MULT         PIC 9(1)V99 VALUE ZERO.
005480         10  QT-PLAN-IDX-SAVE       PIC 9(2) COMP VALUE ZERO.
005490 77  WS-REN-QTR-COUNT              PIC 9(2) COMP VALUE ZERO.
005500* ****************************************************************
005510* *  GENERAL PURPOSE SWITCHES, SUBSCRIPTS AND WORK AREAS         *
005520* ****************************************************************
005530 77  WS-REN-FOUND-SW               PIC X(1) VALUE "N".
005540     88  WS-REN-FOUND-YES              VALUE "Y".
005550     88  WS-REN-FOUND-NO               VALUE "N".
005560 77  WS-REN-FOUND-IDX              PIC 9(4) COMP VALUE ZERO.
005570 77  WS-REN-LOOKUP-YEAR            PIC 9(4) VALUE ZERO.
005580 77  WS-REN-KEYWORD-TALLY          PIC 9(3) COMP VALUE ZERO.
005590 77  WS-REN-PSEUDO-DAY-A           PIC S9(7) COMP VALUE ZERO.
005600 77  WS-REN-PSEUDO-DAY-B           PIC S9(7) COMP VALUE ZERO.
005610 77  WS-REN-DAY-DIFF               PIC S9(7) COMP VALUE ZERO.
005620 77  WS-REN-PDC-YYYY               PIC 9(4) VALUE ZERO.
005630 77  WS-REN-PDC-MM                 PIC 9(2) VALUE ZERO.
005640 77  WS-REN-PDC-DD                 PIC 9(2) VALUE ZERO.
005650 77  WS-REN-PDC-RESULT             PIC S9(7) COMP VALUE ZERO.
005660 77  WS-REN-BEST-TXN-IDX           PIC 9(4) COMP VALUE ZERO.
005670 77  WS-REN-BEST-DAY-DIFF          PIC S9(7) COMP VALUE 999999.
005680 77  WS-REN-ACV-DIFF-PCT           PIC 9(5)V9 VALUE ZERO.
005690 77  WS-REN-RATE-USED              PIC V9999 VALUE ZERO.
005700 77  WS-REN-EXPECTED-AMT           PIC S9(9)V99 VALUE ZERO.
005710 77  WS-REN-ACTUAL-AMT             PIC S9(9)V99 VALUE ZERO.
005720 77  WS-REN-DIFF-AMT               PIC S9(9)V99 VALUE ZERO.
005730 77  WS-REN-SAME-ACV-COUNT         PIC 9(4) COMP VALUE ZERO.
005740 77  WS-REN-ARITH-DEAL-SAVE        PIC 9(4) COMP VALUE ZERO.
005750 77  WS-REN-EXPECT-YYYY            PIC 9(4) VALUE ZERO.
005760 77  WS-REN-BASE-AMT               PIC S9(7)V99 VALUE ZERO.
005770 77  WS-REN-CALC-KICKER-AMT        PIC S9(7)V99 VALUE ZERO.
005780 77  WS-REN-EXPLICIT-KICKER-AMT    PIC S9(7)V99 VALUE ZERO.
005790 77  WS-REN-FORECAST-KICKER-AMT    PIC S9(7)V99 VALUE ZERO.
005800 77  WS-REN-QTR-KEY-WORK           PIC X(7).
005810 77  WS-REN-UC-PRODUCT             PIC X(40).
005820 77  WS-REN-UC-ACVTYPES            PIC X(40).
005830 77  WS-REN-UC-DEPLOY              PIC X(20).
005840 77  WS-REN-UC-DEALTYPE            PIC X(30).
005850 77  WS-REN-UC-SCAN-NAME           PIC X(60).
005860 77  WS-REN-HIT-CPI-SW             PIC X(1) VALUE "N".
005870     88  WS-REN-HIT-CPI-YES            VALUE "Y".
005880 77  WS-REN-HIT-FP-SW              PIC X(1) VALUE "N".
005890     88  WS-REN-HIT-FP-YES             VALUE "Y".
005900 77  WS-REN-HIT-FIXED-SW           PIC X(1) VALUE "N".
005910     88  WS-REN-HIT-FIXED-YES          VALUE "Y".
005920 77  WS-REN-HIT-INDEX-SW           PIC X(1) VALUE "N".
005930     88  WS-REN-HIT-INDEX-YES          VALUE "Y".
005940 77  WS-REN-NORM-TALLY             PIC 9(2) COMP VALUE ZERO.
005950 77  WS-REN-SUFFIX-SUB             PIC 9(2) COMP VALUE ZERO.
005960 77  WS-REN-SUFFIX-DONE-SW         PIC X(1) VALUE "N".
005970 77  WS-REN-SUFFIX-WORK            PIC X(5).
005980 01  WS-REN-NORM-WORK              PIC X(40).
005990 01  WS-REN-NORM-COMPANY-A         PIC X(40).
006000 01  WS-REN-NORM-COMPANY-B         PIC X(40).
006010 01  WS-REN-AMT-EDIT               PIC -ZZZZZZZ9.99.
006020 01  WS-REN-DATE-EDIT.
006030     05  FILLER                    PIC X(6) VALUE "01/01/".
006040     05  WS-REN-DATE-EDIT-YYYY     PIC 9(4).
006050* ****************************************************************
006060* *  COMMON DISCREPANCY-WRITE STAGING FIELDS, SET BY THE         *
006070* *  CALLING VALIDATION PARAGRAPH AND CONSUMED BY                *
006080* *  4810-RAISE-DISCREPANCY.                                     *
006090* ****************************************************************
006100 77  WS-REN-DISC-DEAL-ID           PIC X(12).
006110 77  WS-REN-DISC-DEAL-NAME         PIC X(60).
006120 77  WS-REN-DISC-TYPE-CDE          PIC X(25).
006130 77  WS-REN-DISC-EXPECTED          PIC X(40).
006140 77  WS-REN-DISC-ACTUAL            PIC X(40).
006150 77  WS-REN-DISC-IMPACT            PIC S9(9)V99.
006160 77  WS-REN-DISC-SEVERITY          PIC X(6).
006170 77  WS-REN-DISC-CONFIDENCE        PIC 9(3)V9 VALUE ZERO.
006180* ****************************************************************
006190* *  PER-DISCREPANCY-TYPE ACCUMULATOR TABLE, ROLLED BY           *
006200* *  4810 AND WRITTEN OUT AS THE DISCTYPE BLOCKS BY 5300.        *
006210* ****************************************************************
006220 01  WS-REN-DT-TABLE.
006230     05  WS-REN-DT-ROW OCCURS 5 TIMES
006240                 INDEXED BY WS-REN-DT-IDX.
006250         10  WS-REN-DT-CDE          PIC X(25).
006260         10  WS-REN-DT-COUNT        PIC 9(9) COMP VALUE ZERO.
006270         10  WS-REN-DT-IMPACT       PIC S9(9)V99 VALUE ZERO.
006280* ****************************************************************
006290* *  RUN-LEVEL SUMMARY ACCUMULATORS, WRITTEN TO                  *
006300* *  COMMISSION-RECON-SUMMARY-RECORD BY 5300.                    *
006310* ****************************************************************
006320 77  WS-REN-RUN-DATE               PIC 9(8) VALUE ZERO.
006330 77  WS-REN-RUN-TIME               PIC 9(6) VALUE ZERO.
006340 77  WS-REN-CRM-DEAL-COUNT         PIC 9(9) COMP VALUE ZERO.
006350 77  WS-REN-CRM-TOTAL-AMOUNT       PIC S9(11)V99 VALUE ZERO.
006360 77  WS-REN-SC-TOTAL-COUNT         PIC 9(9) COMP VALUE ZERO.
006370 77  WS-REN-SC-REGULAR-COUNT       PIC 9(9) COMP VALUE ZERO.
006380 77  WS-REN-SC-WITHHOLD-COUNT      PIC 9(9) COMP VALUE ZERO.
006390 77  WS-REN-SC-FORECAST-COUNT      PIC 9(9) COMP VALUE ZERO.
006400 77  WS-REN-SC-SPLIT-COUNT         PIC 9(9) COMP VALUE ZERO.
006410 77  WS-REN-TOTAL-COMMISSION       PIC S9(11)V99 VALUE ZERO.
006420 77  WS-REN-DQ-SCORE               PIC 9(3)V9 VALUE ZERO.
006430 77  WS-REN-MATCHED-COUNT          PIC 9(9) COMP VALUE ZERO.
006440 77  WS-REN-UNMATCHED-CRM-COUNT    PIC 9(9) COMP VALUE ZERO.
006450 77  WS-REN-UNMATCHED-SC-COUNT     PIC 9(9) COMP VALUE ZERO.
006460 77  WS-REN-DISCREPANCY-COUNT      PIC 9(9) COMP VALUE ZERO.
006470 77  WS-REN-DISCREPANCY-IMPACT     PIC S9(9)V99 VALUE ZERO.
006480 77  WS-REN-HIGH-COUNT             PIC 9(5) COMP VALUE ZERO.
006490 77  WS-REN-MEDIUM-COUNT           PIC 9(5) COMP VALUE ZERO.
006500 77  WS-REN-CONFIDENCE-TOTAL       PIC S9(9)V9 VALUE ZERO.
006510 77  WS-REN-CONFIDENCE-DEALS       PIC 9(9) COMP VALUE ZERO.
006520 77  WS-REN-AVG-CONFIDENCE         PIC 9(3)V9 VALUE ZERO.
006530 77  WS-REN-CENTRAL-COUNT          PIC 9(9) COMP VALUE ZERO.
006540 77  WS-REN-CENTRAL-COMMISSION     PIC S9(9)V99 VALUE ZERO.
006550 77  WS-REN-CPI-COUNT              PIC 9(9) COMP VALUE ZERO.
006560 77  WS-REN-FP-COUNT               PIC 9(9) COMP VALUE ZERO.
006570 77  WS-REN-FIXED-COUNT            PIC 9(9) COMP VALUE ZERO.
006580 77  WS-REN-INDEX-COUNT            PIC 9(9) COMP VALUE ZERO.
006590 77  WS-REN-WH-PAID-TOTAL          PIC S9(9)V99 VALUE ZERO.
006600 77  WS-REN-WH-WITHHELD-TOTAL      PIC S9(9)V99 VALUE ZERO.
006610 77  WS-REN-WH-FULL-TOTAL          PIC S9(9)V99 VALUE ZERO.
006620 77  WS-REN-WH-EFF-FULL-AMT        PIC S9(9)V99 VALUE ZERO.
006630 77  WS-REN-FC-TOTAL-AMOUNT        PIC S9(9)V99 VALUE ZERO.
006640 77  WS-REN-FC-TOTAL-KICKERS       PIC S9(9)V99 VALUE ZERO.
006650 77  WS-REN-FC-KICKER-DEALS        PIC 9(9) COMP VALUE ZERO.
006660 77  WS-REN-FC-BASE-COMM           PIC S9(7)V99 VALUE ZERO.
006670 77  WS-REN-FC-CALC-KICKER         PIC S9(7)V99 VALUE ZERO.
006680 77  WS-REN-FC-MAX-KICKER          PIC S9(7)V99 VALUE ZERO.
006690 77  WS-REN-FC-QTR-NBR             PIC 9(1) VALUE ZERO.
006700 77  WS-REN-FC-QTR-KEY             PIC X(7) VALUE SPACES.
006710 77  WS-REN-FC-QTR-MULT            PIC 9(1)V99 VALUE 1.00.
006720 77  WS-REN-MISSING-COUNT          PIC 9(9) COMP VALUE ZERO.
006730 77  WS-REN-MISSING-IMPACT         PIC S9(9)V99 VALUE ZERO.
006740 77  WS-REN-BLOCKS-WRITTEN         PIC 9(9) COMP VALUE ZERO.
006750 PROCEDURE DIVISION.
006760* ****************************************************************
006770* *  0000-MAINLINE.                                              *
006780* *  CONTROLS THE ENTIRE RECONCILE RUN - PLAN-TABLE LOAD,        *
006790* *  WORK-FILE LOAD, MATCH CASCADE, VALIDATIONS, FORECAST        *
006800* *  ANALYSIS AND THE FINAL SUMMARY WRITE.                       *
006810* ****************************************************************
006820 0000-MAINLINE.
006830     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
006840     PERFORM 1100-LOAD-PLAN-TABLE THRU 1100-EXIT.
006850     PERFORM 2000-LOAD-DEAL-TABLE THRU 2000-EXIT.
006860     PERFORM 2100-LOAD-TXN-TABLE THRU 2100-EXIT.
006870     PERFORM 4100-CARVE-OUT-CENTRAL THRU 4100-EXIT.
006880     PERFORM 4200-MATCH-PASS-ID THRU 4200-EXIT.
006890     PERFORM 4300-MATCH-PASS-NAME-DATE THRU 4300-EXIT.
006900     PERFORM 4400-MATCH-PASS-COMPANY-DATE THRU 4400-EXIT.
006910     PERFORM 4500-MATCH-WITHHOLDING THRU 4500-EXIT.
006920     PERFORM 4600-MATCH-SPLIT THRU 4600-EXIT.
006930     PERFORM 4700-VALIDATE-REVENUE-DATE THRU 4700-EXIT.
006940     PERFORM 4800-VALIDATE-ARITHMETIC THRU 4800-EXIT.
006950     PERFORM 4900-VALIDATE-EXPECTED-COMMISSION THRU 4900-EXIT.
006960     PERFORM 5000-FIND-MISSING-DEALS THRU 5000-EXIT.
006970     PERFORM 5050-WRITE-MATCH-RECORDS THRU 5050-EXIT.
006980     PERFORM 5100-ANALYZE-FORECAST THRU 5100-EXIT.
006990     PERFORM 5200-SUMMARIZE-WITHHOLDING THRU 5200-EXIT.
007000     PERFORM 5290-WRITE-DSC-TOTALS-ROW THRU 5290-EXIT.
007010     PERFORM 5300-ACCUMULATE-SUMMARY THRU 5300-EXIT.
007020     PERFORM 9000-TERMINATE THRU 9000-EXIT.
007030     STOP RUN.
007040* ****************************************************************
007050* *  1000-INITIALIZE.                                            *
007060* *  OPENS THE WORK FILES AND CAPTURES THE RUN DATE/TIME         *
007070* *  USED ON THE DISCREPANCY AND SUMMARY HEADER RECORDS.         *
007080* ****************************************************************
007090 1000-INITIALIZE.
007100     OPEN INPUT  CRM-DEAL-WORK-RECORD
007110                 COMMISSION-TRANSACTION-WORK-RECORD.
007120     IF WS-CRW-FILE-STATUS NOT = "00"
007130         DISPLAY "REN.JOB33 - CRMWORK OPEN FAILED - "
007140             WS-CRW-FILE-STATUS
007150         PERFORM 9900-ABEND THRU 9900-EXIT.
007160     IF WS-SCW-FILE-STATUS NOT = "00"
007170         DISPLAY "REN.JOB33 - SCWORK OPEN FAILED - "
007180             WS-SCW-FILE-STATUS
007190         PERFORM 9900-ABEND THRU 9900-EXIT.
007200     OPEN OUTPUT COMMISSION-MATCH-RECORD
007210                 COMMISSION-DISCREPANCY-RECORD
007220                 COMMISSION-RECON-SUMMARY-RECORD.
007230     ACCEPT WS-REN-RUN-DATE FROM DATE YYYYMMDD.
007240     ACCEPT WS-REN-RUN-TIME FROM TIME.
007250     MOVE "MISSING-DEAL" TO WS-REN-DT-CDE (1).
007260     MOVE "WRONG-COMMISSION-AMOUNT" TO WS-REN-DT-CDE (2).
007270     MOVE "CALCULATION-ERROR" TO WS-REN-DT-CDE (3).
007280     MOVE "WITHHOLDING-MISMATCH" TO WS-REN-DT-CDE (4).
007290     MOVE "INCORRECT-REVENUE-DATE" TO WS-REN-DT-CDE (5).
007300 1000-EXIT.
007310     EXIT.
007320* ****************************************************************
007330* *  1100-LOAD-PLAN-TABLE.                                       *
007340* *  MOVES EACH CPL-LITERAL-nnnn GROUP OVER A CPL-PLAN-ROW       *
007350* *  ELEMENTARY FIELD AT A TIME, THEN ITS PARALLEL               *
007360* *  CPL-KICKER-LITERAL-nnnn GROUP OVER THE MATCHING             *
007370* *  CPL-KICKER-YEAR-ROW, PER CPL.TIP25 LOADING NOTES.           *
007380* ****************************************************************
007390 1100-LOAD-PLAN-TABLE.
007400     PERFORM 1110-LOAD-YEAR-2023 THRU 1110-EXIT.
007410     PERFORM 1120-LOAD-YEAR-2024 THRU 1120-EXIT.
007420     PERFORM 1130-LOAD-YEAR-2025 THRU 1130-EXIT.
007430 1100-EXIT.
007440     EXIT.
007450* ****************************************************************
007460* *  1110-LOAD-YEAR-2023.                                        *
007470* *  LOADS THE 2023 COMMISSION PLAN ROW -- QUOTA, PS-FLAT AND    *
007480* *  PRODUCT-LINE RATES, AND THE KICKER STEP TABLE FOR THAT YEAR.*
007490* ****************************************************************
007500 1110-LOAD-YEAR-2023.
007510     SET CPL-PLAN-IDX TO 1.
007520     SET CPL-KYR-IDX TO 1.
007530     MOVE CPL-L2023-YEAR TO
007540         CPL-PLAN-YEAR (CPL-PLAN-IDX).
007550     MOVE CPL-L2023-QUOTA TO
007560         CPL-QUOTA-TARGET (CPL-PLAN-IDX).
007570     MOVE CPL-L2023-SOFTWARE TO
007580         CPL-RATE-SOFTWARE (CPL-PLAN-IDX).
007590     MOVE CPL-L2023-MS-PUBLIC TO
007600         CPL-RATE-MS-PUBLIC (CPL-PLAN-IDX).
007610     MOVE CPL-L2023-MS-PRIVATE TO
007620         CPL-RATE-MS-PRIVATE (CPL-PLAN-IDX).
007630     MOVE CPL-L2023-REC-PS TO
007640         CPL-RATE-REC-PS (CPL-PLAN-IDX).
007650     MOVE CPL-L2023-INDEXATION TO
007660         CPL-RATE-INDEXATION (CPL-PLAN-IDX).
007670     MOVE CPL-L2023-CHURN TO
007680         CPL-RATE-CHURN (CPL-PLAN-IDX).
007690     MOVE CPL-L2023-PS-FLAT TO
007700         CPL-PS-FLAT-RATE (CPL-PLAN-IDX).
007710     MOVE CPL-L2023-KICK-COUNT TO
007720         CPL-KICKER-ROW-COUNT (CPL-PLAN-IDX).
007730     MOVE CPL-L2023-EARLYBIRD TO
007740         CPL-EARLYBIRD-Q1-SW (CPL-PLAN-IDX).
007750     SET CPL-KSTEP-IDX TO 1.
007760     MOVE CPL-KL2023-THRESHOLD (1) TO
007770         CPL-KICKER-THRESHOLD-PCT
007780             (CPL-KYR-IDX CPL-KSTEP-IDX).
007790     MOVE CPL-KL2023-MULT (1) TO
007800         CPL-KICKER-MULTIPLIER
007810             (CPL-KYR-IDX CPL-KSTEP-IDX).
007820     MOVE CPL-KL2023-SW (1) TO
007830         CPL-KICKER-ACTIVE-SW
007840             (CPL-KYR-IDX CPL-KSTEP-IDX).
007850     SET CPL-KSTEP-IDX TO 2.
007860     MOVE CPL-KL2023-THRESHOLD (2) TO
007870         CPL-KICKER-THRESHOLD-PCT
007880             (CPL-KYR-IDX CPL-KSTEP-IDX).
007890     MOVE CPL-KL2023-MULT (2) TO
007900         CPL-KICKER-MULTIPLIER
007910             (CPL-KYR-IDX CPL-KSTEP-IDX).
007920     MOVE CPL-KL2023-SW (2) TO
007930         CPL-KICKER-ACTIVE-SW
007940             (CPL-KYR-IDX CPL-KSTEP-IDX).
007950     SET CPL-KSTEP-IDX TO 3.
007960     MOVE CPL-KL2023-THRESHOLD (3) TO
007970         CPL-KICKER-THRESHOLD-PCT
007980             (CPL-KYR-IDX CPL-KSTEP-IDX).
007990     MOVE CPL-KL2023-MULT (3) TO
008000         CPL-KICKER-MULTIPLIER
008010             (CPL-KYR-IDX CPL-KSTEP-IDX).
008020     MOVE CPL-KL2023-SW (3) TO
008030         CPL-KICKER-ACTIVE-SW
008040             (CPL-KYR-IDX CPL-KSTEP-IDX).
008050     SET CPL-KSTEP-IDX TO 4.
008060     MOVE CPL-KL2023-THRESHOLD (4) TO
008070         CPL-KICKER-THRESHOLD-PCT
008080             (CPL-KYR-IDX CPL-KSTEP-IDX).
008090     MOVE CPL-KL2023-MULT (4) TO
008100         CPL-KICKER-MULTIPLIER
008110             (CPL-KYR-IDX CPL-KSTEP-IDX).
008120     MOVE CPL-KL2023-SW (4) TO
008130         CPL-KICKER-ACTIVE-SW
008140             (CPL-KYR-IDX CPL-KSTEP-IDX).
008150     SET CPL-KSTEP-IDX TO 5.
008160     MOVE CPL-KL2023-THRESHOLD (5) TO
008170         CPL-KICKER-THRESHOLD-PCT
008180             (CPL-KYR-IDX CPL-KSTEP-IDX).
008190     MOVE CPL-KL2023-MULT (5) TO
008200         CPL-KICKER-MULTIPLIER
008210             (CPL-KYR-IDX CPL-KSTEP-IDX).
008220     MOVE CPL-KL2023-SW (5) TO
008230         CPL-KICKER-ACTIVE-SW
008240             (CPL-KYR-IDX CPL-KSTEP-IDX).
008250 1110-EXIT.
008260     EXIT.
008270* ****************************************************************
008280* *  1120-LOAD-YEAR-2024.                                        *
008290* *  LOADS THE 2024 COMMISSION PLAN ROW INTO SLOT 2              *
008300* *  OF THE PLAN TABLE, SAME SHAPE AS 1110.                      *
008310* ****************************************************************
008320 1120-LOAD-YEAR-2024.
008330     SET CPL-PLAN-IDX TO 2.
008340     SET CPL-KYR-IDX TO 2.
008350     MOVE CPL-L2024-YEAR TO
008360         CPL-PLAN-YEAR (CPL-PLAN-IDX).
008370     MOVE CPL-L2024-QUOTA TO
008380         CPL-QUOTA-TARGET (CPL-PLAN-IDX).
008390     MOVE CPL-L2024-SOFTWARE TO
008400         CPL-RATE-SOFTWARE (CPL-PLAN-IDX).
008410     MOVE CPL-L2024-MS-PUBLIC TO
008420         CPL-RATE-MS-PUBLIC (CPL-PLAN-IDX).
008430     MOVE CPL-L2024-MS-PRIVATE TO
008440         CPL-RATE-MS-PRIVATE (CPL-PLAN-IDX).
008450     MOVE CPL-L2024-REC-PS TO
008460         CPL-RATE-REC-PS (CPL-PLAN-IDX).
008470     MOVE CPL-L2024-INDEXATION TO
008480         CPL-RATE-INDEXATION (CPL-PLAN-IDX).
008490     MOVE CPL-L2024-CHURN TO
008500         CPL-RATE-CHURN (CPL-PLAN-IDX).
008510     MOVE CPL-L2024-PS-FLAT TO
008520         CPL-PS-FLAT-RATE (CPL-PLAN-IDX).
008530     MOVE CPL-L2024-KICK-COUNT TO
008540         CPL-KICKER-ROW-COUNT (CPL-PLAN-IDX).
008550     MOVE CPL-L2024-EARLYBIRD TO
008560         CPL-EARLYBIRD-Q1-SW (CPL-PLAN-IDX).
008570     SET CPL-KSTEP-IDX TO 1.
008580     MOVE CPL-KL2024-THRESHOLD (1) TO
008590         CPL-KICKER-THRESHOLD-PCT
008600             (CPL-KYR-IDX CPL-KSTEP-IDX).
008610     MOVE CPL-KL2024-MULT (1) TO
008620         CPL-KICKER-MULTIPLIER
008630             (CPL-KYR-IDX CPL-KSTEP-IDX).
008640     MOVE CPL-KL2024-SW (1) TO
008650         CPL-KICKER-ACTIVE-SW
008660             (CPL-KYR-IDX CPL-KSTEP-IDX).
008670     SET CPL-KSTEP-IDX TO 2.
008680     MOVE CPL-KL2024-THRESHOLD (2) TO
008690         CPL-KICKER-THRESHOLD-PCT
008700             (CPL-KYR-IDX CPL-KSTEP-IDX).
008710     MOVE CPL-KL2024-MULT (2) TO
008720         CPL-KICKER-MULTIPLIER
008730             (CPL-KYR-IDX CPL-KSTEP-IDX).
008740     MOVE CPL-KL2024-SW (2) TO
008750         CPL-KICKER-ACTIVE-SW
008760             (CPL-KYR-IDX CPL-KSTEP-IDX).
008770     SET CPL-KSTEP-IDX TO 3.
008780     MOVE CPL-KL2024-THRESHOLD (3) TO
008790         CPL-KICKER-THRESHOLD-PCT
008800             (CPL-KYR-IDX CPL-KSTEP-IDX).
008810     MOVE CPL-KL2024-MULT (3) TO
008820         CPL-KICKER-MULTIPLIER
008830             (CPL-KYR-IDX CPL-KSTEP-IDX).
008840     MOVE CPL-KL2024-SW (3) TO
008850         CPL-KICKER-ACTIVE-SW
008860             (CPL-KYR-IDX CPL-KSTEP-IDX).
008870     SET CPL-KSTEP-IDX TO 4.
008880     MOVE CPL-KL2024-THRESHOLD (4) TO
008890         CPL-KICKER-THRESHOLD-PCT
008900             (CPL-KYR-IDX CPL-KSTEP-IDX).
008910     MOVE CPL-KL2024-MULT (4) TO
008920         CPL-KICKER-MULTIPLIER
008930             (CPL-KYR-IDX CPL-KSTEP-IDX).
008940     MOVE CPL-KL2024-SW (4) TO
008950         CPL-KICKER-ACTIVE-SW
008960             (CPL-KYR-IDX CPL-KSTEP-IDX).
008970     SET CPL-KSTEP-IDX TO 5.
008980     MOVE CPL-KL2024-THRESHOLD (5) TO
008990         CPL-KICKER-THRESHOLD-PCT
009000             (CPL-KYR-IDX CPL-KSTEP-IDX).
009010     MOVE CPL-KL2024-MULT (5) TO
009020         CPL-KICKER-MULTIPLIER
009030             (CPL-KYR-IDX CPL-KSTEP-IDX).
009040     MOVE CPL-KL2024-SW (5) TO
009050         CPL-KICKER-ACTIVE-SW
009060             (CPL-KYR-IDX CPL-KSTEP-IDX).
009070 1120-EXIT.
009080     EXIT.
009090* ****************************************************************
009100* *  1130-LOAD-YEAR-2025.                                        *
009110* *  LOADS THE 2025 COMMISSION PLAN ROW INTO SLOT 3              *
009120* *  OF THE PLAN TABLE, SAME SHAPE AS 1110.                      *
009130* ****************************************************************
009140 1130-LOAD-YEAR-2025.
009150     SET CPL-PLAN-IDX TO 3.
009160     SET CPL-KYR-IDX TO 3.
009170     MOVE CPL-L2025-YEAR TO
009180         CPL-PLAN-YEAR (CPL-PLAN-IDX).
009190     MOVE CPL-L2025-QUOTA TO
009200         CPL-QUOTA-TARGET (CPL-PLAN-IDX).
009210     MOVE CPL-L2025-SOFTWARE TO
009220         CPL-RATE-SOFTWARE (CPL-PLAN-IDX).
009230     MOVE CPL-L2025-MS-PUBLIC TO
009240         CPL-RATE-MS-PUBLIC (CPL-PLAN-IDX).
009250     MOVE CPL-L2025-MS-PRIVATE TO
009260         CPL-RATE-MS-PRIVATE (CPL-PLAN-IDX).
009270     MOVE CPL-L2025-REC-PS TO
009280         CPL-RATE-REC-PS (CPL-PLAN-IDX).
009290     MOVE CPL-L2025-INDEXATION TO
009300         CPL-RATE-INDEXATION (CPL-PLAN-IDX).
009310     MOVE CPL-L2025-CHURN TO
009320         CPL-RATE-CHURN (CPL-PLAN-IDX).
009330     MOVE CPL-L2025-PS-FLAT TO
009340         CPL-PS-FLAT-RATE (CPL-PLAN-IDX).
009350     MOVE CPL-L2025-KICK-COUNT TO
009360         CPL-KICKER-ROW-COUNT (CPL-PLAN-IDX).
009370     MOVE CPL-L2025-EARLYBIRD TO
009380         CPL-EARLYBIRD-Q1-SW (CPL-PLAN-IDX).
009390     SET CPL-KSTEP-IDX TO 1.
009400     MOVE CPL-KL2025-THRESHOLD (1) TO
009410         CPL-KICKER-THRESHOLD-PCT
009420             (CPL-KYR-IDX CPL-KSTEP-IDX).
009430     MOVE CPL-KL2025-MULT (1) TO
009440         CPL-KICKER-MULTIPLIER
009450             (CPL-KYR-IDX CPL-KSTEP-IDX).
009460     MOVE CPL-KL2025-SW (1) TO
009470         CPL-KICKER-ACTIVE-SW
009480             (CPL-KYR-IDX CPL-KSTEP-IDX).
009490     SET CPL-KSTEP-IDX TO 2.
009500     MOVE CPL-KL2025-THRESHOLD (2) TO
009510         CPL-KICKER-THRESHOLD-PCT
009520             (CPL-KYR-IDX CPL-KSTEP-IDX).
009530     MOVE CPL-KL2025-MULT (2) TO
009540         CPL-KICKER-MULTIPLIER
009550             (CPL-KYR-IDX CPL-KSTEP-IDX).
009560     MOVE CPL-KL2025-SW (2) TO
009570         CPL-KICKER-ACTIVE-SW
009580             (CPL-KYR-IDX CPL-KSTEP-IDX).
009590     SET CPL-KSTEP-IDX TO 3.
009600     MOVE CPL-KL2025-THRESHOLD (3) TO
009610         CPL-KICKER-THRESHOLD-PCT
009620             (CPL-KYR-IDX CPL-KSTEP-IDX).
009630     MOVE CPL-KL2025-MULT (3) TO
009640         CPL-KICKER-MULTIPLIER
009650             (CPL-KYR-IDX CPL-KSTEP-IDX).
009660     MOVE CPL-KL2025-SW (3) TO
009670         CPL-KICKER-ACTIVE-SW
009680             (CPL-KYR-IDX CPL-KSTEP-IDX).
009690     SET CPL-KSTEP-IDX TO 4.
009700     MOVE CPL-KL2025-THRESHOLD (4) TO
009710         CPL-KICKER-THRESHOLD-PCT
009720             (CPL-KYR-IDX CPL-KSTEP-IDX).
009730     MOVE CPL-KL2025-MULT (4) TO
009740         CPL-KICKER-MULTIPLIER
009750             (CPL-KYR-IDX CPL-KSTEP-IDX).
009760     MOVE CPL-KL2025-SW (4) TO
009770         CPL-KICKER-ACTIVE-SW
009780             (CPL-KYR-IDX CPL-KSTEP-IDX).
009790     SET CPL-KSTEP-IDX TO 5.
009800     MOVE CPL-KL2025-THRESHOLD (5) TO
009810         CPL-KICKER-THRESHOLD-PCT
009820             (CPL-KYR-IDX CPL-KSTEP-IDX).
009830     MOVE CPL-KL2025-MULT (5) TO
009840         CPL-KICKER-MULTIPLIER
009850             (CPL-KYR-IDX CPL-KSTEP-IDX).
009860     MOVE CPL-KL2025-SW (5) TO
009870         CPL-KICKER-ACTIVE-SW
009880             (CPL-KYR-IDX CPL-KSTEP-IDX).
009890 1130-EXIT.
009900     EXIT.
009910* ****************************************************************
009920* *  1150-FIND-PLAN-YEAR-ROW.                                    *
009930* *  LOOKS UP WS-REN-LOOKUP-YEAR IN THE PLAN TABLE AND           *
009940* *  LEAVES CPL-PLAN-IDX AND CPL-KYR-IDX POSITIONED THERE;       *
009950* *  WS-REN-FOUND-SW TELLS THE CALLER WHETHER IT HIT.            *
009960* ****************************************************************
009970 1150-FIND-PLAN-YEAR-ROW.
009980     SET WS-REN-FOUND-NO TO TRUE.
009990     SET CPL-PLAN-IDX TO 1.
010000     PERFORM 1155-CHECK-ONE-PLAN-YEAR THRU 1155-EXIT
010010         VARYING CPL-PLAN-IDX FROM 1 BY 1
010020         UNTIL CPL-PLAN-IDX > 3
010030            OR WS-REN-FOUND-YES.
010040     IF WS-REN-FOUND-YES
010050         SET CPL-PLAN-IDX TO WS-REN-FOUND-IDX
010060         SET CPL-KYR-IDX TO WS-REN-FOUND-IDX.
010070 1150-EXIT.
010080     EXIT.
010090* ****************************************************************
010100* *  1155-CHECK-ONE-PLAN-YEAR.                                   *
010110* *  PROBES ONE PLAN-TABLE ROW FOR A MATCH ON                    *
010120* *  WS-REN-LOOKUP-YEAR; CALLED BY 1150 UNDER A                  *
010130* *  VARYING/UNTIL THAT STOPS ON FIRST HIT.                      *
010140* ****************************************************************
010150 1155-CHECK-ONE-PLAN-YEAR.
010160     IF CPL-PLAN-YEAR (CPL-PLAN-IDX) = WS-REN-LOOKUP-YEAR
010170         SET WS-REN-FOUND-YES TO TRUE
010180         SET WS-REN-FOUND-IDX TO CPL-PLAN-IDX.
010190 1155-EXIT.
010200     EXIT.
010210* ****************************************************************
010220* *  2000-LOAD-DEAL-TABLE.                                       *
010230* *  READS THE CRM-DEAL-WORK FILE PAST THE HH HEADER AND         *
010240* *  LOADS EACH DD DETAIL INTO WS-REN-DEAL-TABLE.  STOPS         *
010250* *  AT THE TT TRAILER OR WHEN THE TABLE IS FULL.                *
010260* ****************************************************************
010270 2000-LOAD-DEAL-TABLE.
010280     READ CRM-DEAL-WORK-RECORD
010290         AT END SET WS-CRW-EOF TO TRUE.
010300     IF WS-CRW-NOT-EOF
010310         IF NOT CRW-RECORD-TYPE-HEADER
010320             DISPLAY "REN.JOB33 - CRMWORK MISSING HEADER"
010330             PERFORM 9900-ABEND THRU 9900-EXIT
010340         ELSE
010350             READ CRM-DEAL-WORK-RECORD
010360                 AT END SET WS-CRW-EOF TO TRUE.
010370     PERFORM 2050-LOAD-ONE-DEAL THRU 2050-EXIT
010380         UNTIL WS-CRW-EOF
010390            OR CRW-RECORD-TYPE-TRAILER
010400            OR WS-REN-DEAL-COUNT = 500.
010410 2000-EXIT.
010420     EXIT.
010430* ****************************************************************
010440* *  2050-LOAD-ONE-DEAL.                                         *
010450* *  MOVES ONE CRM DEAL WORK RECORD INTO THE                     *
010460* *  IN-MEMORY DEAL TABLE AND PRIMES ITS MATCH,                  *
010470* *  ATTACHMENT AND WITHHOLD SWITCHES TO NOT-YET.                *
010480* ****************************************************************
010490 2050-LOAD-ONE-DEAL.
010500     ADD 1 TO WS-REN-DEAL-COUNT.
010510     SET WS-REN-DEAL-IDX TO WS-REN-DEAL-COUNT.
010520     MOVE CRW-DEAL-ID TO RD-DEAL-ID (WS-REN-DEAL-IDX).
010530     MOVE CRW-DEAL-NAME TO RD-DEAL-NAME (WS-REN-DEAL-IDX).
010540     MOVE CRW-CLOSE-DATE(1:4) TO
010550         RD-CLOSE-YYYY (WS-REN-DEAL-IDX).
010560     MOVE CRW-CLOSE-DATE(6:2) TO
010570         RD-CLOSE-MM (WS-REN-DEAL-IDX).
010580     MOVE CRW-CLOSE-DATE(9:2) TO
010590         RD-CLOSE-DD (WS-REN-DEAL-IDX).
010600     MOVE CRW-SERVICE-START-DATE(1:4) TO
010610         RD-SVC-YYYY (WS-REN-DEAL-IDX).
010620     MOVE CRW-SERVICE-START-DATE(6:2) TO
010630         RD-SVC-MM (WS-REN-DEAL-IDX).
010640     MOVE CRW-SERVICE-START-DATE(9:2) TO
010650         RD-SVC-DD (WS-REN-DEAL-IDX).
010660     MOVE CRW-COMMISSION-AMOUNT TO
010670         RD-COMMISSION-AMOUNT (WS-REN-DEAL-IDX).
010680     MOVE CRW-DEAL-AMOUNT TO RD-DEAL-AMOUNT (WS-REN-DEAL-IDX).
010690     MOVE CRW-COMPANY TO RD-COMPANY (WS-REN-DEAL-IDX).
010700     MOVE CRW-DEAL-TYPE TO RD-DEAL-TYPE (WS-REN-DEAL-IDX).
010710     MOVE CRW-PRODUCT-NAME TO
010720         RD-PRODUCT-NAME (WS-REN-DEAL-IDX).
010730     MOVE CRW-TYPES-OF-ACV TO
010740         RD-TYPES-OF-ACV (WS-REN-DEAL-IDX).
010750     MOVE CRW-DEPLOYMENT-TYPE TO
010760         RD-DEPLOYMENT-TYPE (WS-REN-DEAL-IDX).
010770     MOVE CRW-QUARTER-KEY TO RD-QUARTER-KEY (WS-REN-DEAL-IDX).
010780     MOVE CRW-IS-PS-DEAL-CDE TO
010790         RD-IS-PS-DEAL-SW (WS-REN-DEAL-IDX).
010800     MOVE CRW-SPLIT-CDE TO RD-SPLIT-SW (WS-REN-DEAL-IDX).
010810     MOVE CRW-SPLIT-OTHER-QTR-KEY TO
010820         RD-SPLIT-OTHER-QTR-KEY (WS-REN-DEAL-IDX).
010830     ADD 1 TO WS-REN-CRM-DEAL-COUNT.
010840     ADD CRW-COMMISSION-AMOUNT TO WS-REN-CRM-TOTAL-AMOUNT.
010850     READ CRM-DEAL-WORK-RECORD
010860         AT END SET WS-CRW-EOF TO TRUE.
010870 2050-EXIT.
010880     EXIT.
010890* ****************************************************************
010900* *  2100-LOAD-TXN-TABLE.                                        *
010910* *  READS THE COMMISSION-TRANSACTION-WORK FILE PAST THE         *
010920* *  HH HEADER, LOADS EACH DD DETAIL INTO WS-REN-TXN-TABLE       *
010930* *  AND CAPTURES THE HEADER DQ SCORE FROM THE TRAILER.          *
010940* ****************************************************************
010950 2100-LOAD-TXN-TABLE.
010960     READ COMMISSION-TRANSACTION-WORK-RECORD
010970         AT END SET WS-SCW-EOF TO TRUE.
010980     IF WS-SCW-NOT-EOF
010990         IF NOT SCW-RECORD-TYPE-HEADER
011000             DISPLAY "REN.JOB33 - SCWORK MISSING HEADER"
011010             PERFORM 9900-ABEND THRU 9900-EXIT
011020         ELSE
011030             READ COMMISSION-TRANSACTION-WORK-RECORD
011040                 AT END SET WS-SCW-EOF TO TRUE.
011050     PERFORM 2150-LOAD-ONE-TXN THRU 2150-EXIT
011060         UNTIL WS-SCW-EOF
011070            OR SCW-RECORD-TYPE-TRAILER
011080            OR WS-REN-TXN-COUNT = 2000.
011090     IF SCW-RECORD-TYPE-TRAILER
011100         MOVE SCW-TRL-DQ-SCORE TO WS-REN-DQ-SCORE
011110         MOVE SCW-TRL-REGULAR-COUNT TO WS-REN-SC-REGULAR-COUNT
011120         MOVE SCW-TRL-WITHHOLD-COUNT
011130             TO WS-REN-SC-WITHHOLD-COUNT
011140         MOVE SCW-TRL-FORECAST-COUNT
011150             TO WS-REN-SC-FORECAST-COUNT
011160         MOVE SCW-TRL-SPLIT-COUNT TO WS-REN-SC-SPLIT-COUNT
011170         MOVE SCW-TRL-REC-COUNT TO WS-REN-SC-TOTAL-COUNT.
011180 2100-EXIT.
011190     EXIT.
011200* ****************************************************************
011210* *  2150-LOAD-ONE-TXN.                                          *
011220* *  MOVES ONE SC TRANSACTION WORK RECORD INTO                   *
011230* *  THE IN-MEMORY TRANSACTION TABLE AND PRIMES                  *
011240* *  ITS USED/CENTRAL SWITCHES TO NOT-YET.                       *
011250* ****************************************************************
011260 2150-LOAD-ONE-TXN.
011270     ADD 1 TO WS-REN-TXN-COUNT.
011280     SET WS-REN-TXN-IDX TO WS-REN-TXN-COUNT.
011290     MOVE SCW-SC-ID TO RT-SC-ID (WS-REN-TXN-IDX).
011300     MOVE SCW-DEAL-NAME TO RT-DEAL-NAME (WS-REN-TXN-IDX).
011310     MOVE SCW-CUSTOMER-ID TO RT-CUSTOMER-ID (WS-REN-TXN-IDX).
011320     MOVE SCW-CUSTOMER-NAME TO
011330         RT-CUSTOMER-NAME (WS-REN-TXN-IDX).
011340     MOVE SCW-CLOSE-DATE(1:4) TO
011350         RT-CLOSE-YYYY (WS-REN-TXN-IDX).
011360     MOVE SCW-CLOSE-DATE(6:2) TO
011370         RT-CLOSE-MM (WS-REN-TXN-IDX).
011380     MOVE SCW-CLOSE-DATE(9:2) TO
011390         RT-CLOSE-DD (WS-REN-TXN-IDX).
011400     MOVE SCW-REVENUE-START TO
011410         RT-REVENUE-START (WS-REN-TXN-IDX).
011420     MOVE SCW-COMMISSION TO RT-COMMISSION (WS-REN-TXN-IDX).
011430     MOVE SCW-EST-COMMISSION TO
011440         RT-EST-COMMISSION (WS-REN-TXN-IDX).
011450     MOVE SCW-COMMISSION-RATE TO
011460         RT-COMMISSION-RATE (WS-REN-TXN-IDX).
011470     MOVE SCW-DEAL-TYPE TO RT-DEAL-TYPE (WS-REN-TXN-IDX).
011480     MOVE SCW-ACV-EUR TO RT-ACV-EUR (WS-REN-TXN-IDX).
011490     MOVE SCW-SPLIT-FLAG TO RT-SPLIT-FLAG (WS-REN-TXN-IDX).
011500     MOVE SCW-TX-TYPE TO RT-TX-TYPE (WS-REN-TXN-IDX).
011510     MOVE SCW-IS-PS-CDE TO RT-IS-PS-CDE (WS-REN-TXN-IDX).
011520     MOVE SCW-EARLYBIRD-KICKER TO
011530         RT-EARLYBIRD-KICKER (WS-REN-TXN-IDX).
011540     MOVE SCW-PERF-KICKER TO
011550         RT-PERF-KICKER (WS-REN-TXN-IDX).
011560     MOVE SCW-CAMPAIGN-KICKER TO
011570         RT-CAMPAIGN-KICKER (WS-REN-TXN-IDX).
011580     MOVE SCW-PS-TCV TO RT-PS-TCV (WS-REN-TXN-IDX).
011590     READ COMMISSION-TRANSACTION-WORK-RECORD
011600         AT END SET WS-SCW-EOF TO TRUE.
011610 2150-EXIT.
011620     EXIT.
011630* ****************************************************************
011640* *  4100-CARVE-OUT-CENTRAL.                                     *
011650* *  FLAGS EACH SC TRANSACTION WHOSE DEAL NAME CARRIES A         *
011660* *  CPI/FP/FIXED-PRICE/INDEXATION INCREASE MARKER AS            *
011670* *  CENTRALLY PROCESSED SO NO MATCH PASS BELOW ATTACHES         *
011680* *  IT TO A CRM DEAL.                                           *
011690* ****************************************************************
011700 4100-CARVE-OUT-CENTRAL.
011710     SET WS-REN-TXN-IDX TO 1.
011720     PERFORM 4110-CARVE-ONE-TXN THRU 4110-EXIT
011730         VARYING WS-REN-TXN-IDX FROM 1 BY 1
011740         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT.
011750 4100-EXIT.
011760     EXIT.
011770* ****************************************************************
011780* *  4105-TEST-CENTRAL-KEYWORDS.                                 *
011790* *  SCANS WS-REN-UC-SCAN-NAME (LOADED BY THE                    *
011800* *  CALLER) FOR THE FOUR CENTRAL-PROCESSING                     *
011810* *  KEYWORDS AND SETS THE HIT SWITCHES --                       *
011820* *  SHARED BY THE CARVE-OUT PASS AND BY THE                     *
011830* *  REVENUE-DATE VALIDATION RULE.                               *
011840* ****************************************************************
011850 4105-TEST-CENTRAL-KEYWORDS.
011860     SET WS-REN-FOUND-NO TO TRUE.
011870     MOVE "N" TO WS-REN-HIT-CPI-SW.
011880     MOVE "N" TO WS-REN-HIT-FP-SW.
011890     MOVE "N" TO WS-REN-HIT-FIXED-SW.
011900     MOVE "N" TO WS-REN-HIT-INDEX-SW.
011910     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
011920     INSPECT WS-REN-UC-SCAN-NAME TALLYING
011930         WS-REN-KEYWORD-TALLY FOR ALL "CPI INCREASE".
011940     IF WS-REN-KEYWORD-TALLY > ZERO
011950         SET WS-REN-FOUND-YES TO TRUE
011960         SET WS-REN-HIT-CPI-YES TO TRUE.
011970     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
011980     INSPECT WS-REN-UC-SCAN-NAME TALLYING
011990         WS-REN-KEYWORD-TALLY FOR ALL "FP INCREASE".
012000     IF WS-REN-KEYWORD-TALLY > ZERO
012010         SET WS-REN-FOUND-YES TO TRUE
012020         SET WS-REN-HIT-FP-YES TO TRUE.
012030     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
012040     INSPECT WS-REN-UC-SCAN-NAME TALLYING
012050         WS-REN-KEYWORD-TALLY FOR ALL
012060             "FIXED PRICE INCREASE".
012070     IF WS-REN-KEYWORD-TALLY > ZERO
012080         SET WS-REN-FOUND-YES TO TRUE
012090         SET WS-REN-HIT-FIXED-YES TO TRUE.
012100     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
012110     INSPECT WS-REN-UC-SCAN-NAME TALLYING
012120         WS-REN-KEYWORD-TALLY FOR ALL "INDEXATION".
012130     IF WS-REN-KEYWORD-TALLY > ZERO
012140         SET WS-REN-FOUND-YES TO TRUE
012150         SET WS-REN-HIT-INDEX-YES TO TRUE.
012160 4105-EXIT.
012170     EXIT.
012180* ****************************************************************
012190* *  4110-CARVE-ONE-TXN.                                         *
012200* *  FOLDS ONE REGULAR ROW'S DEAL NAME TO UPPER                  *
012210* *  CASE AND RUNS IT THROUGH 4105 -- A HIT ROUTES               *
012220* *  THE ROW TO THE CENTRALLY-PROCESSED BUCKET                   *
012230* *  BEFORE THE NORMAL MATCH PASSES EVER SEE IT.                 *
012240* ****************************************************************
012250 4110-CARVE-ONE-TXN.
012260     MOVE RT-DEAL-NAME (WS-REN-TXN-IDX) TO
012270         WS-REN-UC-SCAN-NAME.
012280     INSPECT WS-REN-UC-SCAN-NAME CONVERTING
012290         "abcdefghijklmnopqrstuvwxyz" TO
012300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012310     PERFORM 4105-TEST-CENTRAL-KEYWORDS THRU 4105-EXIT.
012320     IF WS-REN-FOUND-YES
012330         SET RT-IS-CENTRAL (WS-REN-TXN-IDX) TO TRUE
012340         SET RT-USED-YES (WS-REN-TXN-IDX) TO TRUE
012350         ADD 1 TO WS-REN-CENTRAL-COUNT
012360         ADD RT-COMMISSION (WS-REN-TXN-IDX) TO
012370             WS-REN-CENTRAL-COMMISSION.
012380     IF WS-REN-HIT-CPI-YES
012390         ADD 1 TO WS-REN-CPI-COUNT.
012400     IF WS-REN-HIT-FP-YES
012410         ADD 1 TO WS-REN-FP-COUNT.
012420     IF WS-REN-HIT-FIXED-YES
012430         ADD 1 TO WS-REN-FIXED-COUNT.
012440     IF WS-REN-HIT-INDEX-YES
012450         ADD 1 TO WS-REN-INDEX-COUNT.
012460 4110-EXIT.
012470     EXIT.
012480* ****************************************************************
012490* *  4190-COMPUTE-PSEUDO-DAY.                                    *
012500* *  CONVERTS A YYYY/MM/DD DATE INTO A 30/360 PSEUDO-DAY         *
012510* *  NUMBER SO THE MATCH PASSES CAN TEST A DAY-COUNT             *
012520* *  TOLERANCE WITH ORDINARY SUBTRACTION.                        *
012530* ****************************************************************
012540 4190-COMPUTE-PSEUDO-DAY.
012550     COMPUTE WS-REN-PDC-RESULT =
012560         (WS-REN-PDC-YYYY * 360)
012570             + ((WS-REN-PDC-MM - 1) * 30)
012580             + WS-REN-PDC-DD.
012590 4190-EXIT.
012600     EXIT.
012610* ****************************************************************
012620* *  4290-ATTACH-MATCH.                                          *
012630* *  COMMON ATTACH STEP USED BY ALL THREE MATCH PASSES --        *
012640* *  MARKS THE TRANSACTION USED, MARKS THE DEAL MATCHED          *
012650* *  AND ROLLS THE TRANSACTION COMMISSION INTO THE DEAL.         *
012660* ****************************************************************
012670 4290-ATTACH-MATCH.
012680     IF RD-ATTACHED-COUNT (WS-REN-DEAL-IDX) = ZERO
012690         SET RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX)
012700             TO WS-REN-TXN-IDX.
012710     SET RT-OWNER-DEAL-IDX (WS-REN-TXN-IDX) TO WS-REN-DEAL-IDX.
012720     SET RT-USED-YES (WS-REN-TXN-IDX) TO TRUE.
012730     SET RD-IS-MATCHED (WS-REN-DEAL-IDX) TO TRUE.
012740     ADD 1 TO RD-ATTACHED-COUNT (WS-REN-DEAL-IDX).
012750     ADD RT-COMMISSION (WS-REN-TXN-IDX) TO
012760         RD-SUMMED-COMMISSION (WS-REN-DEAL-IDX).
012770     ADD RT-COMMISSION (WS-REN-TXN-IDX) TO
012780         WS-REN-TOTAL-COMMISSION.
012790     IF RD-ATTACHED-COUNT (WS-REN-DEAL-IDX) = 1
012800         ADD 1 TO WS-REN-MATCHED-COUNT.
012810 4290-EXIT.
012820     EXIT.
012830* ****************************************************************
012840* *  4200-MATCH-PASS-ID.                                         *
012850* *  FIRST MATCH PASS - GROUPS REGULAR TRANSACTIONS BY SC-ID     *
012860* *  AND ATTACHES THE GROUP TO THE CRM DEAL WHOSE DEAL-ID        *
012870* *  MATCHES THAT KEY.  TIGHTEST, MOST RELIABLE OF THE THREE     *
012880* *  PASSES; RUN FIRST SO LATER, LOOSER PASSES NEVER SEE A       *
012890* *  TRANSACTION THIS PASS COULD HAVE TAKEN.                     *
012900* ****************************************************************
012910 4200-MATCH-PASS-ID.
012920     SET WS-REN-DEAL-IDX TO 1.
012930     PERFORM 4210-MATCH-ONE-DEAL-EXACT THRU 4210-EXIT
012940         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
012950         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
012960 4200-EXIT.
012970     EXIT.
012980* ****************************************************************
012990* *  4210-MATCH-ONE-DEAL-EXACT.                                  *
013000* *  FIRST MATCH PASS -- LOOKS FOR AN UNUSED                     *
013010* *  REGULAR ROW WHOSE SC-ID TIES DIRECTLY BACK                  *
013020* *  TO THIS DEAL'S CRM DEAL-ID.                                 *
013030* ****************************************************************
013040 4210-MATCH-ONE-DEAL-EXACT.
013050     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
013060         GO TO 4210-EXIT.
013070     SET WS-REN-TXN-IDX TO 1.
013080     PERFORM 4220-CHECK-ONE-TXN-EXACT THRU 4220-EXIT
013090         VARYING WS-REN-TXN-IDX FROM 1 BY 1
013100         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT
013110            OR RD-IS-MATCHED (WS-REN-DEAL-IDX).
013120 4210-EXIT.
013130     EXIT.
013140* ****************************************************************
013150* *  4220-CHECK-ONE-TXN-EXACT.                                   *
013160* *  TESTS ONE TRANSACTION ROW FOR THE EXACT                     *
013170* *  SC-ID TIE; ATTACHES ON A HIT VIA 4290.                      *
013180* ****************************************************************
013190 4220-CHECK-ONE-TXN-EXACT.
013200     IF RT-USED-YES (WS-REN-TXN-IDX)
013210         GO TO 4220-EXIT.
013220     IF RT-TX-TYPE (WS-REN-TXN-IDX) NOT = "R"
013230         GO TO 4220-EXIT.
013240     IF RT-SC-ID (WS-REN-TXN-IDX) NOT =
013250             RD-DEAL-ID (WS-REN-DEAL-IDX)
013260         GO TO 4220-EXIT.
013270     PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT.
013280     MOVE "ID" TO RD-MATCH-TYPE-CDE (WS-REN-DEAL-IDX).
013290     MOVE 100.0 TO RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX).
013300 4220-EXIT.
013310     EXIT.
013320* ****************************************************************
013330* *  4300-MATCH-PASS-NAME-DATE.                                  *
013340* *  SECOND MATCH PASS - EXACT DEAL NAME, CLOSE DATE             *
013350* *  WITHIN ONE DAY.  CONFIDENCE DROPS FIVE POINTS PER           *
013360* *  DAY OF DIFFERENCE FROM A BASE OF NINETY.                    *
013370* ****************************************************************
013380 4300-MATCH-PASS-NAME-DATE.
013390     SET WS-REN-DEAL-IDX TO 1.
013400     PERFORM 4310-MATCH-ONE-DEAL-NEAR THRU 4310-EXIT
013410         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
013420         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
013430 4300-EXIT.
013440     EXIT.
013450* ****************************************************************
013460* *  4310-MATCH-ONE-DEAL-NEAR.                                   *
013470* *  SECOND MATCH PASS, RUN ONLY WHEN 4210 CAME                  *
013480* *  UP EMPTY -- LOOKS FOR AN UNUSED REGULAR ROW                 *
013490* *  WHOSE DEAL NAME MATCHES THIS DEAL EXACTLY.                  *
013500* ****************************************************************
013510 4310-MATCH-ONE-DEAL-NEAR.
013520     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
013530         GO TO 4310-EXIT.
013540     SET WS-REN-TXN-IDX TO 1.
013550     PERFORM 4320-CHECK-ONE-TXN-NEAR THRU 4320-EXIT
013560         VARYING WS-REN-TXN-IDX FROM 1 BY 1
013570         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT
013580            OR RD-IS-MATCHED (WS-REN-DEAL-IDX).
013590 4310-EXIT.
013600     EXIT.
013610* ****************************************************************
013620* *  4320-CHECK-ONE-TXN-NEAR.                                    *
013630* *  TESTS ONE TRANSACTION ROW FOR THE EXACT                     *
013640* *  DEAL-NAME TIE; ATTACHES ON A HIT VIA 4290.                  *
013650* ****************************************************************
013660 4320-CHECK-ONE-TXN-NEAR.
013670     IF RT-USED-YES (WS-REN-TXN-IDX)
013680         GO TO 4320-EXIT.
013690     IF RT-TX-TYPE (WS-REN-TXN-IDX) NOT = "R"
013700         GO TO 4320-EXIT.
013710     IF RT-DEAL-NAME (WS-REN-TXN-IDX) NOT =
013720             RD-DEAL-NAME (WS-REN-DEAL-IDX)
013730         GO TO 4320-EXIT.
013740     MOVE RD-CLOSE-YYYY (WS-REN-DEAL-IDX) TO
013750         WS-REN-PDC-YYYY.
013760     MOVE RD-CLOSE-MM (WS-REN-DEAL-IDX) TO WS-REN-PDC-MM.
013770     MOVE RD-CLOSE-DD (WS-REN-DEAL-IDX) TO WS-REN-PDC-DD.
013780     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
013790     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-A.
013800     MOVE RT-CLOSE-YYYY (WS-REN-TXN-IDX) TO
013810         WS-REN-PDC-YYYY.
013820     MOVE RT-CLOSE-MM (WS-REN-TXN-IDX) TO WS-REN-PDC-MM.
013830     MOVE RT-CLOSE-DD (WS-REN-TXN-IDX) TO WS-REN-PDC-DD.
013840     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
013850     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-B.
013860     SUBTRACT WS-REN-PSEUDO-DAY-B FROM WS-REN-PSEUDO-DAY-A
013870         GIVING WS-REN-DAY-DIFF.
013880     IF WS-REN-DAY-DIFF < ZERO
013890         MULTIPLY WS-REN-DAY-DIFF BY -1
013900             GIVING WS-REN-DAY-DIFF.
013910     IF WS-REN-DAY-DIFF > 1
013920         GO TO 4320-EXIT.
013930     PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT.
013940     MOVE "NAME-DATE" TO RD-MATCH-TYPE-CDE (WS-REN-DEAL-IDX).
013950     COMPUTE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) =
013960         90 - (WS-REN-DAY-DIFF * 5).
013970 4320-EXIT.
013980     EXIT.
013990* ****************************************************************
014000* *  4410-NORMALIZE-COMPANY-NAME.                                *
014010* *  FOLDS A COMPANY/CUSTOMER NAME TO UPPERCASE, DROPS           *
014020* *  COMMAS AND PERIODS, CHOPS OFF ANY PARENTHETICAL             *
014030* *  TRAILER AND THEN ANY TRAILING LEGAL-FORM SUFFIX, SO         *
014040* *  THAT "ACME GMBH (FORMERLY WIDGET AG)" AND "ACME"            *
014050* *  COMPARE EQUAL.  OPERATES ON WS-REN-NORM-WORK IN             *
014060* *  PLACE; CALLER LOADS IT BEFORE THE PERFORM AND COPIES        *
014070* *  IT OUT AFTER.                                               *
014080* ****************************************************************
014090 4410-NORMALIZE-COMPANY-NAME.
014100     INSPECT WS-REN-NORM-WORK
014110         CONVERTING "abcdefghijklmnopqrstuvwxyz"
014120                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014130     INSPECT WS-REN-NORM-WORK CONVERTING ",." TO "  ".
014140     MOVE ZERO TO WS-REN-NORM-TALLY.
014150     INSPECT WS-REN-NORM-WORK TALLYING WS-REN-NORM-TALLY
014160         FOR CHARACTERS BEFORE INITIAL "(".
014170     IF WS-REN-NORM-TALLY < 40
014180         MOVE SPACES TO
014190             WS-REN-NORM-WORK (WS-REN-NORM-TALLY + 1:
014200                 40 - WS-REN-NORM-TALLY).
014210     MOVE "N" TO WS-REN-SUFFIX-DONE-SW.
014220* 03/11/23 KLT CR11190 WIDENED THE SUFFIX CYCLE TO THE FULL
014230*     EIGHT LEGAL-FORM TAGS THE PLAN-YEAR DEAL EXPORT CARRIES --
014240*     BANK/OYJ/PLC/SA WERE SHOWING UP UNSTRIPPED ON NORDIC AND
014250*     UK COUNTERPARTIES AND QUIETLY FAILING THE COMPANY-DATE PASS.
014260     SET WS-REN-SUFFIX-SUB TO 1.
014270     PERFORM 4415-STRIP-ONE-SUFFIX THRU 4415-EXIT
014280         VARYING WS-REN-SUFFIX-SUB FROM 1 BY 1
014290         UNTIL WS-REN-SUFFIX-SUB > 8
014300            OR WS-REN-SUFFIX-DONE-SW = "Y".
014310 4410-EXIT.
014320     EXIT.
014330 4415-STRIP-ONE-SUFFIX.
014340     EVALUATE WS-REN-SUFFIX-SUB
014350         WHEN 1  MOVE " GMBH" TO WS-REN-SUFFIX-WORK
014360         WHEN 2  MOVE " AG  " TO WS-REN-SUFFIX-WORK
014370         WHEN 3  MOVE " BANK" TO WS-REN-SUFFIX-WORK
014380         WHEN 4  MOVE " OYJ " TO WS-REN-SUFFIX-WORK
014390         WHEN 5  MOVE " INC " TO WS-REN-SUFFIX-WORK
014400         WHEN 6  MOVE " LTD " TO WS-REN-SUFFIX-WORK
014410         WHEN 7  MOVE " PLC " TO WS-REN-SUFFIX-WORK
014420         WHEN 8  MOVE " SA  " TO WS-REN-SUFFIX-WORK
014430     END-EVALUATE.
014440     MOVE ZERO TO WS-REN-NORM-TALLY.
014450     INSPECT WS-REN-NORM-WORK TALLYING WS-REN-NORM-TALLY
014460         FOR CHARACTERS BEFORE INITIAL WS-REN-SUFFIX-WORK.
014470     IF WS-REN-NORM-TALLY < 40
014480         MOVE SPACES TO
014490             WS-REN-NORM-WORK (WS-REN-NORM-TALLY + 1:
014500                 40 - WS-REN-NORM-TALLY)
014510         MOVE "Y" TO WS-REN-SUFFIX-DONE-SW.
014520 4415-EXIT.
014530     EXIT.
014540* ****************************************************************
014550* *  4400-MATCH-PASS-COMPANY-DATE.                               *
014560* *  THIRD AND LOOSEST MATCH PASS - DEAL NAME NO LONGER          *
014570* *  HAS TO AGREE, BUT THE NORMALIZED COMPANY NAME MUST,         *
014580* *  AND THE CLOSE DATE MUST FALL WITHIN SEVEN DAYS.             *
014590* *  AMONG ALL CANDIDATE TRANSACTIONS THE CLOSEST ONE BY         *
014600* *  DATE IS TAKEN; TIES ARE BROKEN BY WHICHEVER IS FOUND        *
014610* *  FIRST.  A DEAL-AMOUNT VS. ACV CLOSENESS BONUS IS            *
014620* *  FOLDED INTO THE CONFIDENCE SCORE.                           *
014630* ****************************************************************
014640 4400-MATCH-PASS-COMPANY-DATE.
014650     SET WS-REN-DEAL-IDX TO 1.
014660     PERFORM 4420-MATCH-ONE-DEAL-COMPANY THRU 4420-EXIT
014670         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
014680         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
014690 4400-EXIT.
014700     EXIT.
014710* ****************************************************************
014720* *  4420-MATCH-ONE-DEAL-COMPANY.                                *
014730* *  THIRD AND LOOSEST MATCH PASS -- NORMALIZES                  *
014740* *  THIS DEAL'S COMPANY NAME VIA 4410 AND HUNTS                 *
014750* *  FOR AN UNUSED ROW WHOSE OWN NORMALIZED                      *
014760* *  COMPANY NAME AND CLOSE DATE BOTH LINE UP.                   *
014770* ****************************************************************
014780 4420-MATCH-ONE-DEAL-COMPANY.
014790     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
014800         GO TO 4420-EXIT.
014810     MOVE RD-COMPANY (WS-REN-DEAL-IDX) TO WS-REN-NORM-WORK.
014820     PERFORM 4410-NORMALIZE-COMPANY-NAME THRU 4410-EXIT.
014830     MOVE WS-REN-NORM-WORK TO WS-REN-NORM-COMPANY-A.
014840     MOVE 999999 TO WS-REN-BEST-DAY-DIFF.
014850     MOVE ZERO TO WS-REN-BEST-TXN-IDX.
014860     SET WS-REN-TXN-IDX TO 1.
014870     PERFORM 4425-CHECK-ONE-TXN-COMPANY THRU 4425-EXIT
014880         VARYING WS-REN-TXN-IDX FROM 1 BY 1
014890         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT.
014900     IF WS-REN-BEST-TXN-IDX = ZERO
014910         GO TO 4420-EXIT.
014920     SET WS-REN-TXN-IDX TO WS-REN-BEST-TXN-IDX.
014930     PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT.
014940     MOVE "COMPANY-DATE" TO RD-MATCH-TYPE-CDE (WS-REN-DEAL-IDX).
014950     COMPUTE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) =
014960         80 - (WS-REN-BEST-DAY-DIFF * 5).
014970     IF RD-DEAL-AMOUNT (WS-REN-DEAL-IDX) NOT = ZERO
014980         COMPUTE WS-REN-ACV-DIFF-PCT ROUNDED =
014990             (RT-ACV-EUR (WS-REN-TXN-IDX) -
015000              RD-DEAL-AMOUNT (WS-REN-DEAL-IDX))
015010              / RD-DEAL-AMOUNT (WS-REN-DEAL-IDX) * 100
015020         IF WS-REN-ACV-DIFF-PCT < ZERO
015030             MULTIPLY WS-REN-ACV-DIFF-PCT BY -1
015040                 GIVING WS-REN-ACV-DIFF-PCT
015050         IF WS-REN-ACV-DIFF-PCT < 5
015060             ADD 10 TO RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX).
015070 4420-EXIT.
015080     EXIT.
015090* ****************************************************************
015100* *  4425-CHECK-ONE-TXN-COMPANY.                                 *
015110* *  TESTS ONE TRANSACTION ROW'S NORMALIZED                      *
015120* *  CUSTOMER NAME AND CLOSE-DATE WINDOW AGAINST                 *
015130* *  THE DEAL; SETS THE SLIDING CONFIDENCE SCORE                 *
015140* *  ON A HIT AND ATTACHES VIA 4290.                             *
015150* ****************************************************************
015160 4425-CHECK-ONE-TXN-COMPANY.
015170     IF RT-USED-YES (WS-REN-TXN-IDX)
015180         GO TO 4425-EXIT.
015190     IF RT-TX-TYPE (WS-REN-TXN-IDX) NOT = "R"
015200         GO TO 4425-EXIT.
015210     MOVE RT-CUSTOMER-NAME (WS-REN-TXN-IDX) TO WS-REN-NORM-WORK.
015220     PERFORM 4410-NORMALIZE-COMPANY-NAME THRU 4410-EXIT.
015230     MOVE WS-REN-NORM-WORK TO WS-REN-NORM-COMPANY-B.
015240     IF WS-REN-NORM-COMPANY-A NOT = WS-REN-NORM-COMPANY-B
015250         GO TO 4425-EXIT.
015260     MOVE RD-CLOSE-YYYY (WS-REN-DEAL-IDX) TO WS-REN-PDC-YYYY.
015270     MOVE RD-CLOSE-MM (WS-REN-DEAL-IDX) TO WS-REN-PDC-MM.
015280     MOVE RD-CLOSE-DD (WS-REN-DEAL-IDX) TO WS-REN-PDC-DD.
015290     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
015300     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-A.
015310     MOVE RT-CLOSE-YYYY (WS-REN-TXN-IDX) TO WS-REN-PDC-YYYY.
015320     MOVE RT-CLOSE-MM (WS-REN-TXN-IDX) TO WS-REN-PDC-MM.
015330     MOVE RT-CLOSE-DD (WS-REN-TXN-IDX) TO WS-REN-PDC-DD.
015340     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
015350     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-B.
015360     SUBTRACT WS-REN-PSEUDO-DAY-B FROM WS-REN-PSEUDO-DAY-A
015370         GIVING WS-REN-DAY-DIFF.
015380     IF WS-REN-DAY-DIFF < ZERO
015390         MULTIPLY WS-REN-DAY-DIFF BY -1 GIVING WS-REN-DAY-DIFF.
015400     IF WS-REN-DAY-DIFF > 7
015410         GO TO 4425-EXIT.
015420     IF WS-REN-DAY-DIFF < WS-REN-BEST-DAY-DIFF
015430         MOVE WS-REN-DAY-DIFF TO WS-REN-BEST-DAY-DIFF
015440         SET WS-REN-BEST-TXN-IDX TO WS-REN-TXN-IDX.
015450 4425-EXIT.
015460     EXIT.
015470* ****************************************************************
015480* *  4500-MATCH-WITHHOLDING.                                     *
015490* *  SWEEPS THE MATCHED DEALS LOOKING FOR A W-TYPE               *
015500* *  TRANSACTION CARRYING THE SAME DEAL NAME -- A                *
015510* *  COMMISSION-ON-HOLD ROW.  THE PAID PORTION RIDES IN          *
015520* *  RT-COMMISSION, THE FULL (UNWITHHELD) AMOUNT IN              *
015530* *  RT-EST-COMMISSION, THE SAME TWO FIELDS CARRIED BY A         *
015540* *  REGULAR ROW.                                                *
015550* ****************************************************************
015560 4500-MATCH-WITHHOLDING.
015570     SET WS-REN-DEAL-IDX TO 1.
015580     PERFORM 4510-CHECK-ONE-DEAL-WITHHOLD THRU 4510-EXIT
015590         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
015600         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
015610 4500-EXIT.
015620     EXIT.
015630* ****************************************************************
015640* *  4510-CHECK-ONE-DEAL-WITHHOLD.                               *
015650* *  LOOKS FOR THE ONE WITHHOLDING ROW TIED TO                   *
015660* *  THIS MATCHED DEAL BY NAME; STOPS AT THE                     *
015670* *  FIRST HIT SINCE A DEAL CARRIES AT MOST ONE.                 *
015680* ****************************************************************
015690 4510-CHECK-ONE-DEAL-WITHHOLD.
015700     IF RD-NOT-MATCHED (WS-REN-DEAL-IDX)
015710         GO TO 4510-EXIT.
015720     SET WS-REN-TXN-IDX TO 1.
015730     PERFORM 4520-CHECK-ONE-TXN-WITHHOLD THRU 4520-EXIT
015740         VARYING WS-REN-TXN-IDX FROM 1 BY 1
015750         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT
015760            OR RD-HAS-WITHHOLD (WS-REN-DEAL-IDX).
015770 4510-EXIT.
015780     EXIT.
015790 4520-CHECK-ONE-TXN-WITHHOLD.
015800     IF RT-USED-YES (WS-REN-TXN-IDX)
015810         GO TO 4520-EXIT.
015820     IF RT-TX-TYPE (WS-REN-TXN-IDX) NOT = "W"
015830         GO TO 4520-EXIT.
015840     IF RT-DEAL-NAME (WS-REN-TXN-IDX) NOT =
015850             RD-DEAL-NAME (WS-REN-DEAL-IDX)
015860         GO TO 4520-EXIT.
015870     SET RT-USED-YES (WS-REN-TXN-IDX) TO TRUE.
015880     SET RD-HAS-WITHHOLD (WS-REN-DEAL-IDX) TO TRUE.
015890     ADD RT-COMMISSION (WS-REN-TXN-IDX) TO
015900         RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX).
015910     ADD RT-EST-COMMISSION (WS-REN-TXN-IDX) TO
015920         RD-WITHHOLD-FULL-AMT (WS-REN-DEAL-IDX).
015930 4520-EXIT.
015940     EXIT.
015950* ****************************************************************
015960* *  4600-MATCH-SPLIT.                                           *
015970* *  AN S-TYPE ROW CARRIES A SPLIT CREDIT -- A QUARTER'S         *
015980* *  SHARE OF A DEAL ALREADY COVERED, OR CLOSED, BY THE          *
015990* *  OTHER-QUARTER PIECE.  FIRST TRY TO TIE IT TO A DEAL         *
016000* *  ALREADY MATCHED, BY NAME OR BY ITS OWN SC-ID EQUALLING      *
016010* *  THE DEAL-ID.  FAILING THAT, OPEN A NEW MATCH AGAINST AN     *
016020* *  UNMATCHED DEAL -- BY ID AT FULL CONFIDENCE, OR BY NAME      *
016030* *  AND CLOSE DATE WITHIN A DAY AT REDUCED CONFIDENCE.  A       *
016040* *  SPLIT ROW NONE OF THE THREE TRIES CAN PLACE FALLS           *
016050* *  THROUGH TO 5020'S UNMATCHED-TRANSACTION COUNT LIKE ANY      *
016060* *  OTHER LEFTOVER ROW.                                         *
016070* ****************************************************************
016080 4600-MATCH-SPLIT.
016090     SET WS-REN-TXN-IDX TO 1.
016100     PERFORM 4610-CHECK-ONE-TXN-SPLIT THRU 4610-EXIT
016110         VARYING WS-REN-TXN-IDX FROM 1 BY 1
016120         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT.
016130 4600-EXIT.
016140     EXIT.
016150* ****************************************************************
016160* *  4610-CHECK-ONE-TXN-SPLIT.                                   *
016170* *  FILTERS THE TRANSACTION TABLE DOWN TO THE                   *
016180* *  UNUSED SPLIT-CREDIT ROWS AND HANDS EACH ONE                 *
016190* *  TO 4620 TO FIND ITS OWNING DEAL.                            *
016200* ****************************************************************
016210 4610-CHECK-ONE-TXN-SPLIT.
016220     IF RT-USED-YES (WS-REN-TXN-IDX)
016230         GO TO 4610-EXIT.
016240     IF RT-TX-TYPE (WS-REN-TXN-IDX) NOT = "S"
016250         GO TO 4610-EXIT.
016260     PERFORM 4620-ATTACH-SPLIT-EXISTING THRU 4620-EXIT.
016270     IF RT-USED-YES (WS-REN-TXN-IDX)
016280         GO TO 4610-EXIT.
016290     PERFORM 4630-MATCH-SPLIT-NEW-ID THRU 4630-EXIT.
016300     IF RT-USED-YES (WS-REN-TXN-IDX)
016310         GO TO 4610-EXIT.
016320     PERFORM 4640-MATCH-SPLIT-NEW-NEAR THRU 4640-EXIT.
016330 4610-EXIT.
016340     EXIT.
016350* ****************************************************************
016360* *  4620-ATTACH-SPLIT-EXISTING.                                 *
016370* *  FIRST SPLIT-MATCH TRY -- TIES THE ROW TO A                  *
016380* *  DEAL ALREADY MATCHED BY THIS SAME DEAL NAME,                *
016390* *  SINCE THE OTHER QUARTER'S SHARE USUALLY                     *
016400* *  CLOSED AND MATCHED FIRST.                                   *
016410* ****************************************************************
016420 4620-ATTACH-SPLIT-EXISTING.
016430     SET WS-REN-DEAL-IDX TO 1.
016440     PERFORM 4625-CHECK-ONE-DEAL-EXISTING THRU 4625-EXIT
016450         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
016460         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT
016470            OR RT-USED-YES (WS-REN-TXN-IDX).
016480 4620-EXIT.
016490     EXIT.
016500* ****************************************************************
016510* *  4625-CHECK-ONE-DEAL-EXISTING.                               *
016520* *  TESTS ONE MATCHED DEAL'S NAME AGAINST THE                   *
016530* *  SPLIT ROW'S DEAL NAME; ATTACHES ON A HIT.                   *
016540* ****************************************************************
016550 4625-CHECK-ONE-DEAL-EXISTING.
016560     IF RD-NOT-MATCHED (WS-REN-DEAL-IDX)
016570         GO TO 4625-EXIT.
016580     IF RT-DEAL-NAME (WS-REN-TXN-IDX) =
016590             RD-DEAL-NAME (WS-REN-DEAL-IDX)
016600         PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT
016610         ADD 1 TO RD-SPLIT-ATTACHED-CNT (WS-REN-DEAL-IDX)
016620         GO TO 4625-EXIT.
016630     IF RT-SC-ID (WS-REN-TXN-IDX) =
016640             RD-DEAL-ID (WS-REN-DEAL-IDX)
016650         PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT
016660         ADD 1 TO RD-SPLIT-ATTACHED-CNT (WS-REN-DEAL-IDX).
016670 4625-EXIT.
016680     EXIT.
016690* ****************************************************************
016700* *  4630-MATCH-SPLIT-NEW-ID.                                    *
016710* *  SECOND SPLIT-MATCH TRY, RUN ONLY IF 4620 CAME               *
016720* *  UP EMPTY -- TIES THE ROW TO AN UNMATCHED DEAL               *
016730* *  BY ITS OWN SC-ID.                                           *
016740* ****************************************************************
016750 4630-MATCH-SPLIT-NEW-ID.
016760     SET WS-REN-DEAL-IDX TO 1.
016770     PERFORM 4635-CHECK-ONE-DEAL-NEW-ID THRU 4635-EXIT
016780         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
016790         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT
016800            OR RT-USED-YES (WS-REN-TXN-IDX).
016810 4630-EXIT.
016820     EXIT.
016830* ****************************************************************
016840* *  4635-CHECK-ONE-DEAL-NEW-ID.                                 *
016850* *  TESTS ONE UNMATCHED DEAL'S ID AGAINST THE                   *
016860* *  SPLIT ROW'S SC-ID; ATTACHES ON A HIT.                       *
016870* ****************************************************************
016880 4635-CHECK-ONE-DEAL-NEW-ID.
016890     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
016900         GO TO 4635-EXIT.
016910     IF RT-SC-ID (WS-REN-TXN-IDX) NOT =
016920             RD-DEAL-ID (WS-REN-DEAL-IDX)
016930         GO TO 4635-EXIT.
016940     PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT.
016950     MOVE "ID" TO RD-MATCH-TYPE-CDE (WS-REN-DEAL-IDX).
016960     MOVE 100.0 TO RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX).
016970     ADD 1 TO RD-SPLIT-ATTACHED-CNT (WS-REN-DEAL-IDX).
016980 4635-EXIT.
016990     EXIT.
017000* ****************************************************************
017010* *  4640-MATCH-SPLIT-NEW-NEAR.                                  *
017020* *  THIRD AND LAST SPLIT-MATCH TRY -- TIES THE                  *
017030* *  ROW TO AN UNMATCHED DEAL BY DEAL NAME WHEN                  *
017040* *  NEITHER THE EXISTING-MATCH NOR ID TRY HIT.                  *
017050* ****************************************************************
017060 4640-MATCH-SPLIT-NEW-NEAR.
017070     SET WS-REN-DEAL-IDX TO 1.
017080     PERFORM 4645-CHECK-ONE-DEAL-NEW-NEAR THRU 4645-EXIT
017090         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
017100         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT
017110            OR RT-USED-YES (WS-REN-TXN-IDX).
017120 4640-EXIT.
017130     EXIT.
017140* ****************************************************************
017150* *  4645-CHECK-ONE-DEAL-NEW-NEAR.                               *
017160* *  TESTS ONE UNMATCHED DEAL'S NAME AGAINST THE                 *
017170* *  SPLIT ROW'S DEAL NAME; ATTACHES ON A HIT.                   *
017180* ****************************************************************
017190 4645-CHECK-ONE-DEAL-NEW-NEAR.
017200     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
017210         GO TO 4645-EXIT.
017220     IF RT-DEAL-NAME (WS-REN-TXN-IDX) NOT =
017230             RD-DEAL-NAME (WS-REN-DEAL-IDX)
017240         GO TO 4645-EXIT.
017250     MOVE RD-CLOSE-YYYY (WS-REN-DEAL-IDX) TO
017260         WS-REN-PDC-YYYY.
017270     MOVE RD-CLOSE-MM (WS-REN-DEAL-IDX) TO WS-REN-PDC-MM.
017280     MOVE RD-CLOSE-DD (WS-REN-DEAL-IDX) TO WS-REN-PDC-DD.
017290     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
017300     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-A.
017310     MOVE RT-CLOSE-YYYY (WS-REN-TXN-IDX) TO
017320         WS-REN-PDC-YYYY.
017330     MOVE RT-CLOSE-MM (WS-REN-TXN-IDX) TO WS-REN-PDC-MM.
017340     MOVE RT-CLOSE-DD (WS-REN-TXN-IDX) TO WS-REN-PDC-DD.
017350     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
017360     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-B.
017370     SUBTRACT WS-REN-PSEUDO-DAY-B FROM WS-REN-PSEUDO-DAY-A
017380         GIVING WS-REN-DAY-DIFF.
017390     IF WS-REN-DAY-DIFF < ZERO
017400         MULTIPLY WS-REN-DAY-DIFF BY -1
017410             GIVING WS-REN-DAY-DIFF.
017420     IF WS-REN-DAY-DIFF > 1
017430         GO TO 4645-EXIT.
017440     PERFORM 4290-ATTACH-MATCH THRU 4290-EXIT.
017450     MOVE "NAME-DATE" TO RD-MATCH-TYPE-CDE (WS-REN-DEAL-IDX).
017460     MOVE 85.0 TO RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX).
017470     ADD 1 TO RD-SPLIT-ATTACHED-CNT (WS-REN-DEAL-IDX).
017480 4645-EXIT.
017490     EXIT.
017500* ****************************************************************
017510* *  4810-RAISE-DISCREPANCY.                                     *
017520* *  COMMON DISCREPANCY WRITER.  CALLERS LOAD THE                *
017530* *  WS-REN-DISC- STAGING FIELDS AND THIS PARAGRAPH              *
017540* *  STAMPS THE RUN DATE, WRITES THE DETAIL ROW TO               *
017550* *  DSCDTL AND ROLLS THE RUN-LEVEL COUNTERS USED ON THE         *
017560* *  OVERALL AND DISCTYPE SUMMARY BLOCKS.                        *
017570* ****************************************************************
017580 4810-RAISE-DISCREPANCY.
017590     MOVE "D" TO DSC-RECORD-TYPE-CDE.
017600     MOVE WS-REN-DISC-DEAL-ID TO DSC-DEAL-ID.
017610     MOVE WS-REN-DISC-DEAL-NAME TO DSC-DEAL-NAME.
017620     MOVE WS-REN-DISC-TYPE-CDE TO DSC-DISC-TYPE-CDE.
017630     MOVE WS-REN-DISC-EXPECTED TO DSC-EXPECTED-VALUE.
017640     MOVE WS-REN-DISC-ACTUAL TO DSC-ACTUAL-VALUE.
017650     MOVE WS-REN-DISC-IMPACT TO DSC-IMPACT-EUR.
017660     MOVE WS-REN-DISC-SEVERITY TO DSC-SEVERITY-CDE.
017670     MOVE WS-REN-DISC-CONFIDENCE TO DSC-CONFIDENCE-PCT.
017680     WRITE COMMISSION-DISCREPANCY-RECORD.
017690     ADD 1 TO WS-REN-DISCREPANCY-COUNT.
017700     ADD WS-REN-DISC-IMPACT TO WS-REN-DISCREPANCY-IMPACT.
017710     IF DSC-SEVERITY-HIGH
017720         ADD 1 TO WS-REN-HIGH-COUNT
017730     ELSE
017740         ADD 1 TO WS-REN-MEDIUM-COUNT.
017750     SET WS-REN-FOUND-SW TO "N".
017760     SET WS-REN-DT-IDX TO 1.
017770     SEARCH WS-REN-DT-ROW
017780         WHEN WS-REN-DT-CDE (WS-REN-DT-IDX) = WS-REN-DISC-TYPE-CDE
017790             SET WS-REN-FOUND-SW TO "Y"
017800             ADD 1 TO WS-REN-DT-COUNT (WS-REN-DT-IDX)
017810             ADD WS-REN-DISC-IMPACT TO
017820                 WS-REN-DT-IMPACT (WS-REN-DT-IDX).
017830 4810-EXIT.
017840     EXIT.
017850* ****************************************************************
017860* *  4700-VALIDATE-REVENUE-DATE.                                 *
017870* *  A CPI/FP/FIXED-PRICE INCREASE DEAL DOES NOT EARN ITS OWN    *
017880* *  COMMISSION UNTIL THE FOLLOWING CALENDAR YEAR -- THE         *
017890* *  ATTACHED SC ROW'S REVENUE-START HAS TO LAND ON JANUARY 1    *
017900* *  OF THE YEAR AFTER THE DEAL CLOSED.  ANY OTHER MATCHED       *
017910* *  DEAL NAME IS OUT OF SCOPE FOR THIS CHECK.  A MISS IS        *
017920* *  FLAGGED AS AN INCORRECT-REVENUE-DATE DISCREPANCY.           *
017930* ****************************************************************
017940 4700-VALIDATE-REVENUE-DATE.
017950     SET WS-REN-DEAL-IDX TO 1.
017960     PERFORM 4710-CHECK-ONE-DEAL-REV-DATE THRU 4710-EXIT
017970         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
017980         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
017990 4700-EXIT.
018000     EXIT.
018010 4710-CHECK-ONE-DEAL-REV-DATE.
018020     IF RD-NOT-MATCHED (WS-REN-DEAL-IDX)
018030         GO TO 4710-EXIT.
018040     IF RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX) = ZERO
018050         GO TO 4710-EXIT.
018060     MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO WS-REN-UC-SCAN-NAME.
018070     INSPECT WS-REN-UC-SCAN-NAME CONVERTING
018080         "abcdefghijklmnopqrstuvwxyz" TO
018090         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018100     PERFORM 4105-TEST-CENTRAL-KEYWORDS THRU 4105-EXIT.
018110     IF (NOT WS-REN-HIT-CPI-YES)
018120        AND (NOT WS-REN-HIT-FP-YES)
018130        AND (NOT WS-REN-HIT-FIXED-YES)
018140         GO TO 4710-EXIT.
018150     SET WS-REN-TXN-IDX TO RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX).
018160     COMPUTE WS-REN-EXPECT-YYYY =
018170         RD-CLOSE-YYYY (WS-REN-DEAL-IDX) + 1.
018180     MOVE WS-REN-EXPECT-YYYY TO WS-REN-PDC-YYYY.
018190     MOVE 1 TO WS-REN-PDC-MM.
018200     MOVE 1 TO WS-REN-PDC-DD.
018210     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
018220     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-A.
018230     MOVE RT-REVENUE-START (WS-REN-TXN-IDX) (1:4)
018240         TO WS-REN-PDC-YYYY.
018250     MOVE RT-REVENUE-START (WS-REN-TXN-IDX) (6:2)
018260         TO WS-REN-PDC-MM.
018270     MOVE RT-REVENUE-START (WS-REN-TXN-IDX) (9:2)
018280         TO WS-REN-PDC-DD.
018290     PERFORM 4190-COMPUTE-PSEUDO-DAY THRU 4190-EXIT.
018300     MOVE WS-REN-PDC-RESULT TO WS-REN-PSEUDO-DAY-B.
018310     SUBTRACT WS-REN-PSEUDO-DAY-B FROM WS-REN-PSEUDO-DAY-A
018320         GIVING WS-REN-DAY-DIFF.
018330     IF WS-REN-DAY-DIFF < ZERO
018340         MULTIPLY WS-REN-DAY-DIFF BY -1 GIVING WS-REN-DAY-DIFF.
018350     IF WS-REN-DAY-DIFF NOT = ZERO
018360         MOVE RD-DEAL-ID (WS-REN-DEAL-IDX) TO
018370             WS-REN-DISC-DEAL-ID
018380         MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO
018390             WS-REN-DISC-DEAL-NAME
018400         MOVE "INCORRECT-REVENUE-DATE" TO
018410             WS-REN-DISC-TYPE-CDE
018420         MOVE WS-REN-EXPECT-YYYY TO WS-REN-DATE-EDIT-YYYY
018430         MOVE WS-REN-DATE-EDIT TO
018440             WS-REN-DISC-EXPECTED
018450         MOVE RT-REVENUE-START (WS-REN-TXN-IDX) TO
018460             WS-REN-DISC-ACTUAL
018470         MOVE ZERO TO WS-REN-DISC-IMPACT
018480         MOVE "MEDIUM" TO WS-REN-DISC-SEVERITY
018490         MOVE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) TO
018500             WS-REN-DISC-CONFIDENCE
018510         PERFORM 4810-RAISE-DISCREPANCY THRU 4810-EXIT.
018520 4710-EXIT.
018530     EXIT.
018540* ****************************************************************
018550* *  4800-VALIDATE-ARITHMETIC.                                   *
018560* *  CHECKS EVERY ATTACHED REGULAR TRANSACTION'S OWN RATE        *
018570* *  TIMES ACV AGAINST THE COMMISSION IT ACTUALLY CARRIES --     *
018580* *  NOT JUST THE DEAL'S PRIME ROW, SINCE AN ID-PASS MATCH       *
018590* *  CAN ATTACH SEVERAL REGULAR ROWS TO ONE DEAL AND EACH ONE    *
018600* *  IS ITS OWN CHANCE FOR THE COMMISSION SYSTEM TO HAVE DONE    *
018610* *  ITS OWN MULTIPLICATION WRONG -- A CALCULATION-ERROR, AS     *
018620* *  OPPOSED TO 4900 WHICH CHECKS THE RATE ITSELF WAS            *
018630* *  THE RIGHT ONE TO USE.  A SPLIT-FLAGGED ROW SHARING          *
018640* *  ITS ACV WITH OTHER REGULAR ROWS ON THE SAME DEAL HAS THE    *
018650* *  RAW PRODUCT DIVIDED BY THE SHARING COUNT, AND A DEAL WITH   *
018660* *  A WITHHOLDING ROW ATTACHED HAS IT HALVED AGAIN, BEFORE THE  *
018670* *  COMPARISON IS MADE.                                         *
018680* ****************************************************************
018690 4800-VALIDATE-ARITHMETIC.
018700     SET WS-REN-DEAL-IDX TO 1.
018710     PERFORM 4805-CHECK-ONE-DEAL-ARITH THRU 4805-EXIT
018720         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
018730         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
018740 4800-EXIT.
018750     EXIT.
018760* ****************************************************************
018770* *  4805-CHECK-ONE-DEAL-ARITH.                                  *
018780* *  WALKS EVERY REGULAR ROW ATTACHED TO THIS                    *
018790* *  MATCHED DEAL AND HANDS EACH ONE TO 4807 FOR                 *
018800* *  THE PER-ROW ACV-TIMES-RATE ARITHMETIC CHECK.                *
018810* ****************************************************************
018820 4805-CHECK-ONE-DEAL-ARITH.
018830     IF RD-NOT-MATCHED (WS-REN-DEAL-IDX)
018840         GO TO 4805-EXIT.
018850     IF RD-ATTACHED-COUNT (WS-REN-DEAL-IDX) = ZERO
018860         GO TO 4805-EXIT.
018870     SET WS-REN-ARITH-ROW-IDX TO 1.
018880     PERFORM 4807-CHECK-ONE-ATTACHED-TXN THRU 4807-EXIT
018890         VARYING WS-REN-ARITH-ROW-IDX FROM 1 BY 1
018900         UNTIL WS-REN-ARITH-ROW-IDX > WS-REN-TXN-COUNT.
018910 4805-EXIT.
018920     EXIT.
018930* ****************************************************************
018940* *  4807-CHECK-ONE-ATTACHED-TXN.                                *
018950* *  ONE ROW OF 4805'S WALK OF THE WHOLE TRANSACTION TABLE --    *
018960* *  ONLY A REGULAR ROW ATTACHED TO THIS DEAL IS CHECKED, EVERY  *
018970* *  OTHER ROW JUST FALLS THROUGH.                               *
018980* ****************************************************************
018990 4807-CHECK-ONE-ATTACHED-TXN.
019000     IF RT-OWNER-DEAL-IDX (WS-REN-ARITH-ROW-IDX) NOT =
019010             WS-REN-DEAL-IDX
019020         GO TO 4807-EXIT.
019030     IF RT-TX-TYPE (WS-REN-ARITH-ROW-IDX) NOT = "R"
019040         GO TO 4807-EXIT.
019050     IF RT-COMMISSION-RATE (WS-REN-ARITH-ROW-IDX) = ZERO
019060        OR RT-ACV-EUR (WS-REN-ARITH-ROW-IDX) = ZERO
019070         GO TO 4807-EXIT.
019080     SET WS-REN-TXN-IDX TO WS-REN-ARITH-ROW-IDX.
019090     COMPUTE WS-REN-EXPECTED-AMT ROUNDED =
019100         RT-ACV-EUR (WS-REN-TXN-IDX) *
019110         RT-COMMISSION-RATE (WS-REN-TXN-IDX).
019120     MOVE ZERO TO WS-REN-SAME-ACV-COUNT.
019130     IF RT-SPLIT-FLAG (WS-REN-TXN-IDX) = "Y"
019140         SET WS-REN-ARITH-DEAL-SAVE TO WS-REN-DEAL-IDX
019150         SET WS-REN-ARITH-TXN-IDX TO 1
019160         PERFORM 4806-TALLY-SAME-ACV THRU 4806-EXIT
019170             VARYING WS-REN-ARITH-TXN-IDX FROM 1 BY 1
019180             UNTIL WS-REN-ARITH-TXN-IDX > WS-REN-TXN-COUNT
019190         IF WS-REN-SAME-ACV-COUNT > 1
019200             DIVIDE WS-REN-EXPECTED-AMT BY WS-REN-SAME-ACV-COUNT
019210                 GIVING WS-REN-EXPECTED-AMT ROUNDED.
019220     IF RD-HAS-WITHHOLD (WS-REN-DEAL-IDX)
019230         DIVIDE WS-REN-EXPECTED-AMT BY 2
019240             GIVING WS-REN-EXPECTED-AMT ROUNDED.
019250     MOVE RT-COMMISSION (WS-REN-TXN-IDX) TO WS-REN-ACTUAL-AMT.
019260     SUBTRACT WS-REN-EXPECTED-AMT FROM WS-REN-ACTUAL-AMT
019270         GIVING WS-REN-DIFF-AMT.
019280     IF WS-REN-DIFF-AMT < ZERO
019290         MULTIPLY WS-REN-DIFF-AMT BY -1 GIVING WS-REN-DIFF-AMT.
019300     IF WS-REN-DIFF-AMT > 1.00
019310         MOVE RD-DEAL-ID (WS-REN-DEAL-IDX) TO
019320             WS-REN-DISC-DEAL-ID
019330         MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO
019340             WS-REN-DISC-DEAL-NAME
019350         MOVE "CALCULATION-ERROR" TO WS-REN-DISC-TYPE-CDE
019360         MOVE WS-REN-EXPECTED-AMT TO WS-REN-AMT-EDIT
019370         MOVE WS-REN-AMT-EDIT TO WS-REN-DISC-EXPECTED
019380         MOVE WS-REN-ACTUAL-AMT TO WS-REN-AMT-EDIT
019390         MOVE WS-REN-AMT-EDIT TO WS-REN-DISC-ACTUAL
019400         MOVE WS-REN-DIFF-AMT TO WS-REN-DISC-IMPACT
019410         IF WS-REN-DIFF-AMT > 100.00
019420             MOVE "HIGH" TO WS-REN-DISC-SEVERITY
019430         ELSE
019440             MOVE "MEDIUM" TO WS-REN-DISC-SEVERITY
019450         MOVE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) TO
019460             WS-REN-DISC-CONFIDENCE
019470         PERFORM 4810-RAISE-DISCREPANCY THRU 4810-EXIT.
019480 4807-EXIT.
019490     EXIT.
019500* ****************************************************************
019510* *  4806-TALLY-SAME-ACV.                                        *
019520* *  COUNTS THE OTHER REGULAR ROWS OWNED BY THE SAME DEAL AS     *
019530* *  4807'S SPLIT-FLAGGED ROW THAT CARRY THE IDENTICAL           *
019540* *  ACV -- A CROSS-QUARTER SPLIT CREDIT POSTS THE SAME ACV      *
019550* *  MORE THAN ONCE, SO THE RATE-TIMES-ACV PRODUCT HAS TO BE     *
019560* *  SHARED ACROSS ALL OF THEM BEFORE IT IS COMPARED TO ANY      *
019570* *  ONE ROW'S COMMISSION.                                       *
019580* ****************************************************************
019590 4806-TALLY-SAME-ACV.
019600     IF RT-OWNER-DEAL-IDX (WS-REN-ARITH-TXN-IDX) NOT =
019610             WS-REN-ARITH-DEAL-SAVE
019620         GO TO 4806-EXIT.
019630     IF RT-TX-TYPE (WS-REN-ARITH-TXN-IDX) NOT = "R"
019640         GO TO 4806-EXIT.
019650     IF RT-ACV-EUR (WS-REN-ARITH-TXN-IDX) NOT =
019660             RT-ACV-EUR (WS-REN-TXN-IDX)
019670         GO TO 4806-EXIT.
019680     ADD 1 TO WS-REN-SAME-ACV-COUNT.
019690 4806-EXIT.
019700     EXIT.
019710* ****************************************************************
019720* *  4910-SELECT-RATE.                                           *
019730* *  THE RATE CASCADE.  A FLAT PS RATE WINS OUTRIGHT;            *
019740* *  OTHERWISE PRODUCT NAME, DEAL TYPE, ACV TYPE AND             *
019750* *  DEPLOYMENT TYPE ARE TESTED IN A FIXED ORDER UNTIL           *
019760* *  ONE STICKS, FALLING BACK TO THE PLAIN SOFTWARE RATE         *
019770* *  WHEN NONE OF THEM DO.  CPL-PLAN-IDX MUST ALREADY BE         *
019780* *  POSITIONED ON THE RIGHT PLAN YEAR BY THE CALLER.            *
019790* ****************************************************************
019800 4910-SELECT-RATE.
019810     MOVE RD-PRODUCT-NAME (WS-REN-DEAL-IDX) TO
019820         WS-REN-UC-PRODUCT.
019830     MOVE RD-TYPES-OF-ACV (WS-REN-DEAL-IDX) TO
019840         WS-REN-UC-ACVTYPES.
019850     MOVE RD-DEPLOYMENT-TYPE (WS-REN-DEAL-IDX) TO
019860         WS-REN-UC-DEPLOY.
019870     MOVE RD-DEAL-TYPE (WS-REN-DEAL-IDX) TO
019880         WS-REN-UC-DEALTYPE.
019890     INSPECT WS-REN-UC-PRODUCT CONVERTING
019900         "abcdefghijklmnopqrstuvwxyz" TO
019910         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019920     INSPECT WS-REN-UC-ACVTYPES CONVERTING
019930         "abcdefghijklmnopqrstuvwxyz" TO
019940         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019950     INSPECT WS-REN-UC-DEPLOY CONVERTING
019960         "abcdefghijklmnopqrstuvwxyz" TO
019970         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019980     INSPECT WS-REN-UC-DEALTYPE CONVERTING
019990         "abcdefghijklmnopqrstuvwxyz" TO
020000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020010     IF RD-IS-PS-DEAL-SW (WS-REN-DEAL-IDX) = "Y"
020020         MOVE CPL-PS-FLAT-RATE (CPL-PLAN-IDX) TO
020030             WS-REN-RATE-USED
020040         GO TO 4910-EXIT.
020050     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
020060     INSPECT WS-REN-UC-PRODUCT TALLYING WS-REN-KEYWORD-TALLY
020070         FOR ALL "INDEXATION".
020080     IF WS-REN-KEYWORD-TALLY = ZERO
020090         INSPECT WS-REN-UC-PRODUCT TALLYING
020100             WS-REN-KEYWORD-TALLY FOR ALL "PARAMETER".
020110     IF WS-REN-KEYWORD-TALLY > ZERO
020120         MOVE CPL-RATE-INDEXATION (CPL-PLAN-IDX) TO
020130             WS-REN-RATE-USED
020140         GO TO 4910-EXIT.
020150* 03/11/23 KLT CR11190 THE RATE CASCADE STOPS AT INDEXATION --
020160*     DEAL-TYPE "CHURN" TEXT IS NOT A CASCADE STEP; CHURN DEALS
020170*     FALL THROUGH TO WHICHEVER PRODUCT/ACV/DEPLOYMENT RULE BELOW
020180*     ACTUALLY APPLIES TO THEM, LIKE ANY OTHER DEAL TYPE.
020190     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
020200     INSPECT WS-REN-UC-ACVTYPES TALLYING WS-REN-KEYWORD-TALLY
020210         FOR ALL "MANAGED".
020220     IF WS-REN-KEYWORD-TALLY = ZERO
020230         INSPECT WS-REN-UC-PRODUCT TALLYING
020240             WS-REN-KEYWORD-TALLY FOR ALL "MANAGED".
020250     IF WS-REN-KEYWORD-TALLY > ZERO
020260         MOVE ZERO TO WS-REN-KEYWORD-TALLY
020270         INSPECT WS-REN-UC-DEPLOY TALLYING
020280             WS-REN-KEYWORD-TALLY FOR ALL "PUBLIC"
020290         IF WS-REN-KEYWORD-TALLY = ZERO
020300             INSPECT WS-REN-UC-DEPLOY TALLYING
020310                 WS-REN-KEYWORD-TALLY FOR ALL "RCLOUD"
020320         IF WS-REN-KEYWORD-TALLY > ZERO
020330             MOVE CPL-RATE-MS-PUBLIC (CPL-PLAN-IDX) TO
020340                 WS-REN-RATE-USED
020350         ELSE
020360             MOVE CPL-RATE-MS-PRIVATE (CPL-PLAN-IDX) TO
020370                 WS-REN-RATE-USED
020380         GO TO 4910-EXIT.
020390     MOVE ZERO TO WS-REN-KEYWORD-TALLY.
020400     INSPECT WS-REN-UC-ACVTYPES TALLYING WS-REN-KEYWORD-TALLY
020410         FOR ALL "PROFESSIONAL SERVICES".
020420     IF WS-REN-KEYWORD-TALLY > ZERO
020430         MOVE CPL-RATE-REC-PS (CPL-PLAN-IDX) TO
020440             WS-REN-RATE-USED
020450         GO TO 4910-EXIT.
020460     MOVE CPL-RATE-SOFTWARE (CPL-PLAN-IDX) TO WS-REN-RATE-USED.
020470 4910-EXIT.
020480     EXIT.
020490* ****************************************************************
020500* *  4900-VALIDATE-EXPECTED-COMMISSION.                          *
020510* *  RECOMPUTES EACH MATCHED DEAL'S COMMISSION FROM THE          *
020520* *  PUBLISHED RATE CARD AND COMPARES IT TO THE                  *
020530* *  COMMISSION ACTUALLY PAID ACROSS ITS ATTACHED SC             *
020540* *  ROWS.  A GAP OF MORE THAN ONE EURO IS A                     *
020550* *  WRONG-COMMISSION-AMOUNT DISCREPANCY.                        *
020560* ****************************************************************
020570 4900-VALIDATE-EXPECTED-COMMISSION.
020580     SET WS-REN-DEAL-IDX TO 1.
020590     PERFORM 4920-CHECK-ONE-DEAL-RATE THRU 4920-EXIT
020600         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
020610         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
020620 4900-EXIT.
020630     EXIT.
020640* ****************************************************************
020650* *  4920-CHECK-ONE-DEAL-RATE.                                   *
020660* *  LOOKS UP THIS DEAL'S PLAN YEAR, RUNS THE                    *
020670* *  4910 RATE CASCADE AND COMPARES THE RESULTING                *
020680* *  EXPECTED COMMISSION TO WHAT WAS ACTUALLY                    *
020690* *  PAID ACROSS ITS ATTACHED TRANSACTIONS.                      *
020700* ****************************************************************
020710 4920-CHECK-ONE-DEAL-RATE.
020720     IF RD-NOT-MATCHED (WS-REN-DEAL-IDX)
020730         GO TO 4920-EXIT.
020740     MOVE RD-CLOSE-YYYY (WS-REN-DEAL-IDX) TO WS-REN-LOOKUP-YEAR.
020750     PERFORM 1150-FIND-PLAN-YEAR-ROW THRU 1150-EXIT.
020760     IF WS-REN-FOUND-NO
020770         GO TO 4920-EXIT.
020780     PERFORM 4910-SELECT-RATE THRU 4910-EXIT.
020790     COMPUTE WS-REN-EXPECTED-AMT ROUNDED =
020800         RD-COMMISSION-AMOUNT (WS-REN-DEAL-IDX) *
020810             WS-REN-RATE-USED.
020820     MOVE RD-SUMMED-COMMISSION (WS-REN-DEAL-IDX) TO
020830         WS-REN-ACTUAL-AMT.
020840     SUBTRACT WS-REN-EXPECTED-AMT FROM WS-REN-ACTUAL-AMT
020850         GIVING WS-REN-DIFF-AMT.
020860     IF WS-REN-DIFF-AMT < ZERO
020870         MULTIPLY WS-REN-DIFF-AMT BY -1 GIVING WS-REN-DIFF-AMT.
020880     IF WS-REN-DIFF-AMT > 1.00
020890         MOVE RD-DEAL-ID (WS-REN-DEAL-IDX) TO
020900             WS-REN-DISC-DEAL-ID
020910         MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO
020920             WS-REN-DISC-DEAL-NAME
020930         MOVE "WRONG-COMMISSION-AMOUNT" TO
020940             WS-REN-DISC-TYPE-CDE
020950         MOVE WS-REN-EXPECTED-AMT TO WS-REN-AMT-EDIT
020960         MOVE WS-REN-AMT-EDIT TO WS-REN-DISC-EXPECTED
020970         MOVE WS-REN-ACTUAL-AMT TO WS-REN-AMT-EDIT
020980         MOVE WS-REN-AMT-EDIT TO WS-REN-DISC-ACTUAL
020990         MOVE WS-REN-DIFF-AMT TO WS-REN-DISC-IMPACT
021000         IF WS-REN-DIFF-AMT > 100.00
021010             MOVE "HIGH" TO WS-REN-DISC-SEVERITY
021020         ELSE
021030             MOVE "MEDIUM" TO WS-REN-DISC-SEVERITY
021040         MOVE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) TO
021050             WS-REN-DISC-CONFIDENCE
021060         PERFORM 4810-RAISE-DISCREPANCY THRU 4810-EXIT.
021070 4920-EXIT.
021080     EXIT.
021090* ****************************************************************
021100* *  5000-FIND-MISSING-DEALS.                                    *
021110* *  ANY CRM DEAL NO MATCH PASS COULD ATTACH IS A                *
021120* *  MISSING-DEAL DISCREPANCY -- THE COMMISSION TEAM             *
021130* *  NEVER SAW A PAYOUT ROW FOR IT.  THE IMPACT IS THE           *
021140* *  COMMISSION THE RATE CARD SAYS THE DEAL SHOULD HAVE          *
021150* *  EARNED, THE SAME PRODUCT 4920 CHECKS A MATCHED DEAL'S       *
021160* *  PAID COMMISSION AGAINST.  ANY SC TRANSACTION LEFT           *
021170* *  UNUSED (AND NOT CENTRALLY CARVED OUT) IS JUST COUNTED;      *
021180* *  IT MAY BE A FUTURE-DATED ROW OR NOISE, NOT NECESSARILY      *
021190* *  AN ERROR ON ITS OWN.                                        *
021200* ****************************************************************
021210 5000-FIND-MISSING-DEALS.
021220     SET WS-REN-DEAL-IDX TO 1.
021230     PERFORM 5010-CHECK-ONE-DEAL-MISSING THRU 5010-EXIT
021240         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
021250         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
021260     SET WS-REN-TXN-IDX TO 1.
021270     PERFORM 5020-CHECK-ONE-TXN-UNMATCHED THRU 5020-EXIT
021280         VARYING WS-REN-TXN-IDX FROM 1 BY 1
021290         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT.
021300 5000-EXIT.
021310     EXIT.
021320* ****************************************************************
021330* *  5010-CHECK-ONE-DEAL-MISSING.                                *
021340* *  A CRM DEAL THAT NEVER MATCHED ANY SC ROW --                 *
021350* *  VALUES ITS EXPECTED COMMISSION THE SAME WAY                 *
021360* *  4920 DOES AND RAISES A MISSING-DEAL                         *
021370* *  DISCREPANCY FOR THE FULL AMOUNT.                            *
021380* ****************************************************************
021390 5010-CHECK-ONE-DEAL-MISSING.
021400     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
021410         GO TO 5010-EXIT.
021420     MOVE RD-CLOSE-YYYY (WS-REN-DEAL-IDX) TO WS-REN-LOOKUP-YEAR.
021430     PERFORM 1150-FIND-PLAN-YEAR-ROW THRU 1150-EXIT.
021440     IF WS-REN-FOUND-YES
021450         PERFORM 4910-SELECT-RATE THRU 4910-EXIT
021460         COMPUTE WS-REN-EXPECTED-AMT ROUNDED =
021470             RD-COMMISSION-AMOUNT (WS-REN-DEAL-IDX) *
021480                WS-REN-RATE-USED
021490     ELSE
021500         MOVE RD-COMMISSION-AMOUNT (WS-REN-DEAL-IDX) TO
021510             WS-REN-EXPECTED-AMT.
021520     ADD 1 TO WS-REN-UNMATCHED-CRM-COUNT.
021530     ADD 1 TO WS-REN-MISSING-COUNT.
021540     ADD WS-REN-EXPECTED-AMT TO
021550         WS-REN-MISSING-IMPACT.
021560     MOVE RD-DEAL-ID (WS-REN-DEAL-IDX) TO WS-REN-DISC-DEAL-ID.
021570     MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO
021580         WS-REN-DISC-DEAL-NAME.
021590     MOVE "MISSING-DEAL" TO WS-REN-DISC-TYPE-CDE.
021600     MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO WS-REN-DISC-EXPECTED.
021610     MOVE "NOT FOUND IN COMMISSION SYSTEM" TO
021620         WS-REN-DISC-ACTUAL.
021630     MOVE WS-REN-EXPECTED-AMT TO
021640         WS-REN-DISC-IMPACT.
021650     MOVE "HIGH" TO WS-REN-DISC-SEVERITY.
021660     MOVE ZERO TO WS-REN-DISC-CONFIDENCE.
021670     PERFORM 4810-RAISE-DISCREPANCY THRU 4810-EXIT.
021680 5010-EXIT.
021690     EXIT.
021700* ****************************************************************
021710* *  5020-CHECK-ONE-TXN-UNMATCHED.                               *
021720* *  COUNTS AN SC ROW THAT NEVER GOT PICKED UP                   *
021730* *  BY ANY MATCH OR SPLIT PASS AND WASN'T                       *
021740* *  CARVED OUT AS CENTRALLY PROCESSED.                          *
021750* ****************************************************************
021760 5020-CHECK-ONE-TXN-UNMATCHED.
021770     IF RT-USED-NO (WS-REN-TXN-IDX)
021780        AND RT-NOT-CENTRAL (WS-REN-TXN-IDX)
021790         ADD 1 TO WS-REN-UNMATCHED-SC-COUNT.
021800 5020-EXIT.
021810     EXIT.
021820* ****************************************************************
021830* *  5050-WRITE-MATCH-RECORDS.                                   *
021840* *  WRITES ONE COMMISSION-MATCH-RECORD FOR EVERY DEAL THAT      *
021850* *  ATTACHED AT LEAST ONE TRANSACTION, CARRYING THE SC-ID       *
021860* *  AND CENTRAL-PROCESSED FLAG OF ITS PRIME TRANSACTION SO      *
021870* *  RPG.JOB34 CAN LIST THE MATCHED DEALS WITHOUT REREADING      *
021880* *  THE WORK FILES.                                             *
021890* ****************************************************************
021900 5050-WRITE-MATCH-RECORDS.
021910     SET WS-REN-DEAL-IDX TO 1.
021920     PERFORM 5060-WRITE-ONE-MATCH-RECORD THRU 5060-EXIT
021930         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
021940         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
021950 5050-EXIT.
021960     EXIT.
021970* ****************************************************************
021980* *  5060-WRITE-ONE-MATCH-RECORD.                                *
021990* *  BUILDS AND WRITES ONE MATCHED-DEALS DETAIL                  *
022000* *  LINE FOR A DEAL THAT FOUND A HOME.                          *
022010* ****************************************************************
022020 5060-WRITE-ONE-MATCH-RECORD.
022030     IF RD-NOT-MATCHED (WS-REN-DEAL-IDX)
022040         GO TO 5060-EXIT.
022050     MOVE RD-DEAL-ID (WS-REN-DEAL-IDX) TO MAT-DEAL-ID.
022060     MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO MAT-DEAL-NAME.
022070     MOVE RD-MATCH-TYPE-CDE (WS-REN-DEAL-IDX) TO MAT-TYPE-CDE.
022080     MOVE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) TO
022090         MAT-CONFIDENCE-PCT.
022100     MOVE RD-COMMISSION-AMOUNT (WS-REN-DEAL-IDX) TO
022110         MAT-DEAL-COMMISSION-AMT.
022120     MOVE RD-SUMMED-COMMISSION (WS-REN-DEAL-IDX) TO
022130         MAT-SUMMED-COMMISSION-AMT.
022140     MOVE RD-ATTACHED-COUNT (WS-REN-DEAL-IDX) TO
022150         MAT-ATTACHED-TXN-COUNT.
022160     MOVE RD-SPLIT-ATTACHED-CNT (WS-REN-DEAL-IDX) TO
022170         MAT-SPLIT-TXN-COUNT.
022180     MOVE RD-HAS-WITHHOLD-SW (WS-REN-DEAL-IDX) TO
022190         MAT-HAS-WITHHOLD-SW.
022200     MOVE RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX) TO
022210         MAT-WITHHOLD-PAID-AMT.
022220     MOVE RD-WITHHOLD-FULL-AMT (WS-REN-DEAL-IDX) TO
022230         MAT-WITHHOLD-FULL-AMT.
022240     MOVE RD-CLOSE-DATE (WS-REN-DEAL-IDX) TO MAT-CLOSE-DATE.
022250     MOVE RD-SERVICE-START-DATE (WS-REN-DEAL-IDX) TO
022260         MAT-REVENUE-START-DATE.
022270     SET MAT-IS-NOT-CENTRAL TO TRUE.
022280     PERFORM 5065-SET-MATCH-TXN-INFO THRU 5065-EXIT.
022290     WRITE COMMISSION-MATCH-RECORD.
022300 5060-EXIT.
022310     EXIT.
022320* ****************************************************************
022330* *  5065-SET-MATCH-TXN-INFO.                                    *
022340* *  COPIES THE PRIME TRANSACTION'S SC-ID AND                    *
022350* *  CENTRAL FLAG ONTO THE MATCH RECORD BEING                    *
022360* *  BUILT BY 5060.                                              *
022370* ****************************************************************
022380 5065-SET-MATCH-TXN-INFO.
022390     IF RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX) = ZERO
022400         GO TO 5065-EXIT.
022410     MOVE RT-SC-ID (RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX))
022420         TO MAT-SC-ID.
022430     IF RT-CENTRAL-SW (RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX)) = "Y"
022440         SET MAT-IS-CENTRAL-PROCESSED TO TRUE.
022450 5065-EXIT.
022460     EXIT.
022470* ****************************************************************
022480* *  5100-ANALYZE-FORECAST.                                      *
022490* *  BUCKETS EVERY CRM DEAL'S CLOSED COMMISSION AMOUNT INTO      *
022500* *  ITS QUOTA QUARTER -- MATCHED OR NOT, A CLOSED DEAL STILL    *
022510* *  COUNTS TOWARD QUARTERLY ACHIEVEMENT -- VALUES THE KICKER    *
022520* *  MULTIPLIER EACH QUARTER EARNED AGAINST THE PLAN'S STEP      *
022530* *  TABLE, AND SEPARATELY TOTALS THE STILL-OPEN F-TYPE          *
022540* *  FORECAST ROWS FOR THE FORECAST SUMMARY BLOCK.               *
022550* ****************************************************************
022560 5100-ANALYZE-FORECAST.
022570     MOVE ZERO TO WS-REN-QTR-COUNT.
022580     SET WS-REN-DEAL-IDX TO 1.
022590     PERFORM 5110-BUCKET-ONE-DEAL THRU 5110-EXIT
022600         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
022610         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
022620     SET WS-REN-QTR-IDX TO 1.
022630     PERFORM 5120-VALUE-ONE-QUARTER THRU 5120-EXIT
022640         VARYING WS-REN-QTR-IDX FROM 1 BY 1
022650         UNTIL WS-REN-QTR-IDX > WS-REN-QTR-COUNT.
022660     SET WS-REN-TXN-IDX TO 1.
022670     PERFORM 5130-VALUE-ONE-FORECAST-TXN THRU 5130-EXIT
022680         VARYING WS-REN-TXN-IDX FROM 1 BY 1
022690         UNTIL WS-REN-TXN-IDX > WS-REN-TXN-COUNT.
022700 5100-EXIT.
022710     EXIT.
022720* ****************************************************************
022730* *  5110-BUCKET-ONE-DEAL.                                       *
022740* *  FINDS OR OPENS THIS DEAL'S QUOTA-QUARTER                    *
022750* *  BUCKET AND ROLLS ITS CRM COMMISSION AMOUNT                  *
022760* *  INTO THE BUCKET'S RUNNING TOTAL ACV.                        *
022770* ****************************************************************
022780 5110-BUCKET-ONE-DEAL.
022790     SET WS-REN-FOUND-NO TO TRUE.
022800     SET WS-REN-QTR-IDX TO 1.
022810     PERFORM 5111-CHECK-ONE-QTR-BUCKET THRU 5111-EXIT
022820         VARYING WS-REN-QTR-IDX FROM 1 BY 1
022830         UNTIL WS-REN-QTR-IDX > WS-REN-QTR-COUNT
022840            OR WS-REN-FOUND-YES.
022850     IF WS-REN-FOUND-NO
022860         IF WS-REN-QTR-COUNT < 8
022870             ADD 1 TO WS-REN-QTR-COUNT
022880             SET WS-REN-QTR-IDX TO WS-REN-QTR-COUNT
022890             MOVE RD-QUARTER-KEY (WS-REN-DEAL-IDX) TO
022900                 QT-KEY (WS-REN-QTR-IDX)
022910         ELSE
022920             GO TO 5110-EXIT
022930     ELSE
022940         SET WS-REN-QTR-IDX TO WS-REN-FOUND-IDX.
022950     ADD RD-COMMISSION-AMOUNT (WS-REN-DEAL-IDX) TO
022960         QT-TOTAL-ACV (WS-REN-QTR-IDX).
022970 5110-EXIT.
022980     EXIT.
022990* ****************************************************************
023000* *  5111-CHECK-ONE-QTR-BUCKET.                                  *
023010* *  TESTS ONE QUOTA-QUARTER BUCKET'S KEY AGAINST                *
023020* *  THIS DEAL'S QUARTER KEY.                                    *
023030* ****************************************************************
023040 5111-CHECK-ONE-QTR-BUCKET.
023050     IF QT-KEY (WS-REN-QTR-IDX) =
023060             RD-QUARTER-KEY (WS-REN-DEAL-IDX)
023070         SET WS-REN-FOUND-YES TO TRUE
023080         SET WS-REN-FOUND-IDX TO WS-REN-QTR-IDX.
023090 5111-EXIT.
023100     EXIT.
023110* ****************************************************************
023120* *  5120-VALUE-ONE-QUARTER.                                     *
023130* *  VALUES ONE QUOTA BUCKET -- LOOKS UP ITS PLAN                *
023140* *  YEAR, DIVIDES THE ANNUAL QUOTA BY FOUR,                     *
023150* *  COMPUTES ACHIEVEMENT PERCENT AND HANDS OFF                  *
023160* *  TO 5125 TO PICK THE KICKER STEP.                            *
023170* ****************************************************************
023180 5120-VALUE-ONE-QUARTER.
023190     MOVE 1.00 TO QT-KICKER-MULT (WS-REN-QTR-IDX).
023200     MOVE QT-KEY (WS-REN-QTR-IDX) (1:4) TO WS-REN-LOOKUP-YEAR.
023210     PERFORM 1150-FIND-PLAN-YEAR-ROW THRU 1150-EXIT.
023220     IF WS-REN-FOUND-NO
023230         GO TO 5120-EXIT.
023240     MOVE CPL-PLAN-IDX TO QT-PLAN-IDX-SAVE (WS-REN-QTR-IDX).
023250     COMPUTE QT-QUOTA (WS-REN-QTR-IDX) =
023260         CPL-QUOTA-TARGET (CPL-PLAN-IDX) / 4.
023270     IF QT-QUOTA (WS-REN-QTR-IDX) NOT = ZERO
023280         COMPUTE QT-ACHIEVE-PCT (WS-REN-QTR-IDX) ROUNDED =
023290             QT-TOTAL-ACV (WS-REN-QTR-IDX) /
023300             QT-QUOTA (WS-REN-QTR-IDX) * 100.
023310     SET CPL-KSTEP-IDX TO 1.
023320     PERFORM 5125-CHECK-ONE-KICKER-STEP THRU 5125-EXIT
023330         VARYING CPL-KSTEP-IDX FROM 1 BY 1
023340         UNTIL CPL-KSTEP-IDX >
023350             CPL-KICKER-ROW-COUNT (CPL-PLAN-IDX).
023360 5120-EXIT.
023370     EXIT.
023380* ****************************************************************
023390* *  5125-CHECK-ONE-KICKER-STEP.                                 *
023400* *  TESTS ONE ACTIVE KICKER STEP FOR THE PLAN                   *
023410* *  YEAR AGAINST THIS QUARTER'S ACHIEVEMENT --                  *
023420* *  THE TABLE IS WALKED LOW TO HIGH SO THE LAST                 *
023430* *  STEP THAT STILL QUALIFIES WINS.                             *
023440* ****************************************************************
023450 5125-CHECK-ONE-KICKER-STEP.
023460     IF CPL-KICKER-STEP-ACTIVE (CPL-KYR-IDX, CPL-KSTEP-IDX)
023470        AND QT-ACHIEVE-PCT (WS-REN-QTR-IDX) NOT <
023480            CPL-KICKER-THRESHOLD-PCT (CPL-KYR-IDX, CPL-KSTEP-IDX)
023490         MOVE CPL-KICKER-MULTIPLIER (CPL-KYR-IDX, CPL-KSTEP-IDX)
023500             TO QT-KICKER-MULT (WS-REN-QTR-IDX).
023510 5125-EXIT.
023520     EXIT.
023530* ****************************************************************
023540* *  5126-DERIVE-TXN-QTR-KEY / 5127-FIND-TXN-QTR-BUCKET.         *
023550* *  CR11190 03/11/23 KLT -- A FORECAST ROW CARRIES NO QUARTER   *
023560* *  KEY OF ITS OWN THE WAY A CRM DEAL WORK RECORD DOES (SEE     *
023570* *  CRL.JOB31 2400-DERIVE-QUARTER-KEYS), SO WE REBUILD THE      *
023580* *  SAME "Qn_YYYY" KEY HERE OFF THE TRANSACTION'S OWN CLOSE     *
023590* *  DATE AND PROBE THE QUOTA-QUARTER TABLE 5110 ALREADY BUILT.  *
023600* ****************************************************************
023610 5126-DERIVE-TXN-QTR-KEY.
023620     MOVE SPACES TO WS-REN-FC-QTR-KEY.
023630     IF RT-CLOSE-MM (WS-REN-TXN-IDX) >= 1 AND
023640        RT-CLOSE-MM (WS-REN-TXN-IDX) <= 3
023650         MOVE 1 TO WS-REN-FC-QTR-NBR
023660     ELSE
023670     IF RT-CLOSE-MM (WS-REN-TXN-IDX) >= 4 AND
023680        RT-CLOSE-MM (WS-REN-TXN-IDX) <= 6
023690         MOVE 2 TO WS-REN-FC-QTR-NBR
023700     ELSE
023710     IF RT-CLOSE-MM (WS-REN-TXN-IDX) >= 7 AND
023720        RT-CLOSE-MM (WS-REN-TXN-IDX) <= 9
023730         MOVE 3 TO WS-REN-FC-QTR-NBR
023740     ELSE
023750         MOVE 4 TO WS-REN-FC-QTR-NBR.
023760     STRING "Q" DELIMITED BY SIZE
023770            WS-REN-FC-QTR-NBR DELIMITED BY SIZE
023780            "_" DELIMITED BY SIZE
023790            RT-CLOSE-YYYY (WS-REN-TXN-IDX) DELIMITED BY SIZE
023800         INTO WS-REN-FC-QTR-KEY.
023810 5126-EXIT.
023820     EXIT.
023830 5127-FIND-TXN-QTR-BUCKET.
023840     MOVE 1.00 TO WS-REN-FC-QTR-MULT.
023850     SET WS-REN-FOUND-NO TO TRUE.
023860     SET WS-REN-QTR-IDX TO 1.
023870     PERFORM 5128-CHECK-ONE-TXN-BUCKET THRU 5128-EXIT
023880         VARYING WS-REN-QTR-IDX FROM 1 BY 1
023890         UNTIL WS-REN-QTR-IDX > WS-REN-QTR-COUNT
023900            OR WS-REN-FOUND-YES.
023910     IF WS-REN-FOUND-YES
023920         MOVE QT-KICKER-MULT (WS-REN-FOUND-IDX) TO
023930             WS-REN-FC-QTR-MULT.
023940 5127-EXIT.
023950     EXIT.
023960 5128-CHECK-ONE-TXN-BUCKET.
023970     IF QT-KEY (WS-REN-QTR-IDX) = WS-REN-FC-QTR-KEY
023980         SET WS-REN-FOUND-YES TO TRUE
023990         SET WS-REN-FOUND-IDX TO WS-REN-QTR-IDX.
024000 5128-EXIT.
024010     EXIT.
024020* ****************************************************************
024030* *  5130-VALUE-ONE-FORECAST-TXN.                                *
024040* *  CR11190 03/11/23 KLT -- PER U5, THE FORECAST ROW'S KICKER   *
024050* *  IS THE GREATER OF THE EXPLICIT EARLYBIRD/PERF/CAMPAIGN      *
024060* *  KICKERS THE SALES REP WAS PAID AND THE KICKER THE ROW       *
024070* *  WOULD HAVE EARNED AT ITS OWN QUARTER'S ACHIEVEMENT STEP --  *
024080* *  BASE COMMISSION FALLS BACK TO THE ESTIMATE WHEN THE ACTUAL  *
024090* *  COMMISSION FIELD IS STILL BLANK ON AN OPEN FORECAST ROW.    *
024100* ****************************************************************
024110 5130-VALUE-ONE-FORECAST-TXN.
024120     IF NOT RT-TX-TYPE-FORECAST (WS-REN-TXN-IDX)
024130         GO TO 5130-EXIT.
024140     IF RT-COMMISSION (WS-REN-TXN-IDX) NOT = ZERO
024150         MOVE RT-COMMISSION (WS-REN-TXN-IDX) TO
024160             WS-REN-FC-BASE-COMM
024170     ELSE
024180         MOVE RT-EST-COMMISSION (WS-REN-TXN-IDX) TO
024190             WS-REN-FC-BASE-COMM.
024200     ADD WS-REN-FC-BASE-COMM TO WS-REN-FC-TOTAL-AMOUNT.
024210     PERFORM 5126-DERIVE-TXN-QTR-KEY THRU 5126-EXIT.
024220     PERFORM 5127-FIND-TXN-QTR-BUCKET THRU 5127-EXIT.
024230     COMPUTE WS-REN-FC-CALC-KICKER ROUNDED =
024240         WS-REN-FC-BASE-COMM * (WS-REN-FC-QTR-MULT - 1).
024250     MOVE ZERO TO WS-REN-EXPLICIT-KICKER-AMT.
024260     ADD RT-EARLYBIRD-KICKER (WS-REN-TXN-IDX)
024270         RT-PERF-KICKER (WS-REN-TXN-IDX)
024280         RT-CAMPAIGN-KICKER (WS-REN-TXN-IDX)
024290         GIVING WS-REN-EXPLICIT-KICKER-AMT.
024300     IF WS-REN-FC-CALC-KICKER > WS-REN-EXPLICIT-KICKER-AMT
024310         MOVE WS-REN-FC-CALC-KICKER TO WS-REN-FC-MAX-KICKER
024320     ELSE
024330         MOVE WS-REN-EXPLICIT-KICKER-AMT TO WS-REN-FC-MAX-KICKER.
024340     ADD WS-REN-FC-MAX-KICKER TO WS-REN-FC-TOTAL-KICKERS.
024350     IF WS-REN-FC-MAX-KICKER > ZERO
024360         ADD 1 TO WS-REN-FC-KICKER-DEALS.
024370 5130-EXIT.
024380     EXIT.
024390* ****************************************************************
024400* *  5200-SUMMARIZE-WITHHOLDING.                                 *
024410* *  ROLLS UP THE PAID AND FULL WITHHOLDING AMOUNTS              *
024420* *  ATTACHED BY 4500 ACROSS ALL DEALS CARRYING A                *
024430* *  WITHHOLD ROW, THEN CHECKS THE STORED FULL AMOUNT            *
024440* *  AGAINST TWICE THE PRIME TRANSACTION'S COMMISSION --         *
024450* *  A WITHHOLDING ROW IS SUPPOSED TO CARRY HALF THE DEAL,       *
024460* *  SO DOUBLING THE PRIME ROW'S SHARE SHOULD LAND ON THE        *
024470* *  FULL AMOUNT THE TRANSACTION SYSTEM HAS ON FILE.             *
024480* ****************************************************************
024490 5200-SUMMARIZE-WITHHOLDING.
024500     SET WS-REN-DEAL-IDX TO 1.
024510     PERFORM 5210-CHECK-ONE-DEAL-WITHHOLD THRU 5210-EXIT
024520         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
024530         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
024540 5200-EXIT.
024550     EXIT.
024560* ****************************************************************
024570* *  5210-CHECK-ONE-DEAL-WITHHOLD.                               *
024580* ****************************************************************
024590 5210-CHECK-ONE-DEAL-WITHHOLD.
024600* 03/11/23 KLT CR11190 A WITHHOLD ROW WITH A BLANK/ZERO
024610*     ESTIMATED-COMMISSION FIELD USED TO UNDERSTATE THE RUN'S
024620*     FULL AND WITHHELD TOTALS -- FALL BACK TO TWICE THE PAID
024630*     AMOUNT WHEN THE ESTIMATE DIDN'T COME THROUGH ON THE FEED.
024640     IF RD-NO-WITHHOLD (WS-REN-DEAL-IDX)
024650         GO TO 5210-EXIT.
024660     IF RD-WITHHOLD-FULL-AMT (WS-REN-DEAL-IDX) NOT = ZERO
024670         MOVE RD-WITHHOLD-FULL-AMT (WS-REN-DEAL-IDX) TO
024680             WS-REN-WH-EFF-FULL-AMT
024690     ELSE
024700     IF RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX) > ZERO
024710         MULTIPLY RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX) BY 2
024720             GIVING WS-REN-WH-EFF-FULL-AMT
024730     ELSE
024740         MOVE ZERO TO WS-REN-WH-EFF-FULL-AMT.
024750     ADD RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX) TO
024760         WS-REN-WH-PAID-TOTAL.
024770     ADD WS-REN-WH-EFF-FULL-AMT TO
024780         WS-REN-WH-FULL-TOTAL.
024790     IF WS-REN-WH-EFF-FULL-AMT >
024800         RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX)
024810         SUBTRACT RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX) FROM
024820             WS-REN-WH-EFF-FULL-AMT
024830             GIVING WS-REN-DIFF-AMT
024840     ELSE
024850     MOVE RD-WITHHOLD-PAID-AMT (WS-REN-DEAL-IDX) TO
024860         WS-REN-DIFF-AMT.
024870     ADD WS-REN-DIFF-AMT TO WS-REN-WH-WITHHELD-TOTAL.
024880     IF RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX) = ZERO
024890         GO TO 5210-EXIT.
024900     SET WS-REN-TXN-IDX TO RD-PRIME-TXN-IDX (WS-REN-DEAL-IDX).
024910     MULTIPLY RT-COMMISSION (WS-REN-TXN-IDX) BY 2
024920         GIVING WS-REN-EXPECTED-AMT.
024930     MOVE RD-WITHHOLD-FULL-AMT (WS-REN-DEAL-IDX) TO
024940         WS-REN-ACTUAL-AMT.
024950     SUBTRACT WS-REN-EXPECTED-AMT FROM WS-REN-ACTUAL-AMT
024960         GIVING WS-REN-DIFF-AMT.
024970     IF WS-REN-DIFF-AMT < ZERO
024980         MULTIPLY WS-REN-DIFF-AMT BY -1 GIVING WS-REN-DIFF-AMT.
024990     IF WS-REN-DIFF-AMT > 0.01
025000         MOVE RD-DEAL-ID (WS-REN-DEAL-IDX) TO
025010             WS-REN-DISC-DEAL-ID
025020         MOVE RD-DEAL-NAME (WS-REN-DEAL-IDX) TO
025030             WS-REN-DISC-DEAL-NAME
025040         MOVE "WITHHOLDING-MISMATCH" TO
025050             WS-REN-DISC-TYPE-CDE
025060         MOVE WS-REN-EXPECTED-AMT TO
025070             WS-REN-AMT-EDIT
025080         MOVE WS-REN-AMT-EDIT TO WS-REN-DISC-EXPECTED
025090         MOVE WS-REN-ACTUAL-AMT TO
025100             WS-REN-AMT-EDIT
025110         MOVE WS-REN-AMT-EDIT TO WS-REN-DISC-ACTUAL
025120         MOVE WS-REN-DIFF-AMT TO WS-REN-DISC-IMPACT
025130         MOVE "MEDIUM" TO WS-REN-DISC-SEVERITY
025140         MOVE RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) TO
025150             WS-REN-DISC-CONFIDENCE
025160         PERFORM 4810-RAISE-DISCREPANCY THRU 4810-EXIT.
025170 5210-EXIT.
025180     EXIT.
025190* ****************************************************************
025200* *  5290-WRITE-DSC-TOTALS-ROW.                                  *
025210* *  WRITES ONE TRAILING H ROW TO DSCDTL CARRYING THE            *
025220* *  FINAL HIGH/MEDIUM COUNTS AND TOTAL IMPACT SO RPG.JOB34      *
025230* *  CAN PICK UP THE RUN GRAND TOTALS WITHOUT RESUMMING          *
025240* *  THE DETAIL ROWS IT HAS ALREADY READ.                        *
025250* ****************************************************************
025260 5290-WRITE-DSC-TOTALS-ROW.
025270     SET DSC-RECORD-TYPE-HEADER TO TRUE.
025280     MOVE WS-REN-RUN-DATE (1:4) TO DSC-RUN-YYYY.
025290     MOVE WS-REN-RUN-DATE (5:2) TO DSC-RUN-MM.
025300     MOVE WS-REN-RUN-DATE (7:2) TO DSC-RUN-DD.
025310     MOVE WS-REN-HIGH-COUNT TO DSC-HIGH-COUNT.
025320     MOVE WS-REN-MEDIUM-COUNT TO DSC-MEDIUM-COUNT.
025330     MOVE WS-REN-DISCREPANCY-IMPACT TO DSC-TOTAL-IMPACT-EUR.
025340     WRITE COMMISSION-DISCREPANCY-RECORD.
025350 5290-EXIT.
025360     EXIT.
025370* ****************************************************************
025380* *  5300-ACCUMULATE-SUMMARY.                                    *
025390* *  WRITES THE HH HEADER, THE OVERALL/CENTRAL/WITHHOLD/         *
025400* *  FORECAST DD BLOCKS, ONE DD PER DISCREPANCY TYPE, ONE        *
025410* *  DD PER QUOTA QUARTER AND THE TT TRAILER TO RENSUM           *
025420* *  FOR RPG.JOB34 TO PICK UP.                                   *
025430* ****************************************************************
025440 5300-ACCUMULATE-SUMMARY.
025450     PERFORM 5305-AVERAGE-CONFIDENCE THRU 5305-EXIT.
025460     PERFORM 5310-WRITE-HEADER-BLOCK THRU 5310-EXIT.
025470     PERFORM 5320-WRITE-OVERALL-BLOCK THRU 5320-EXIT.
025480     PERFORM 5330-WRITE-CENTRAL-BLOCK THRU 5330-EXIT.
025490     PERFORM 5340-WRITE-WITHHOLD-BLOCK THRU 5340-EXIT.
025500     PERFORM 5350-WRITE-FORECAST-BLOCK THRU 5350-EXIT.
025510     SET WS-REN-DT-IDX TO 1.
025520     PERFORM 5360-WRITE-ONE-DISCTYPE-BLOCK THRU 5360-EXIT
025530         VARYING WS-REN-DT-IDX FROM 1 BY 1
025540         UNTIL WS-REN-DT-IDX > 5.
025550     SET WS-REN-QTR-IDX TO 1.
025560     PERFORM 5370-WRITE-ONE-QUOTA-BLOCK THRU 5370-EXIT
025570         VARYING WS-REN-QTR-IDX FROM 1 BY 1
025580         UNTIL WS-REN-QTR-IDX > WS-REN-QTR-COUNT.
025590     PERFORM 5380-WRITE-TRAILER-BLOCK THRU 5380-EXIT.
025600 5300-EXIT.
025610     EXIT.
025620* ****************************************************************
025630* *  5305-AVERAGE-CONFIDENCE.                                    *
025640* *  SUMS THE MATCH CONFIDENCE OF EVERY MATCHED                  *
025650* *  DEAL AND DIVIDES BY THE MATCHED COUNT FOR                   *
025660* *  THE RUN-LEVEL AVERAGE IN THE SUMMARY.                       *
025670* ****************************************************************
025680 5305-AVERAGE-CONFIDENCE.
025690     SET WS-REN-DEAL-IDX TO 1.
025700     PERFORM 5306-SUM-ONE-DEAL-CONFIDENCE THRU 5306-EXIT
025710         VARYING WS-REN-DEAL-IDX FROM 1 BY 1
025720         UNTIL WS-REN-DEAL-IDX > WS-REN-DEAL-COUNT.
025730     IF WS-REN-CONFIDENCE-DEALS > ZERO
025740         COMPUTE WS-REN-AVG-CONFIDENCE ROUNDED =
025750             WS-REN-CONFIDENCE-TOTAL / WS-REN-CONFIDENCE-DEALS.
025760 5305-EXIT.
025770     EXIT.
025780* ****************************************************************
025790* *  5306-SUM-ONE-DEAL-CONFIDENCE.                               *
025800* *  ADDS ONE MATCHED DEAL'S CONFIDENCE SCORE                    *
025810* *  INTO THE RUNNING TOTAL USED BY 5305.                        *
025820* ****************************************************************
025830 5306-SUM-ONE-DEAL-CONFIDENCE.
025840     IF RD-IS-MATCHED (WS-REN-DEAL-IDX)
025850         ADD RD-MATCH-CONFIDENCE (WS-REN-DEAL-IDX) TO
025860             WS-REN-CONFIDENCE-TOTAL
025870         ADD 1 TO WS-REN-CONFIDENCE-DEALS.
025880 5306-EXIT.
025890     EXIT.
025900* ****************************************************************
025910* *  5310-WRITE-HEADER-BLOCK.                                    *
025920* *  WRITES THE HH HEADER RECORD CARRYING THE                    *
025930* *  RUN DATE AND TIME AHEAD OF ALL DETAIL BLOCKS.               *
025940* ****************************************************************
025950 5310-WRITE-HEADER-BLOCK.
025960     SET SUM-RECORD-TYPE-HEADER TO TRUE.
025970     MOVE WS-REN-RUN-DATE TO SUM-HDR-RUN-DATE.
025980     MOVE WS-REN-RUN-TIME TO SUM-HDR-RUN-TIME.
025990     WRITE COMMISSION-RECON-SUMMARY-RECORD.
026000 5310-EXIT.
026010     EXIT.
026020* ****************************************************************
026030* *  5320-WRITE-OVERALL-BLOCK.                                   *
026040* *  WRITES THE OVERALL-STATISTICS DD BLOCK --                   *
026050* *  DEAL/TRANSACTION COUNTS, MATCH COUNTS,                      *
026060* *  DISCREPANCY COUNT AND IMPACT, AVERAGE                       *
026070* *  CONFIDENCE AND THE DATA-QUALITY SCORE.                      *
026080* ****************************************************************
026090 5320-WRITE-OVERALL-BLOCK.
026100     SET SUM-RECORD-TYPE-DETAIL TO TRUE.
026110     SET SUM-BLOCK-OVERALL TO TRUE.
026120     MOVE WS-REN-CRM-DEAL-COUNT TO SUM-OA-CRM-DEAL-COUNT.
026130     MOVE WS-REN-CRM-TOTAL-AMOUNT TO SUM-OA-CRM-TOTAL-AMOUNT.
026140     MOVE WS-REN-SC-TOTAL-COUNT TO SUM-OA-SC-TOTAL-COUNT.
026150     MOVE WS-REN-SC-REGULAR-COUNT TO SUM-OA-SC-REGULAR-COUNT.
026160     MOVE WS-REN-SC-WITHHOLD-COUNT TO SUM-OA-SC-WITHHOLD-COUNT.
026170     MOVE WS-REN-SC-FORECAST-COUNT TO SUM-OA-SC-FORECAST-COUNT.
026180     MOVE WS-REN-SC-SPLIT-COUNT TO SUM-OA-SC-SPLIT-COUNT.
026190     MOVE WS-REN-TOTAL-COMMISSION TO SUM-OA-TOTAL-COMMISSION.
026200     MOVE WS-REN-MATCHED-COUNT TO SUM-OA-MATCHED-COUNT.
026210     MOVE WS-REN-UNMATCHED-CRM-COUNT TO
026220         SUM-OA-UNMATCHED-CRM-COUNT.
026230     MOVE WS-REN-UNMATCHED-SC-COUNT TO
026240         SUM-OA-UNMATCHED-SC-COUNT.
026250     MOVE WS-REN-DISCREPANCY-COUNT TO SUM-OA-DISCREPANCY-COUNT.
026260     MOVE WS-REN-DISCREPANCY-IMPACT TO
026270         SUM-OA-DISCREPANCY-IMPACT.
026280     MOVE WS-REN-AVG-CONFIDENCE TO SUM-OA-AVG-CONFIDENCE.
026290     MOVE WS-REN-DQ-SCORE TO SUM-OA-DQ-SCORE.
026300     WRITE COMMISSION-RECON-SUMMARY-RECORD.
026310     ADD 1 TO WS-REN-BLOCKS-WRITTEN.
026320 5320-EXIT.
026330     EXIT.
026340* ****************************************************************
026350* *  5330-WRITE-CENTRAL-BLOCK.                                   *
026360* *  WRITES THE CENTRALLY-PROCESSED DD BLOCK --                  *
026370* *  COUNT AND COMMISSION CARVED OUT BY 4110,                    *
026380* *  BROKEN DOWN BY WHICH KEYWORD HIT.                           *
026390* ****************************************************************
026400 5330-WRITE-CENTRAL-BLOCK.
026410     SET SUM-RECORD-TYPE-DETAIL TO TRUE.
026420     SET SUM-BLOCK-CENTRAL TO TRUE.
026430     MOVE WS-REN-CENTRAL-COUNT TO SUM-CA-CENTRAL-COUNT.
026440     MOVE WS-REN-CENTRAL-COMMISSION TO
026450         SUM-CA-CENTRAL-COMMISSION.
026460     MOVE WS-REN-CPI-COUNT TO SUM-CA-CPI-COUNT.
026470     MOVE WS-REN-FP-COUNT TO SUM-CA-FP-COUNT.
026480     MOVE WS-REN-FIXED-COUNT TO SUM-CA-FIXED-COUNT.
026490     MOVE WS-REN-INDEX-COUNT TO SUM-CA-INDEX-COUNT.
026500     WRITE COMMISSION-RECON-SUMMARY-RECORD.
026510     ADD 1 TO WS-REN-BLOCKS-WRITTEN.
026520 5330-EXIT.
026530     EXIT.
026540* ****************************************************************
026550* *  5340-WRITE-WITHHOLD-BLOCK.                                  *
026560* *  WRITES THE WITHHOLDING DD BLOCK -- TOTAL                    *
026570* *  PAID, WITHHELD AND FULL ACCUMULATED BY                      *
026580* *  5200/5210.                                                  *
026590* ****************************************************************
026600 5340-WRITE-WITHHOLD-BLOCK.
026610     SET SUM-RECORD-TYPE-DETAIL TO TRUE.
026620     SET SUM-BLOCK-WITHHOLD TO TRUE.
026630     MOVE WS-REN-WH-PAID-TOTAL TO SUM-WA-TOTAL-PAID.
026640     MOVE WS-REN-WH-WITHHELD-TOTAL TO SUM-WA-TOTAL-WITHHELD.
026650     MOVE WS-REN-WH-FULL-TOTAL TO SUM-WA-TOTAL-FULL.
026660     WRITE COMMISSION-RECON-SUMMARY-RECORD.
026670     ADD 1 TO WS-REN-BLOCKS-WRITTEN.
026680 5340-EXIT.
026690     EXIT.
026700* ****************************************************************
026710* *  5350-WRITE-FORECAST-BLOCK.                                  *
026720* *  WRITES THE FORECAST DD BLOCK -- TOTAL                       *
026730* *  FORECAST AMOUNT, TOTAL KICKERS AND THE                      *
026740* *  COUNT OF DEALS CARRYING A KICKER,                           *
026750* *  ACCUMULATED BY 5100/5130.                                   *
026760* ****************************************************************
026770 5350-WRITE-FORECAST-BLOCK.
026780     SET SUM-RECORD-TYPE-DETAIL TO TRUE.
026790     SET SUM-BLOCK-FORECAST TO TRUE.
026800     MOVE WS-REN-FC-TOTAL-AMOUNT TO SUM-FA-TOTAL-AMOUNT.
026810     MOVE WS-REN-FC-TOTAL-KICKERS TO SUM-FA-TOTAL-KICKERS.
026820     MOVE WS-REN-FC-KICKER-DEALS TO SUM-FA-KICKER-DEAL-COUNT.
026830     WRITE COMMISSION-RECON-SUMMARY-RECORD.
026840     ADD 1 TO WS-REN-BLOCKS-WRITTEN.
026850 5350-EXIT.
026860     EXIT.
026870* ****************************************************************
026880* *  5360-WRITE-ONE-DISCTYPE-BLOCK.                              *
026890* *  WRITES ONE DISCTYPE DD BLOCK -- A                           *
026900* *  DISCREPANCY TYPE'S COUNT AND TOTAL IMPACT                   *
026910* *  FOR THE DISCREPANCY-BREAKDOWN SECTION.                      *
026920* ****************************************************************
026930 5360-WRITE-ONE-DISCTYPE-BLOCK.
026940     SET SUM-RECORD-TYPE-DETAIL TO TRUE.
026950     SET SUM-BLOCK-DISCTYPE TO TRUE.
026960     MOVE WS-REN-DT-CDE (WS-REN-DT-IDX) TO SUM-DT-TYPE-CDE.
026970     MOVE WS-REN-DT-COUNT (WS-REN-DT-IDX) TO SUM-DT-COUNT.
026980     MOVE WS-REN-DT-IMPACT (WS-REN-DT-IDX) TO SUM-DT-IMPACT.
026990     WRITE COMMISSION-RECON-SUMMARY-RECORD.
027000     ADD 1 TO WS-REN-BLOCKS-WRITTEN.
027010 5360-EXIT.
027020     EXIT.
027030* ****************************************************************
027040* *  5370-WRITE-ONE-QUOTA-BLOCK.                                 *
027050* *  WRITES ONE QUOTA DD BLOCK -- A QUARTER'S                    *
027060* *  ACV, QUOTA, ACHIEVEMENT PERCENT AND KICKER                  *
027070* *  MULTIPLIER FOR THE QUOTA-PROGRESS SECTION.                  *
027080* ****************************************************************
027090 5370-WRITE-ONE-QUOTA-BLOCK.
027100     SET SUM-RECORD-TYPE-DETAIL TO TRUE.
027110     SET SUM-BLOCK-QUOTA TO TRUE.
027120     MOVE QT-KEY (WS-REN-QTR-IDX) TO SUM-QA-QTR-KEY.
027130     MOVE QT-TOTAL-ACV (WS-REN-QTR-IDX) TO SUM-QA-TOTAL-ACV.
027140     MOVE QT-QUOTA (WS-REN-QTR-IDX) TO SUM-QA-QUOTA.
027150     MOVE QT-ACHIEVE-PCT (WS-REN-QTR-IDX) TO SUM-QA-ACHIEVE-PCT.
027160     MOVE QT-KICKER-MULT (WS-REN-QTR-IDX) TO SUM-QA-KICKER-MULT.
027170     WRITE COMMISSION-RECON-SUMMARY-RECORD.
027180     ADD 1 TO WS-REN-BLOCKS-WRITTEN.
027190 5370-EXIT.
027200     EXIT.
027210* ****************************************************************
027220* *  5380-WRITE-TRAILER-BLOCK.                                   *
027230* *  WRITES THE TT TRAILER RECORD CARRYING THE                   *
027240* *  COUNT OF DETAIL BLOCKS WRITTEN THIS RUN.                    *
027250* ****************************************************************
027260 5380-WRITE-TRAILER-BLOCK.
027270     SET SUM-RECORD-TYPE-TRAILER TO TRUE.
027280     MOVE WS-REN-BLOCKS-WRITTEN TO SUM-TRL-BLOCKS-WRITTEN.
027290     WRITE COMMISSION-RECON-SUMMARY-RECORD.
027300 5380-EXIT.
027310     EXIT.
027320* ****************************************************************
027330* *  9000-TERMINATE.                                             *
027340* *  CLOSES THE THREE INPUT/OUTPUT WORK FILES AND THE TWO        *
027350* *  OUTPUT RESULT FILES AT THE END OF A NORMAL RUN.             *
027360* ****************************************************************
027370 9000-TERMINATE.
027380     CLOSE CRM-DEAL-WORK-RECORD
027390           COMMISSION-TRANSACTION-WORK-RECORD
027400           COMMISSION-MATCH-RECORD
027410           COMMISSION-DISCREPANCY-RECORD
027420           COMMISSION-RECON-SUMMARY-RECORD.
027430 9000-EXIT.
027440     EXIT.
027450* ****************************************************************
027460* *  9900-ABEND.                                                 *
027470* *  COMMON ERROR EXIT FOR A BAD OPEN OR READ ON ANY OF          *
027480* *  THE RECONCILE WORK FILES.  CLOSES WHATEVER IS OPEN          *
027490* *  AND ENDS THE RUN WITH A NON-ZERO RETURN CODE SO THE         *
027500* *  SCHEDULER FLAGS THE JOB.                                    *
027510* ****************************************************************
027520 9900-ABEND.
027530     DISPLAY "REN.JOB33 - ABNORMAL END - RECONCILE RUN HALTED".
027540     MOVE 16 TO RETURN-CODE.
027550     CLOSE CRM-DEAL-WORK-RECORD
027560           COMMISSION-TRANSACTION-WORK-RECORD
027570           COMMISSION-MATCH-RECORD
027580           COMMISSION-DISCREPANCY-RECORD
027590           COMMISSION-RECON-SUMMARY-RECORD.
027600     STOP RUN.
027610 9900-EXIT.
027620     EXIT.
