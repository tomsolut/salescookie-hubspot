000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-RECON-SUMMARY-RECORD.
000030 AUTHOR. KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 06/09/1987.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  SUM.TIP28  --  COMMISSION-RECON-SUMMARY-RECORD              *
000100* *  ONE HH HEADER, ONE DD PER SUMMARY BLOCK (OVERALL, CENTRAL,  *
000110* *  WITHHOLD, FORECAST, ONE PER DISCREPANCY TYPE, ONE PER QUOTA *
000120* *  QUARTER) AND ONE TT TRAILER, WRITTEN BY REN.JOB33 AT END OF *
000130* *  THE RECONCILE RUN AND RE-READ BY RPG.JOB34 TO BUILD THE     *
000140* *  OVERALL STATISTICS / WITHHOLDING / FORECAST / CENTRALLY     *
000150* *  PROCESSED / DISCREPANCY-BREAKDOWN SECTIONS OF THE SUMMARY   *
000160* *  REPORT WITHOUT REREADING THE DEAL AND TRANSACTION WORK FILES*
000170* ****************************************************************
000171* 06/09/87  MDK  CR04931  ORIGINAL - ONE SUMMARY RECORD CARRYING
000172*                         THE OVERALL TOTALS ONLY, WRITTEN BY
000173*                         REN.JOB33 AT END OF RUN.
000174* 01/28/99  DJP  CR09220  Y2K REMEDIATION - EXPANDED THE
000175*                         SUMMARY RUN-DATE FIELDS TO FOUR-DIGIT
000176*                         YEARS.
000180* 08/14/19  MDK  CR11066  REWRITTEN FOR CRM INTEGRATION - ADDED
000181*                         THE CENTRAL/WITHHOLD/FORECAST BLOCKS
000182*                         AND BLOCK-CODE DISCRIMINATION SO ONE
000183*                         RECORD FORMAT COVERS ALL SECTIONS.
000190* 03/05/23  KLT  CR11190  ADDED THE DISCTYPE AND QUOTA REPEATING
000210*                         BLOCKS FOR THE 2023-2025 RATE REBUILD.
000220 ENVIRONMENT DIVISION.
000230 CONFIGURATION SECTION.
000240 SOURCE-COMPUTER. IBM-3090.
000250 OBJECT-COMPUTER. IBM-3090.
000260 SPECIAL-NAMES.
000270     C01 IS TOP-OF-FORM
000280     CLASS POSITIVE-SIGN IS "+"
000290     UPSI-0 IS SUM-TEST-RUN-SW.
000300 INPUT-OUTPUT SECTION.
000310 FILE-CONTROL.
000320     SELECT COMMISSION-RECON-SUMMARY-RECORD
000330         ASSIGN TO "RENSUM".
000340 DATA DIVISION.
000350 FILE SECTION.
000360 FD  COMMISSION-RECON-SUMMARY-RECORD
000370     LABEL RECORD IS STANDARD.
000380 01  COMMISSION-RECON-SUMMARY-RECORD.
000390     05  SUM-RECORD-TYPE-CDE       PIC X(2).
000400         88  SUM-RECORD-TYPE-HEADER    VALUE "HH".
000410         88  SUM-RECORD-TYPE-DETAIL    VALUE "DD".
000420         88  SUM-RECORD-TYPE-TRAILER   VALUE "TT".
000430     05  SUM-DETAIL-AREA.
000440         10  SUM-BLOCK-CDE         PIC X(8).
000450             88  SUM-BLOCK-OVERALL     VALUE "OVERALL".
000460             88  SUM-BLOCK-CENTRAL     VALUE "CENTRAL".
000470             88  SUM-BLOCK-WITHHOLD    VALUE "WITHHOLD".
000480             88  SUM-BLOCK-FORECAST    VALUE "FORECAST".
000490             88  SUM-BLOCK-DISCTYPE    VALUE "DISCTYPE".
000500             88  SUM-BLOCK-QUOTA       VALUE "QUOTA".
000510         10  SUM-OA-CRM-DEAL-COUNT      PIC 9(9) COMP.
000520         10  SUM-OA-CRM-TOTAL-AMOUNT    PIC S9(11)V99.
000530         10  SUM-OA-SC-TOTAL-COUNT      PIC 9(9) COMP.
000540         10  SUM-OA-SC-REGULAR-COUNT    PIC 9(9) COMP.
000550         10  SUM-OA-SC-WITHHOLD-COUNT   PIC 9(9) COMP.
000560         10  SUM-OA-SC-FORECAST-COUNT   PIC 9(9) COMP.
000570         10  SUM-OA-SC-SPLIT-COUNT      PIC 9(9) COMP.
000580         10  SUM-OA-TOTAL-COMMISSION    PIC S9(11)V99.
000590         10  SUM-OA-MATCHED-COUNT       PIC 9(9) COMP.
000600         10  SUM-OA-UNMATCHED-CRM-COUNT PIC 9(9) COMP.
000610         10  SUM-OA-UNMATCHED-SC-COUNT  PIC 9(9) COMP.
000620         10  SUM-OA-DISCREPANCY-COUNT   PIC 9(9) COMP.
000630         10  SUM-OA-DISCREPANCY-IMPACT  PIC S9(9)V99.
000640         10  SUM-OA-AVG-CONFIDENCE      PIC 9(3)V9.
000650         10  SUM-OA-DQ-SCORE            PIC 9(3)V9.
000660         10  FILLER                     PIC X(7).
000670     05  SUM-CENTRAL-AREA REDEFINES SUM-DETAIL-AREA.
000680         10  FILLER                     PIC X(8).
000690         10  SUM-CA-CENTRAL-COUNT       PIC 9(9) COMP.
000700         10  SUM-CA-CENTRAL-COMMISSION  PIC S9(9)V99.
000710         10  SUM-CA-CPI-COUNT           PIC 9(9) COMP.
000720         10  SUM-CA-FP-COUNT            PIC 9(9) COMP.
000730         10  SUM-CA-FIXED-COUNT         PIC 9(9) COMP.
000740         10  SUM-CA-INDEX-COUNT         PIC 9(9) COMP.
000750         10  FILLER                     PIC X(86).
000760     05  SUM-WITHHOLD-AREA REDEFINES SUM-DETAIL-AREA.
000770         10  FILLER                     PIC X(8).
000780         10  SUM-WA-TOTAL-PAID          PIC S9(9)V99.
000790         10  SUM-WA-TOTAL-WITHHELD      PIC S9(9)V99.
000800         10  SUM-WA-TOTAL-FULL          PIC S9(9)V99.
000810         10  FILLER                     PIC X(109).
000820     05  SUM-FORECAST-AREA REDEFINES SUM-DETAIL-AREA.
000830         10  FILLER                     PIC X(8).
000840         10  SUM-FA-TOTAL-AMOUNT        PIC S9(9)V99.
000850         10  SUM-FA-TOTAL-KICKERS       PIC S9(9)V99.
000860         10  SUM-FA-KICKER-DEAL-COUNT   PIC 9(9) COMP.
000870         10  FILLER                     PIC X(111).
000880     05  SUM-DISCTYPE-AREA REDEFINES SUM-DETAIL-AREA.
000890         10  FILLER                     PIC X(8).
000900         10  SUM-DT-TYPE-CDE            PIC X(25).
000910         10  SUM-DT-COUNT               PIC 9(9) COMP.
000920         10  SUM-DT-IMPACT              PIC S9(9)V99.
000930         10  FILLER                     PIC X(97).
000940     05  SUM-QUOTA-AREA REDEFINES SUM-DETAIL-AREA.
000950         10  FILLER                     PIC X(8).
000960         10  SUM-QA-QTR-KEY             PIC X(7).
000970         10  SUM-QA-TOTAL-ACV           PIC S9(11)V99.
000980         10  SUM-QA-QUOTA               PIC S9(11)V99.
000990         10  SUM-QA-ACHIEVE-PCT         PIC 9(3)V9.
001000         10  SUM-QA-KICKER-MULT         PIC 9(1)V99.
001010         10  FILLER                     PIC X(102).
001020     05  SUM-HEADER-AREA REDEFINES SUM-DETAIL-AREA.
001030         10  SUM-HDR-RUN-DATE           PIC X(8).
001040         10  SUM-HDR-RUN-TIME           PIC X(8).
001050         10  FILLER                     PIC X(134).
001060     05  SUM-TRAILER-AREA REDEFINES SUM-DETAIL-AREA.
001070         10  SUM-TRL-BLOCKS-WRITTEN     PIC 9(9) COMP.
001080         10  FILLER                     PIC X(141).
001090 WORKING-STORAGE SECTION.
001100 01  WS-SUM-EYE-CATCHER            PIC X(16)
001110                                   VALUE "SUM.TIP28 LOADED".
001120 PROCEDURE DIVISION.
001130* ****************************************************************
001140* *  0000-DOCUMENTATION-ONLY.                                    *
001150* *  RECORD-LAYOUT COPYBOOK -- COMPILED STANDALONE ONLY TO       *
001160* *  VERIFY THE LAYOUT; IT IS NOT RUN.                           *
001170* ****************************************************************
001180 0000-DOCUMENTATION-ONLY.
001190     STOP RUN.
