000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-MATCH-RECORD.
000030 AUTHOR. KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 03/14/1986.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  MAT.TIP26  --  COMMISSION-MATCH-RECORD                      *
000100* *  ONE ROW PER CRM-DEAL/SC-TRANSACTION MATCH BUILT BY THE      *
000110* *  THREE MATCH PASSES AND THE WITHHOLDING/SPLIT ATTACH STEPS   *
000120* *  IN REN.JOB33.  HOLDS THE WINNING DEAL, THE MATCH METHOD     *
000130* *  AND CONFIDENCE, AND THE ROLLED-UP ATTACHED-TRANSACTION      *
000140* *  AMOUNTS.  WORK FILE ONLY -- NOT TRANSMITTED OFF-SITE.       *
000150* ****************************************************************
000151* 03/14/86  KLT  CR04218  ORIGINAL - CARRIED THE MATCH KEY
000152*                         AND DATE FOR THE NAME-ONLY MATCH.
000153* 01/28/99  DJP  CR09220  Y2K REMEDIATION - EXPANDED THE
000154*                         MATCH-DATE FIELDS TO FOUR-DIGIT
000155*                         YEARS.
000160* 10/19/07  KLT  CR10459  REWRITTEN FOR CRM INTEGRATION -
000170*                         SUPPORTS MATCH PASS 1/2/3 AND THE
000171*                         WITHHOLDING ATTACH STEP.
000180* 03/02/11  KLT  CR10702  ADDED MAT-SPLIT-TXN-COUNT AND THE
000190*                         MAT-HAS-WITHHOLD-SW INDICATOR.
000200* 08/14/19  MDK  CR11066  ADDED MAT-CENTRAL-PROCESSED-SW SO THE
000210*                         CARVE-OUT BUCKET NO LONGER NEEDS A
000220*                         SEPARATE WORK RECORD.
000230* 01/09/23  KLT  CR11190  WIDENED MAT-TYPE-CDE TO 12 BYTES -
000240*                         COMPANY-DATE WAS TRUNCATING.  ADDED
000250*                         MAT-REVENUE-START-DATE FOR THE
000260*                         RPG.JOB34 MATCHED-DEALS LISTING.
000270* 03/05/25  MDK  CR11271  ADDED THE NUMERIC REDEFINES OVER
000280*                         MAT-REVENUE-START-DATE SO THE
000290*                         REPORT-PRINT STEP CAN PULL THE YEAR
000300*                         WITHOUT UNSTRINGING THE TEXT FIELD.
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-3090.
000340 OBJECT-COMPUTER. IBM-3090.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS MATCH-TYPE-CHARS IS "A" THRU "Z"
000380     UPSI-0 IS MAT-TEST-RUN-SW.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT COMMISSION-MATCH-RECORD
000420         ASSIGN TO "MATWORK".
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  COMMISSION-MATCH-RECORD
000460     LABEL RECORD IS STANDARD.
000470 01  COMMISSION-MATCH-RECORD.
000480     05  MAT-DEAL-ID                PIC X(12).
000490     05  MAT-DEAL-NAME              PIC X(60).
000500     05  MAT-SC-ID                  PIC X(12).
000510     05  MAT-TYPE-CDE               PIC X(12).
000520         88  MAT-TYPE-ID                VALUE "ID".
000530         88  MAT-TYPE-NAME-DATE         VALUE "NAME-DATE".
000540         88  MAT-TYPE-COMPANY-DATE      VALUE "COMPANY-DATE".
000550     05  MAT-CONFIDENCE-PCT         PIC 9(3)V9.
000560     05  MAT-DEAL-COMMISSION-AMT    PIC S9(9)V99.
000570     05  MAT-SUMMED-COMMISSION-AMT  PIC S9(9)V99.
000580     05  MAT-ATTACHED-TXN-COUNT     PIC 9(4) COMP.
000590     05  MAT-SPLIT-TXN-COUNT        PIC 9(4) COMP.
000600     05  MAT-HAS-WITHHOLD-SW        PIC X(1).
000610         88  MAT-HAS-WITHHOLD           VALUE "Y".
000620         88  MAT-NO-WITHHOLD            VALUE "N".
000630     05  MAT-CENTRAL-PROCESSED-SW   PIC X(1).
000640         88  MAT-IS-CENTRAL-PROCESSED   VALUE "Y".
000650         88  MAT-IS-NOT-CENTRAL         VALUE "N".
000660     05  MAT-WITHHOLD-PAID-AMT      PIC S9(9)V99.
000670     05  MAT-WITHHOLD-FULL-AMT      PIC S9(9)V99.
000680     05  MAT-CLOSE-DATE             PIC X(10).
000690     05  MAT-REVENUE-START-DATE     PIC X(10).
000700     05  MAT-REVENUE-START-DATE-R REDEFINES
000710             MAT-REVENUE-START-DATE.
000720         10  MAT-REVENUE-START-YYYY     PIC 9(4).
000730         10  FILLER                     PIC X.
000740         10  MAT-REVENUE-START-MM       PIC 9(2).
000750         10  FILLER                     PIC X.
000760         10  MAT-REVENUE-START-DD       PIC 9(2).
000770     05  FILLER                     PIC X(31).
000780 01  MAT-DATE-NUM-AREA REDEFINES COMMISSION-MATCH-RECORD.
000790     05  FILLER                     PIC X(168).
000800     05  MAT-CLOSE-DATE-NUM.
000810         10  MAT-CLOSE-YYYY         PIC 9(4).
000820         10  FILLER                 PIC X.
000830         10  MAT-CLOSE-MM           PIC 9(2).
000840         10  FILLER                 PIC X.
000850         10  MAT-CLOSE-DD           PIC 9(2).
000860     05  FILLER                     PIC X(42).
000870 01  MAT-FIRST-TXN-AREA REDEFINES COMMISSION-MATCH-RECORD.
000880     05  FILLER                     PIC X(84).
000890     05  MAT-FIRST-TXN-SC-ID        PIC X(12).
000900     05  MAT-FIRST-TXN-COMMISSION   PIC S9(7)V99.
000910     05  FILLER                     PIC X(114).
000920 WORKING-STORAGE SECTION.
000930 01  WS-MAT-EYE-CATCHER             PIC X(16)
000940                                    VALUE "MAT.TIP26 LOADED".
000950 PROCEDURE DIVISION.
000960 0000-DOCUMENTATION-ONLY.
000970*    RECORD-LAYOUT COPYBOOK.  COMPILED STANDALONE ONLY TO
000980*    VERIFY THE LAYOUT; IT IS NOT RUN.
000990     STOP RUN.
