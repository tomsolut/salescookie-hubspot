000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-RECON-REPORT.
000030 AUTHOR. KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 04/22/1988.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  RPG.JOB34  --  COMMISSION-RECON-REPORT                      *
000100* *  RE-READS THE MATCH, DISCREPANCY AND SUMMARY WORK FILES      *
000110* *  WRITTEN BY REN.JOB33 AND PRINTS THE SUMMARY REPORT --       *
000120* *  OVERALL STATISTICS, WITHHOLDING SUMMARY, FORECAST/QUOTA     *
000130* *  PROGRESS, CENTRALLY PROCESSED, DISCREPANCY BREAKDOWN AND    *
000140* *  TOP TEN DISCREPANCIES -- THEN THE MATCHED-DEALS LISTING.    *
000150* *  LAST STEP IN THE QUARTERLY COMMISSION RECONCILIATION RUN.   *
000160* ****************************************************************
000170* 04/22/88  KLT  CR04931  ORIGINAL - PRINTED OVERALL
000180*                         STATISTICS ONLY FROM THE OLDER
000190*                         RENSUM SUMMARY LAYOUT.
000200* 01/28/99  DJP  CR09220  Y2K REMEDIATION - EXPANDED THE
000210*                         RUN-DATE HEADING FIELDS TO FOUR-
000220*                         DIGIT YEARS.
000230* 01/09/23  KLT  CR11190  REWRITTEN FOR THE CRM-BASED
000240*                         RECONCILIATION - OVERALL STATISTICS
000250*                         AND DISCREPANCY BREAKDOWN SECTIONS,
000260*                         BUILT FOR THE 2023-2025 RATE REBUILD.
000270* 06/14/24  KLT  CR11233  ADDED THE WITHHOLDING AND FORECAST
000280*                         SUMMARY BLOCKS AND THE PER-QUARTER
000290*                         QUOTA PROGRESS TABLE.
000300* 03/11/25  MDK  CR11266  ADDED TOP-TEN DISCREPANCIES AND THE
000310*                         MATCHED-DEALS LISTING SO SALES OPS
000320*                         NO LONGER HAS TO QUERY MATWORK BY HAND.
000321* 03/11/25  KLT  CR11190  DOCUMENTATION PASS ONLY -- ADDED
000322*                         PARAGRAPH BANNERS ACROSS THE LOAD AND
000323*                         PRINT SECTIONS AHEAD OF THE 2026 AUDIT;
000324*                         NO LOGIC CHANGED.
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-3090.
000360 OBJECT-COMPUTER. IBM-3090.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS POSITIVE-SIGN IS "+"
000400     UPSI-0 IS RPG-TEST-RUN-SW.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT COMMISSION-MATCH-RECORD ASSIGN TO "MATWORK"
000440         FILE STATUS IS WS-MAT-FILE-STATUS.
000450     SELECT COMMISSION-DISCREPANCY-RECORD ASSIGN TO "DSCDTL"
000460         FILE STATUS IS WS-DSC-FILE-STATUS.
000470     SELECT COMMISSION-RECON-SUMMARY-RECORD ASSIGN TO "RENSUM"
000480         FILE STATUS IS WS-SUM-FILE-STATUS.
000490     SELECT COMMISSION-RECON-PRINT-LINE ASSIGN TO "RPTPRINT"
000500         FILE STATUS IS WS-RPT-FILE-STATUS.
000510 DATA DIVISION.
000520 FILE SECTION.
000530* ****************************************************************
000540* *  COMMISSION-MATCH-RECORD -- INPUT LAYOUT CARRIED             *
000550* *  LOCALLY FROM THE MAT.TIP26 MASTER LAYOUT.                   *
000560* ****************************************************************
000570 FD  COMMISSION-MATCH-RECORD
000580     LABEL RECORD IS STANDARD.
000590 01  COMMISSION-MATCH-RECORD.
000600     05  MAT-DEAL-ID                PIC X(12).
000610     05  MAT-DEAL-NAME              PIC X(60).
000620     05  MAT-SC-ID                  PIC X(12).
000630     05  MAT-TYPE-CDE               PIC X(12).
000640     05  MAT-CONFIDENCE-PCT         PIC 9(3)V9.
000650     05  MAT-DEAL-COMMISSION-AMT    PIC S9(9)V99.
000660     05  MAT-SUMMED-COMMISSION-AMT  PIC S9(9)V99.
000670     05  MAT-ATTACHED-TXN-COUNT     PIC 9(4) COMP.
000680     05  MAT-SPLIT-TXN-COUNT        PIC 9(4) COMP.
000690     05  MAT-HAS-WITHHOLD-SW        PIC X(1).
000700     05  MAT-CENTRAL-PROCESSED-SW   PIC X(1).
000710     05  MAT-WITHHOLD-PAID-AMT      PIC S9(9)V99.
000720     05  MAT-WITHHOLD-FULL-AMT      PIC S9(9)V99.
000730     05  MAT-CLOSE-DATE             PIC X(10).
000740     05  MAT-REVENUE-START-DATE     PIC X(10).
000750     05  FILLER                     PIC X(31).
000760 01  MAT-DATE-NUM-AREA REDEFINES COMMISSION-MATCH-RECORD.
000770     05  FILLER                     PIC X(168).
000780     05  MAT-CLOSE-DATE-NUM.
000790         10  MAT-CLOSE-YYYY         PIC 9(4).
000800         10  FILLER                 PIC X.
000810         10  MAT-CLOSE-MM           PIC 9(2).
000820         10  FILLER                 PIC X.
000830         10  MAT-CLOSE-DD           PIC 9(2).
000840     05  FILLER                     PIC X(52).
000850* ****************************************************************
000860* *  COMMISSION-DISCREPANCY-RECORD -- INPUT LAYOUT               *
000870* *  CARRIED LOCALLY FROM THE DSC.TIP27 MASTER LAYOUT.           *
000880* ****************************************************************
000890 FD  COMMISSION-DISCREPANCY-RECORD
000900     LABEL RECORD IS STANDARD.
000910 01  COMMISSION-DISCREPANCY-RECORD.
000920     05  DSC-RECORD-TYPE-CDE           PIC X(1).
000930         88  DSC-RECORD-TYPE-HEADER         VALUE "H".
000940         88  DSC-RECORD-TYPE-DETAIL         VALUE "D".
000950     05  HEADER-RECORD-AREA.
000960         10  DSC-RUN-DATE.
000970             15  DSC-RUN-YYYY           PIC 9(4).
000980             15  DSC-RUN-MM             PIC 9(2).
000990             15  DSC-RUN-DD             PIC 9(2).
001000         10  DSC-HIGH-COUNT             PIC 9(5) COMP.
001010         10  DSC-MEDIUM-COUNT           PIC 9(5) COMP.
001020         10  DSC-TOTAL-IMPACT-EUR       PIC S9(9)V99.
001030         10  FILLER                     PIC X(153).
001040     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
001050         10  DSC-DEAL-ID                PIC X(12).
001060         10  DSC-DEAL-NAME              PIC X(60).
001070         10  DSC-DISC-TYPE-CDE          PIC X(25).
001080         10  DSC-EXPECTED-VALUE         PIC X(40).
001090         10  DSC-ACTUAL-VALUE           PIC X(40).
001100         10  DSC-IMPACT-EUR             PIC S9(9)V99.
001110         10  DSC-SEVERITY-CDE           PIC X(6).
001120         10  DSC-CONFIDENCE-PCT         PIC 9(3)V9.
001130         10  FILLER                     PIC X(34).
001140* ****************************************************************
001150* *  COMMISSION-RECON-SUMMARY-RECORD -- INPUT LAYOUT             *
001160* *  CARRIED LOCALLY FROM THE SUM.TIP28 MASTER LAYOUT.           *
001170* ****************************************************************
001180 FD  COMMISSION-RECON-SUMMARY-RECORD
001190     LABEL RECORD IS STANDARD.
001200 01  COMMISSION-RECON-SUMMARY-RECORD.
001210     05  SUM-RECORD-TYPE-CDE       PIC X(2).
001220         88  SUM-RECORD-TYPE-HEADER    VALUE "HH".
001230         88  SUM-RECORD-TYPE-DETAIL    VALUE "DD".
001240         88  SUM-RECORD-TYPE-TRAILER   VALUE "TT".
001250     05  SUM-DETAIL-AREA.
001260         10  SUM-BLOCK-CDE         PIC X(8).
001270             88  SUM-BLOCK-OVERALL     VALUE "OVERALL".
001280             88  SUM-BLOCK-CENTRAL     VALUE "CENTRAL".
001290             88  SUM-BLOCK-WITHHOLD    VALUE "WITHHOLD".
001300             88  SUM-BLOCK-FORECAST    VALUE "FORECAST".
001310             88  SUM-BLOCK-DISCTYPE    VALUE "DISCTYPE".
001320             88  SUM-BLOCK-QUOTA       VALUE "QUOTA".
001330         10  SUM-OA-CRM-DEAL-COUNT      PIC 9(9) COMP.
001340         10  SUM-OA-CRM-TOTAL-AMOUNT    PIC S9(11)V99.
001350         10  SUM-OA-SC-TOTAL-COUNT      PIC 9(9) COMP.
001360         10  SUM-OA-SC-REGULAR-COUNT    PIC 9(9) COMP.
001370         10  SUM-OA-SC-WITHHOLD-COUNT   PIC 9(9) COMP.
001380         10  SUM-OA-SC-FORECAST-COUNT   PIC 9(9) COMP.
001390         10  SUM-OA-SC-SPLIT-COUNT      PIC 9(9) COMP.
001400         10  SUM-OA-TOTAL-COMMISSION    PIC S9(11)V99.
001410         10  SUM-OA-MATCHED-COUNT       PIC 9(9) COMP.
001420         10  SUM-OA-UNMATCHED-CRM-COUNT PIC 9(9) COMP.
001430         10  SUM-OA-UNMATCHED-SC-COUNT  PIC 9(9) COMP.
001440         10  SUM-OA-DISCREPANCY-COUNT   PIC 9(9) COMP.
001450         10  SUM-OA-DISCREPANCY-IMPACT  PIC S9(9)V99.
001460         10  SUM-OA-AVG-CONFIDENCE      PIC 9(3)V9.
001470         10  SUM-OA-DQ-SCORE            PIC 9(3)V9.
001480         10  FILLER                     PIC X(7).
001490     05  SUM-CENTRAL-AREA REDEFINES SUM-DETAIL-AREA.
001500         10  FILLER                     PIC X(8).
001510         10  SUM-CA-CENTRAL-COUNT       PIC 9(9) COMP.
001520         10  SUM-CA-CENTRAL-COMMISSION  PIC S9(9)V99.
001530         10  SUM-CA-CPI-COUNT           PIC 9(9) COMP.
001540         10  SUM-CA-FP-COUNT            PIC 9(9) COMP.
001550         10  SUM-CA-FIXED-COUNT         PIC 9(9) COMP.
001560         10  SUM-CA-INDEX-COUNT         PIC 9(9) COMP.
001570         10  FILLER                     PIC X(86).
001580     05  SUM-WITHHOLD-AREA REDEFINES SUM-DETAIL-AREA.
001590         10  FILLER                     PIC X(8).
001600         10  SUM-WA-TOTAL-PAID          PIC S9(9)V99.
001610         10  SUM-WA-TOTAL-WITHHELD      PIC S9(9)V99.
001620         10  SUM-WA-TOTAL-FULL          PIC S9(9)V99.
001630         10  FILLER                     PIC X(109).
001640     05  SUM-FORECAST-AREA REDEFINES SUM-DETAIL-AREA.
001650         10  FILLER                     PIC X(8).
001660         10  SUM-FA-TOTAL-AMOUNT        PIC S9(9)V99.
001670         10  SUM-FA-TOTAL-KICKERS       PIC S9(9)V99.
001680         10  SUM-FA-KICKER-DEAL-COUNT   PIC 9(9) COMP.
001690         10  FILLER                     PIC X(111).
001700     05  SUM-DISCTYPE-AREA REDEFINES SUM-DETAIL-AREA.
001710         10  FILLER                     PIC X(8).
001720         10  SUM-DT-TYPE-CDE            PIC X(25).
001730         10  SUM-DT-COUNT               PIC 9(9) COMP.
001740         10  SUM-DT-IMPACT              PIC S9(9)V99.
001750         10  FILLER                     PIC X(97).
001760     05  SUM-QUOTA-AREA REDEFINES SUM-DETAIL-AREA.
001770         10  FILLER                     PIC X(8).
001780         10  SUM-QA-QTR-KEY             PIC X(7).
001790         10  SUM-QA-TOTAL-ACV           PIC S9(11)V99.
001800         10  SUM-QA-QUOTA               PIC S9(11)V99.
001810         10  SUM-QA-ACHIEVE-PCT         PIC 9(3)V9.
001820         10  SUM-QA-KICKER-MULT         PIC 9(1)V99.
001830         10  FILLER                     PIC X(102).
001840     05  SUM-HEADER-AREA REDEFINES SUM-DETAIL-AREA.
001850         10  SUM-HDR-RUN-DATE           PIC X(8).
001860         10  SUM-HDR-RUN-TIME           PIC X(8).
001870         10  FILLER                     PIC X(134).
001880     05  SUM-TRAILER-AREA REDEFINES SUM-DETAIL-AREA.
001890         10  SUM-TRL-BLOCKS-WRITTEN     PIC 9(9) COMP.
001900         10  FILLER                     PIC X(141).
001910* ****************************************************************
001920* *  COMMISSION-RECON-PRINT-LINE -- THE 132-COLUMN               *
001930* *  SUMMARY REPORT PRINT FILE.  EVERY SECTION BUILDS            *
001940* *  ITS LINE IN WORKING-STORAGE AND MOVES IT HERE               *
001950* *  BEFORE THE WRITE.                                           *
001960* ****************************************************************
001970 FD  COMMISSION-RECON-PRINT-LINE
001980     LABEL RECORD IS OMITTED.
001990 01  COMMISSION-RECON-PRINT-LINE.
002000     05  PRT-LINE-TEXT              PIC X(131).
002010     05  FILLER                     PIC X(1).
002020 WORKING-STORAGE SECTION.
002030 01  WS-RPG-EYE-CATCHER             PIC X(16)
002040                                    VALUE "RPG.JOB34 ACTIVE".
002050* ****************************************************************
002060* *  FILE STATUS AND END-OF-FILE SWITCHES.                       *
002070* ****************************************************************
002080 77  WS-MAT-FILE-STATUS             PIC X(2).
002090 77  WS-DSC-FILE-STATUS             PIC X(2).
002100 77  WS-SUM-FILE-STATUS             PIC X(2).
002110 77  WS-RPT-FILE-STATUS             PIC X(2).
002120 77  WS-MAT-EOF-SW                  PIC X(1) VALUE "N".
002130     88  WS-MAT-AT-EOF                  VALUE "Y".
002140 77  WS-DSC-EOF-SW                  PIC X(1) VALUE "N".
002150     88  WS-DSC-AT-EOF                  VALUE "Y".
002160 77  WS-SUM-EOF-SW                  PIC X(1) VALUE "N".
002170     88  WS-SUM-AT-EOF                  VALUE "Y".
002180* ****************************************************************
002190* *  SUBSCRIPTS AND COUNTERS -- ALL BINARY PER SHOP              *
002200* *  STANDARD FOR LOOP CONTROL FIELDS.                           *
002210* ****************************************************************
002220 77  WS-RPG-DT-IDX                  PIC 9(2) COMP.
002230 77  WS-RPG-QTR-IDX                 PIC 9(2) COMP.
002240 77  WS-RPG-DSC-IDX                 PIC 9(4) COMP.
002250 77  WS-RPG-DSC-COUNT               PIC 9(4) COMP.
002260 77  WS-RPG-PICK-IDX                PIC 9(2) COMP.
002270 77  WS-RPG-BEST-IDX                PIC 9(4) COMP.
002280 77  WS-RPG-BEST-IMPACT             PIC S9(9)V99.
002290 77  WS-RPG-RANK-EDIT               PIC Z9.
002300 77  WS-RPG-LINE-COUNT              PIC 9(3) COMP.
002310 77  WS-RPG-PAGE-COUNT              PIC 9(3) COMP.
002320* ****************************************************************
002330* *  HOLDING AREA FOR THE SUMMARY BLOCKS READ FROM               *
002340* *  RENSUM -- ONE GROUP PER BLOCK TYPE.                         *
002350* ****************************************************************
002360 01  WS-RPG-HOLD-OVERALL.
002370     05  WS-HLD-OA-CRM-DEAL-COUNT       PIC 9(9) COMP.
002380     05  WS-HLD-OA-CRM-TOTAL-AMOUNT     PIC S9(11)V99.
002390     05  WS-HLD-OA-SC-TOTAL-COUNT       PIC 9(9) COMP.
002400     05  WS-HLD-OA-SC-REGULAR-COUNT     PIC 9(9) COMP.
002410     05  WS-HLD-OA-SC-WITHHOLD-COUNT    PIC 9(9) COMP.
002420     05  WS-HLD-OA-SC-FORECAST-COUNT    PIC 9(9) COMP.
002430     05  WS-HLD-OA-SC-SPLIT-COUNT       PIC 9(9) COMP.
002440     05  WS-HLD-OA-TOTAL-COMMISSION     PIC S9(11)V99.
002450     05  WS-HLD-OA-MATCHED-COUNT        PIC 9(9) COMP.
002460     05  WS-HLD-OA-UNMATCHED-CRM-COUNT  PIC 9(9) COMP.
002470     05  WS-HLD-OA-UNMATCHED-SC-COUNT   PIC 9(9) COMP.
002480     05  WS-HLD-OA-DISCREPANCY-COUNT    PIC 9(9) COMP.
002490     05  WS-HLD-OA-DISCREPANCY-IMPACT   PIC S9(9)V99.
002500     05  WS-HLD-OA-AVG-CONFIDENCE       PIC 9(3)V9.
002510     05  WS-HLD-OA-DQ-SCORE             PIC 9(3)V9.
002520 01  WS-RPG-HOLD-CENTRAL.
002530     05  WS-HLD-CA-CENTRAL-COUNT        PIC 9(9) COMP.
002540     05  WS-HLD-CA-CENTRAL-COMMISSION   PIC S9(9)V99.
002550     05  WS-HLD-CA-CPI-COUNT            PIC 9(9) COMP.
002560     05  WS-HLD-CA-FP-COUNT             PIC 9(9) COMP.
002570     05  WS-HLD-CA-FIXED-COUNT          PIC 9(9) COMP.
002580     05  WS-HLD-CA-INDEX-COUNT          PIC 9(9) COMP.
002590 01  WS-RPG-HOLD-WITHHOLD.
002600     05  WS-HLD-WA-TOTAL-PAID           PIC S9(9)V99.
002610     05  WS-HLD-WA-TOTAL-WITHHELD       PIC S9(9)V99.
002620     05  WS-HLD-WA-TOTAL-FULL           PIC S9(9)V99.
002630     05  WS-HLD-WA-PRESENT-SW           PIC X(1) VALUE "N".
002640         88  WS-HLD-WA-IS-PRESENT           VALUE "Y".
002650 01  WS-RPG-HOLD-FORECAST.
002660     05  WS-HLD-FA-TOTAL-AMOUNT         PIC S9(9)V99.
002670     05  WS-HLD-FA-TOTAL-KICKERS        PIC S9(9)V99.
002680     05  WS-HLD-FA-KICKER-DEAL-COUNT    PIC 9(9) COMP.
002690 01  WS-RPG-HOLD-TRAILER.
002700     05  WS-HLD-TRL-BLOCKS-WRITTEN      PIC 9(9) COMP.
002710* ****************************************************************
002720* *  DISCTYPE TABLE -- ALWAYS FIVE ROWS, ONE PER                 *
002730* *  DISCREPANCY TYPE, LOADED IN THE ORDER WRITTEN BY            *
002740* *  REN.JOB33.                                                  *
002750* ****************************************************************
002760 01  WS-RPG-DT-TABLE.
002770     05  WS-RPG-DT-ENTRY OCCURS 5 TIMES
002780                 INDEXED BY WS-RPG-DT-X.
002790         10  WS-DT-TYPE-CDE             PIC X(25).
002800         10  WS-DT-COUNT                PIC 9(9) COMP.
002810         10  WS-DT-IMPACT               PIC S9(9)V99.
002820* ****************************************************************
002830* *  QUOTA TABLE -- ONE ROW PER QUARTER ENCOUNTERED              *
002840* *  ON THE PLAN TABLE, LOADED IN QUARTER-KEY ORDER              *
002850* *  AS WRITTEN BY REN.JOB33.                                    *
002860* ****************************************************************
002870 01  WS-RPG-QTR-TABLE.
002880     05  WS-RPG-QTR-ENTRY OCCURS 20 TIMES
002890                 INDEXED BY WS-RPG-QTR-X.
002900         10  WS-QTR-KEY                 PIC X(7).
002910         10  WS-QTR-TOTAL-ACV           PIC S9(11)V99.
002920         10  WS-QTR-QUOTA               PIC S9(11)V99.
002930         10  WS-QTR-ACHIEVE-PCT         PIC 9(3)V9.
002940         10  WS-QTR-KICKER-MULT         PIC 9(1)V99.
002950 77  WS-RPG-QTR-COUNT               PIC 9(2) COMP.
002960* ****************************************************************
002970* *  DISCREPANCY TABLE -- HOLDS EVERY "D" ROW OFF DSCDTL         *
002980* *  SO THE TOP-TEN SECTION CAN RANK BY IMPACT.  THE             *
002990* *  "H" TOTALS ROW AT END OF FILE IS CAPTURED SEPARATELY.       *
003000* ****************************************************************
003010 01  WS-RPG-DSC-TABLE.
003020     05  WS-RPG-DSC-ENTRY OCCURS 2000 TIMES
003030                 INDEXED BY WS-RPG-DSC-X.
003040         10  WS-DSC-DEAL-NAME           PIC X(60).
003050         10  WS-DSC-TYPE-CDE            PIC X(25).
003060         10  WS-DSC-EXPECTED            PIC X(40).
003070         10  WS-DSC-ACTUAL              PIC X(40).
003080         10  WS-DSC-IMPACT              PIC S9(9)V99.
003090         10  WS-DSC-SEVERITY-CDE        PIC X(6).
003100         10  WS-DSC-PICKED-SW           PIC X(1) VALUE "N".
003110             88  WS-DSC-ALREADY-PICKED      VALUE "Y".
003120 01  WS-RPG-DSC-TOTALS.
003130     05  WS-DSC-TOT-HIGH-COUNT          PIC 9(5) COMP.
003140     05  WS-DSC-TOT-MEDIUM-COUNT        PIC 9(5) COMP.
003150     05  WS-DSC-TOT-IMPACT-EUR          PIC S9(9)V99.
003160     05  WS-DSC-TOT-RUN-DATE            PIC X(8).
003170* ****************************************************************
003180* *  EDITED FIELDS USED TO BUILD MONEY, PERCENT AND              *
003190* *  DATE COLUMNS ON THE PRINTED REPORT LINES.                   *
003200* ****************************************************************
003210 01  WS-RPG-EDIT-FIELDS.
003220     05  WS-RPG-MONEY-EDIT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
003230     05  WS-RPG-PCT-EDIT                PIC ZZ9.9.
003240     05  WS-RPG-MULT-EDIT                PIC 9.99.
003250     05  WS-RPG-COUNT-EDIT               PIC ZZZ,ZZ9.
003260     05  WS-RPG-DATE-EDIT                PIC X(10).
003270 77  WS-RPG-EFFECTIVE-PCT           PIC S9(3)V99 COMP.
003280* ****************************************************************
003290* *  HEADING AND REPORT CONTROL FIELDS.                          *
003300* ****************************************************************
003310 77  WS-RPG-HEADING-DATE            PIC X(10).
003320 77  WS-RPG-TODAY                   PIC 9(8) VALUE ZERO.
003330* ****************************************************************
003340* *  PRINT-LINE LAYOUTS -- EACH BUILT IN WORKING-STORAGE         *
003350* *  AND MOVED TO PRT-LINE-TEXT JUST BEFORE THE WRITE.           *
003360* *  SPACING IS HELD BY THE FILLERS BETWEEN COLUMNS.             *
003370* ****************************************************************
003380 01  WS-RPG-TITLE-LINE.
003390     05  FILLER                     PIC X(38) VALUE SPACES.
003400     05  FILLER                     PIC X(55)
003410         VALUE "COMMISSION RECONCILIATION SUMMARY REPORT".
003420     05  FILLER                     PIC X(38) VALUE SPACES.
003430 01  WS-RPG-SUBTITLE-LINE.
003440     05  FILLER                     PIC X(6) VALUE "RUN DATE ".
003450     05  WS-STL-RUN-DATE            PIC X(10).
003460     05  FILLER                     PIC X(109) VALUE SPACES.
003470 01  WS-RPG-SECTION-LINE.
003480     05  WS-SCL-TITLE               PIC X(40).
003490     05  FILLER                     PIC X(91) VALUE SPACES.
003500 01  WS-RPG-BLANK-LINE.
003510     05  FILLER                     PIC X(131) VALUE SPACES.
003520* ****************************************************************
003530* *  LABEL/VALUE LINE -- OVERALL, WITHHOLDING AND                *
003540* *  CENTRALLY-PROCESSED STAT LINES ALL USE THIS SHAPE.          *
003550* ****************************************************************
003560 01  WS-RPG-LV-LINE.
003570     05  FILLER                     PIC X(4) VALUE SPACES.
003580     05  WS-LV-LABEL                PIC X(40).
003590     05  WS-LV-VALUE                PIC X(20).
003600     05  FILLER                     PIC X(67) VALUE SPACES.
003610* ****************************************************************
003620* *  FORECAST/QUOTA-PROGRESS COLUMNAR LINE.                      *
003630* ****************************************************************
003640 01  WS-RPG-QTR-LINE.
003650     05  FILLER                     PIC X(4) VALUE SPACES.
003660     05  WS-QL-QTR-KEY              PIC X(9).
003670     05  WS-QL-TOTAL-ACV            PIC X(16).
003680     05  WS-QL-QUOTA                PIC X(16).
003690     05  WS-QL-ACHIEVE-PCT          PIC X(10).
003700     05  WS-QL-KICKER-MULT          PIC X(10).
003710     05  FILLER                     PIC X(66) VALUE SPACES.
003720 01  WS-RPG-QTR-HEADING-LINE.
003730     05  FILLER  PIC X(4)  VALUE SPACES.
003740     05  FILLER  PIC X(9)  VALUE "QUARTER  ".
003750     05  FILLER  PIC X(16) VALUE "      TOTAL ACV ".
003760     05  FILLER  PIC X(16) VALUE "          QUOTA ".
003770     05  FILLER  PIC X(10) VALUE "  ACHV PCT".
003780     05  FILLER  PIC X(10) VALUE "   KICKER ".
003790     05  FILLER  PIC X(66) VALUE SPACES.
003800* ****************************************************************
003810* *  DISCREPANCY-BREAKDOWN COLUMNAR LINE.                        *
003820* ****************************************************************
003830 01  WS-RPG-DT-LINE.
003840     05  FILLER                     PIC X(4) VALUE SPACES.
003850     05  WS-DTL-TYPE-CDE            PIC X(27).
003860     05  WS-DTL-COUNT               PIC X(10).
003870     05  WS-DTL-IMPACT              PIC X(18).
003880     05  FILLER                     PIC X(72) VALUE SPACES.
003890* ****************************************************************
003900* *  TOP-TEN-DISCREPANCY COLUMNAR LINE.                          *
003910* ****************************************************************
003920 01  WS-RPG-TOP-LINE.
003930     05  FILLER                     PIC X(2) VALUE SPACES.
003940     05  WS-TPL-RANK                PIC X(4).
003950     05  WS-TPL-DEAL-NAME           PIC X(30).
003960     05  WS-TPL-TYPE-CDE            PIC X(22).
003970     05  WS-TPL-EXPECTED            PIC X(18).
003980     05  WS-TPL-ACTUAL              PIC X(18).
003990     05  WS-TPL-IMPACT              PIC X(18).
004000     05  FILLER                     PIC X(19) VALUE SPACES.
004010* ****************************************************************
004020* *  MATCHED-DEALS-LISTING COLUMNAR LINE AND HEADING.            *
004030* ****************************************************************
004040 01  WS-RPG-MDL-LINE.
004050     05  FILLER                     PIC X(2) VALUE SPACES.
004060     05  WS-MDL-DEAL-ID             PIC X(12).
004070     05  WS-MDL-DEAL-NAME           PIC X(30).
004080     05  WS-MDL-CLOSE-DATE          PIC X(11).
004090     05  WS-MDL-REVENUE-DATE        PIC X(11).
004100     05  WS-MDL-DEAL-AMOUNT         PIC X(16).
004110     05  WS-MDL-TXN-COUNT           PIC X(6).
004120     05  WS-MDL-SUMMED-COMM         PIC X(16).
004130     05  WS-MDL-STATUS              PIC X(9).
004140     05  WS-MDL-EFFECTIVE-PCT       PIC X(8).
004150     05  FILLER                     PIC X(10) VALUE SPACES.
004160 PROCEDURE DIVISION.
004170* ****************************************************************
004180* *  0000-MAINLINE.                                              *
004190* *  DRIVES THE WHOLE REPORT RUN -- LOADS THE                    *
004200* *  SUMMARY BLOCKS AND DISCREPANCY TABLE INTO                   *
004210* *  WORKING STORAGE, PRINTS THE REPORT, THEN                    *
004220* *  PRINTS THE MATCHED-DEALS DETAIL FILE.                       *
004230* ****************************************************************
004240 0000-MAINLINE.
004250     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
004260     PERFORM 2000-LOAD-SUMMARY-BLOCKS THRU 2000-EXIT.
004270     PERFORM 3000-LOAD-DISCREPANCY-TABLE THRU 3000-EXIT.
004280     PERFORM 4000-PRINT-SUMMARY-REPORT THRU 4000-EXIT.
004290     PERFORM 5000-PRINT-MATCHED-DEALS THRU 5000-EXIT.
004300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
004310     STOP RUN.
004320* ****************************************************************
004330* *  1000-INITIALIZE -- OPENS THE THREE INPUT WORK FILES         *
004340* *  AND THE PRINT FILE, AND STAMPS THE REPORT HEADING           *
004350* *  DATE FROM THE SYSTEM DATE.                                  *
004360* ****************************************************************
004370 1000-INITIALIZE.
004380     OPEN INPUT  COMMISSION-MATCH-RECORD
004390                 COMMISSION-DISCREPANCY-RECORD
004400                 COMMISSION-RECON-SUMMARY-RECORD.
004410     OPEN OUTPUT COMMISSION-RECON-PRINT-LINE.
004420     IF WS-MAT-FILE-STATUS NOT = "00"
004430         GO TO 9900-ABEND.
004440     IF WS-DSC-FILE-STATUS NOT = "00"
004450         GO TO 9900-ABEND.
004460     IF WS-SUM-FILE-STATUS NOT = "00"
004470         GO TO 9900-ABEND.
004480     IF WS-RPT-FILE-STATUS NOT = "00"
004490         GO TO 9900-ABEND.
004500     ACCEPT WS-RPG-TODAY FROM DATE YYYYMMDD.
004510     STRING WS-RPG-TODAY (5:2) "/" WS-RPG-TODAY (7:2) "/"
004520            WS-RPG-TODAY (1:4) DELIMITED BY SIZE
004530         INTO WS-RPG-HEADING-DATE.
004540 1000-EXIT.
004550     EXIT.
004560* ****************************************************************
004570* *  2000-LOAD-SUMMARY-BLOCKS -- READS RENSUM FROM THE           *
004580* *  HH HEADER TO THE TT TRAILER AND DISTRIBUTES EACH            *
004590* *  DD BLOCK INTO ITS HOLDING AREA OR TABLE.                    *
004600* ****************************************************************
004610 2000-LOAD-SUMMARY-BLOCKS.
004620     MOVE ZERO TO WS-RPG-QTR-COUNT.
004630     SET WS-RPG-DT-X TO 1.
004640     READ COMMISSION-RECON-SUMMARY-RECORD
004650         AT END SET WS-SUM-AT-EOF TO TRUE.
004660     PERFORM 2100-LOAD-ONE-SUMMARY-BLOCK THRU 2100-EXIT
004670         UNTIL WS-SUM-AT-EOF.
004680 2000-EXIT.
004690     EXIT.
004700* ****************************************************************
004710* *  2100-LOAD-ONE-SUMMARY-BLOCK.                                *
004720* *  ROUTES ONE RENSUM RECORD TO ITS OWN LOAD                    *
004730* *  PARAGRAPH BY RECORD TYPE AND BLOCK CODE.                    *
004740* ****************************************************************
004750 2100-LOAD-ONE-SUMMARY-BLOCK.
004760     IF SUM-RECORD-TYPE-HEADER
004770         GO TO 2190-NEXT-SUMMARY-RECORD.
004780     IF SUM-RECORD-TYPE-TRAILER
004790         GO TO 2180-LOAD-TRAILER-BLOCK.
004800     IF SUM-BLOCK-OVERALL
004810         GO TO 2110-LOAD-OVERALL-BLOCK.
004820     IF SUM-BLOCK-CENTRAL
004830         GO TO 2120-LOAD-CENTRAL-BLOCK.
004840     IF SUM-BLOCK-WITHHOLD
004850         GO TO 2130-LOAD-WITHHOLD-BLOCK.
004860     IF SUM-BLOCK-FORECAST
004870         GO TO 2140-LOAD-FORECAST-BLOCK.
004880     IF SUM-BLOCK-DISCTYPE
004890         GO TO 2150-LOAD-DISCTYPE-BLOCK.
004900     IF SUM-BLOCK-QUOTA
004910         GO TO 2160-LOAD-QUOTA-BLOCK.
004920     GO TO 2190-NEXT-SUMMARY-RECORD.
004930* ****************************************************************
004940* *  2110-LOAD-OVERALL-BLOCK.                                    *
004950* *  HOLDS THE OVERALL-STATISTICS BLOCK'S FIELDS                 *
004960* *  IN WORKING STORAGE FOR THE STATS SECTION.                   *
004970* ****************************************************************
004980 2110-LOAD-OVERALL-BLOCK.
004990     MOVE SUM-OA-CRM-DEAL-COUNT TO WS-HLD-OA-CRM-DEAL-COUNT.
005000     MOVE SUM-OA-CRM-TOTAL-AMOUNT TO
005010         WS-HLD-OA-CRM-TOTAL-AMOUNT.
005020     MOVE SUM-OA-SC-TOTAL-COUNT TO WS-HLD-OA-SC-TOTAL-COUNT.
005030     MOVE SUM-OA-SC-REGULAR-COUNT TO
005040         WS-HLD-OA-SC-REGULAR-COUNT.
005050     MOVE SUM-OA-SC-WITHHOLD-COUNT TO
005060         WS-HLD-OA-SC-WITHHOLD-COUNT.
005070     MOVE SUM-OA-SC-FORECAST-COUNT TO
005080         WS-HLD-OA-SC-FORECAST-COUNT.
005090     MOVE SUM-OA-SC-SPLIT-COUNT TO WS-HLD-OA-SC-SPLIT-COUNT.
005100     MOVE SUM-OA-TOTAL-COMMISSION TO
005110         WS-HLD-OA-TOTAL-COMMISSION.
005120     MOVE SUM-OA-MATCHED-COUNT TO WS-HLD-OA-MATCHED-COUNT.
005130     MOVE SUM-OA-UNMATCHED-CRM-COUNT TO
005140         WS-HLD-OA-UNMATCHED-CRM-COUNT.
005150     MOVE SUM-OA-UNMATCHED-SC-COUNT TO
005160         WS-HLD-OA-UNMATCHED-SC-COUNT.
005170     MOVE SUM-OA-DISCREPANCY-COUNT TO
005180         WS-HLD-OA-DISCREPANCY-COUNT.
005190     MOVE SUM-OA-DISCREPANCY-IMPACT TO
005200         WS-HLD-OA-DISCREPANCY-IMPACT.
005210     MOVE SUM-OA-AVG-CONFIDENCE TO WS-HLD-OA-AVG-CONFIDENCE.
005220     MOVE SUM-OA-DQ-SCORE TO WS-HLD-OA-DQ-SCORE.
005230     GO TO 2190-NEXT-SUMMARY-RECORD.
005240* ****************************************************************
005250* *  2120-LOAD-CENTRAL-BLOCK.                                    *
005260* *  HOLDS THE CENTRALLY-PROCESSED BLOCK'S FIELDS                *
005270* *  FOR THE CENTRAL-PROCESSING SECTION.                         *
005280* ****************************************************************
005290 2120-LOAD-CENTRAL-BLOCK.
005300     MOVE SUM-CA-CENTRAL-COUNT TO WS-HLD-CA-CENTRAL-COUNT.
005310     MOVE SUM-CA-CENTRAL-COMMISSION TO
005320         WS-HLD-CA-CENTRAL-COMMISSION.
005330     MOVE SUM-CA-CPI-COUNT TO WS-HLD-CA-CPI-COUNT.
005340     MOVE SUM-CA-FP-COUNT TO WS-HLD-CA-FP-COUNT.
005350     MOVE SUM-CA-FIXED-COUNT TO WS-HLD-CA-FIXED-COUNT.
005360     MOVE SUM-CA-INDEX-COUNT TO WS-HLD-CA-INDEX-COUNT.
005370     GO TO 2190-NEXT-SUMMARY-RECORD.
005380* ****************************************************************
005390* *  2130-LOAD-WITHHOLD-BLOCK.                                   *
005400* *  HOLDS THE WITHHOLDING BLOCK'S FIELDS AND SETS               *
005410* *  THE PRESENT SWITCH SO THE SECTION IS SKIPPED                *
005420* *  ON A RUN WITH NO WITHHOLD ROWS.                             *
005430* ****************************************************************
005440 2130-LOAD-WITHHOLD-BLOCK.
005450     MOVE SUM-WA-TOTAL-PAID TO WS-HLD-WA-TOTAL-PAID.
005460     MOVE SUM-WA-TOTAL-WITHHELD TO WS-HLD-WA-TOTAL-WITHHELD.
005470     MOVE SUM-WA-TOTAL-FULL TO WS-HLD-WA-TOTAL-FULL.
005480     SET WS-HLD-WA-IS-PRESENT TO TRUE.
005490     GO TO 2190-NEXT-SUMMARY-RECORD.
005500* ****************************************************************
005510* *  2140-LOAD-FORECAST-BLOCK.                                   *
005520* *  HOLDS THE FORECAST BLOCK'S FIELDS FOR THE                   *
005530* *  FORECAST-PIPELINE SECTION.                                  *
005540* ****************************************************************
005550 2140-LOAD-FORECAST-BLOCK.
005560     MOVE SUM-FA-TOTAL-AMOUNT TO WS-HLD-FA-TOTAL-AMOUNT.
005570     MOVE SUM-FA-TOTAL-KICKERS TO WS-HLD-FA-TOTAL-KICKERS.
005580     MOVE SUM-FA-KICKER-DEAL-COUNT TO
005590         WS-HLD-FA-KICKER-DEAL-COUNT.
005600     GO TO 2190-NEXT-SUMMARY-RECORD.
005610* ****************************************************************
005620* *  2150-LOAD-DISCTYPE-BLOCK.                                   *
005630* *  APPENDS ONE DISCREPANCY-TYPE BLOCK TO THE                   *
005640* *  IN-MEMORY BREAKDOWN TABLE.                                  *
005650* ****************************************************************
005660 2150-LOAD-DISCTYPE-BLOCK.
005670     MOVE SUM-DT-TYPE-CDE TO WS-DT-TYPE-CDE (WS-RPG-DT-X).
005680     MOVE SUM-DT-COUNT TO WS-DT-COUNT (WS-RPG-DT-X).
005690     MOVE SUM-DT-IMPACT TO WS-DT-IMPACT (WS-RPG-DT-X).
005700     SET WS-RPG-DT-X UP BY 1.
005710     GO TO 2190-NEXT-SUMMARY-RECORD.
005720* ****************************************************************
005730* *  2160-LOAD-QUOTA-BLOCK.                                      *
005740* *  APPENDS ONE QUOTA-QUARTER BLOCK TO THE                      *
005750* *  IN-MEMORY QUOTA-PROGRESS TABLE.                             *
005760* ****************************************************************
005770 2160-LOAD-QUOTA-BLOCK.
005780     ADD 1 TO WS-RPG-QTR-COUNT.
005790     SET WS-RPG-QTR-X TO WS-RPG-QTR-COUNT.
005800     MOVE SUM-QA-QTR-KEY TO WS-QTR-KEY (WS-RPG-QTR-X).
005810     MOVE SUM-QA-TOTAL-ACV TO WS-QTR-TOTAL-ACV (WS-RPG-QTR-X).
005820     MOVE SUM-QA-QUOTA TO WS-QTR-QUOTA (WS-RPG-QTR-X).
005830     MOVE SUM-QA-ACHIEVE-PCT TO
005840         WS-QTR-ACHIEVE-PCT (WS-RPG-QTR-X).
005850     MOVE SUM-QA-KICKER-MULT TO
005860         WS-QTR-KICKER-MULT (WS-RPG-QTR-X).
005870     GO TO 2190-NEXT-SUMMARY-RECORD.
005880* ****************************************************************
005890* *  2180-LOAD-TRAILER-BLOCK.                                    *
005900* *  HOLDS THE TRAILER'S BLOCK COUNT, THEN FALLS                 *
005910* *  INTO 2190 TO READ THE NEXT (EOF) RECORD.                    *
005920* ****************************************************************
005930 2180-LOAD-TRAILER-BLOCK.
005940     MOVE SUM-TRL-BLOCKS-WRITTEN TO WS-HLD-TRL-BLOCKS-WRITTEN.
005950* ****************************************************************
005960* *  2190-NEXT-SUMMARY-RECORD.                                   *
005970* *  READS THE NEXT RENSUM RECORD AND SETS THE                   *
005980* *  END-OF-FILE SWITCH WHEN EXHAUSTED.                          *
005990* ****************************************************************
006000 2190-NEXT-SUMMARY-RECORD.
006010     READ COMMISSION-RECON-SUMMARY-RECORD
006020         AT END SET WS-SUM-AT-EOF TO TRUE.
006030 2100-EXIT.
006040     EXIT.
006050* ****************************************************************
006060* *  3000-LOAD-DISCREPANCY-TABLE -- READS DSCDTL IN FULL.        *
006070* *  THE "D" ROWS GO INTO THE RANKING TABLE; THE "H"             *
006080* *  TOTALS ROW WRITTEN BY REN.JOB33 AT END OF FILE IS           *
006090* *  CAPTURED SEPARATELY FOR THE BREAKDOWN HEADING.              *
006100* ****************************************************************
006110 3000-LOAD-DISCREPANCY-TABLE.
006120     SET WS-RPG-DSC-X TO 1.
006130     MOVE ZERO TO WS-RPG-DSC-COUNT.
006140     READ COMMISSION-DISCREPANCY-RECORD
006150         AT END SET WS-DSC-AT-EOF TO TRUE.
006160     PERFORM 3100-LOAD-ONE-DSC-RECORD THRU 3100-EXIT
006170         UNTIL WS-DSC-AT-EOF.
006180 3000-EXIT.
006190     EXIT.
006200* ****************************************************************
006210* *  3100-LOAD-ONE-DSC-RECORD.                                   *
006220* *  HOLDS ONE DISCREPANCY-DETAIL RECORD'S                       *
006230* *  FIELDS IN THE TOP-DISCREPANCIES TABLE,                      *
006240* *  HANDLING THE HEADER ROW SEPARATELY.                         *
006250* ****************************************************************
006260 3100-LOAD-ONE-DSC-RECORD.
006270     IF DSC-RECORD-TYPE-HEADER
006280         MOVE DSC-HIGH-COUNT TO WS-DSC-TOT-HIGH-COUNT
006290         MOVE DSC-MEDIUM-COUNT TO WS-DSC-TOT-MEDIUM-COUNT
006300         MOVE DSC-TOTAL-IMPACT-EUR TO WS-DSC-TOT-IMPACT-EUR
006310         MOVE DSC-RUN-YYYY TO WS-DSC-TOT-RUN-DATE (1:4)
006320         MOVE DSC-RUN-MM TO WS-DSC-TOT-RUN-DATE (5:2)
006330         MOVE DSC-RUN-DD TO WS-DSC-TOT-RUN-DATE (7:2)
006340         GO TO 3190-NEXT-DSC-RECORD.
006350     IF WS-RPG-DSC-COUNT = 2000
006360         GO TO 3190-NEXT-DSC-RECORD.
006370     ADD 1 TO WS-RPG-DSC-COUNT.
006380     SET WS-RPG-DSC-X TO WS-RPG-DSC-COUNT.
006390     MOVE DSC-DEAL-NAME TO WS-DSC-DEAL-NAME (WS-RPG-DSC-X).
006400     MOVE DSC-DISC-TYPE-CDE TO WS-DSC-TYPE-CDE (WS-RPG-DSC-X).
006410     MOVE DSC-EXPECTED-VALUE TO WS-DSC-EXPECTED (WS-RPG-DSC-X).
006420     MOVE DSC-ACTUAL-VALUE TO WS-DSC-ACTUAL (WS-RPG-DSC-X).
006430     MOVE DSC-IMPACT-EUR TO WS-DSC-IMPACT (WS-RPG-DSC-X).
006440     MOVE DSC-SEVERITY-CDE TO WS-DSC-SEVERITY-CDE (WS-RPG-DSC-X).
006450* ****************************************************************
006460* *  3190-NEXT-DSC-RECORD.                                       *
006470* *  READS THE NEXT DSCDTL RECORD AND SETS THE                   *
006480* *  END-OF-FILE SWITCH WHEN EXHAUSTED.                          *
006490* ****************************************************************
006500 3190-NEXT-DSC-RECORD.
006510     READ COMMISSION-DISCREPANCY-RECORD
006520         AT END SET WS-DSC-AT-EOF TO TRUE.
006530 3100-EXIT.
006540     EXIT.
006550* ****************************************************************
006560* *  4000-PRINT-SUMMARY-REPORT -- DRIVES EVERY SECTION OF        *
006570* *  THE PRINTED SUMMARY IN REPORT ORDER.                        *
006580* ****************************************************************
006590 4000-PRINT-SUMMARY-REPORT.
006600     PERFORM 4100-PRINT-HEADING THRU 4100-EXIT.
006610     PERFORM 4200-PRINT-OVERALL-STATS THRU 4200-EXIT.
006620     IF WS-HLD-WA-IS-PRESENT
006630         PERFORM 4300-PRINT-WITHHOLD-SUMMARY THRU 4300-EXIT.
006640     PERFORM 4400-PRINT-FORECAST-SUMMARY THRU 4400-EXIT.
006650     PERFORM 4500-PRINT-CENTRAL-PROCESSED THRU 4500-EXIT.
006660     PERFORM 4600-PRINT-DISCREPANCY-BREAKDOWN THRU 4600-EXIT.
006670     PERFORM 4700-PRINT-TOP-DISCREPANCIES THRU 4700-EXIT.
006680 4000-EXIT.
006690     EXIT.
006700* ****************************************************************
006710* *  4100-PRINT-HEADING -- REPORT TITLE AND RUN DATE.            *
006720* ****************************************************************
006730 4100-PRINT-HEADING.
006740     MOVE WS-RPG-TITLE-LINE TO PRT-LINE-TEXT.
006750     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING PAGE.
006760     MOVE WS-RPG-HEADING-DATE TO WS-STL-RUN-DATE.
006770     MOVE WS-RPG-SUBTITLE-LINE TO PRT-LINE-TEXT.
006780     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
006790     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
006800     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
006810 4100-EXIT.
006820     EXIT.
006830* ****************************************************************
006840* *  4200-PRINT-OVERALL-STATS -- ONE LABEL/VALUE LINE PER        *
006850* *  STATISTIC ACCUMULATED ACROSS THE WHOLE RUN.                 *
006860* ****************************************************************
006870 4200-PRINT-OVERALL-STATS.
006880     MOVE "OVERALL STATISTICS" TO WS-SCL-TITLE.
006890     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
006900     MOVE "CRM DEALS LOADED" TO WS-LV-LABEL.
006910     MOVE WS-HLD-OA-CRM-DEAL-COUNT TO WS-RPG-COUNT-EDIT.
006920     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
006930     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
006940     MOVE "SC TRANSACTIONS LOADED" TO WS-LV-LABEL.
006950     MOVE WS-HLD-OA-SC-TOTAL-COUNT TO WS-RPG-COUNT-EDIT.
006960     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
006970     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
006980     MOVE "  REGULAR / WITHHOLD / FORECAST" TO WS-LV-LABEL.
006990     MOVE WS-HLD-OA-SC-REGULAR-COUNT TO WS-RPG-COUNT-EDIT.
007000     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
007010     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007020     MOVE "  SPLIT-COMMISSION TRANSACTIONS" TO WS-LV-LABEL.
007030     MOVE WS-HLD-OA-SC-SPLIT-COUNT TO WS-RPG-COUNT-EDIT.
007040     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
007050     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007060     MOVE "DEALS MATCHED" TO WS-LV-LABEL.
007070     MOVE WS-HLD-OA-MATCHED-COUNT TO WS-RPG-COUNT-EDIT.
007080     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
007090     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007100     MOVE "CRM DEALS UNMATCHED" TO WS-LV-LABEL.
007110     MOVE WS-HLD-OA-UNMATCHED-CRM-COUNT TO WS-RPG-COUNT-EDIT.
007120     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
007130     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007140     MOVE "SC TRANSACTIONS UNMATCHED" TO WS-LV-LABEL.
007150     MOVE WS-HLD-OA-UNMATCHED-SC-COUNT TO WS-RPG-COUNT-EDIT.
007160     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
007170     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007180     MOVE "TOTAL CRM DEAL AMOUNT" TO WS-LV-LABEL.
007190     MOVE WS-HLD-OA-CRM-TOTAL-AMOUNT TO WS-RPG-MONEY-EDIT.
007200     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007210     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007220     MOVE "TOTAL COMMISSION PAID" TO WS-LV-LABEL.
007230     MOVE WS-HLD-OA-TOTAL-COMMISSION TO WS-RPG-MONEY-EDIT.
007240     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007250     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007260     MOVE "DISCREPANCIES RAISED" TO WS-LV-LABEL.
007270     MOVE WS-HLD-OA-DISCREPANCY-COUNT TO WS-RPG-COUNT-EDIT.
007280     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
007290     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007300     MOVE "DISCREPANCY DOLLAR IMPACT" TO WS-LV-LABEL.
007310     MOVE WS-HLD-OA-DISCREPANCY-IMPACT TO WS-RPG-MONEY-EDIT.
007320     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007330     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007340     MOVE "AVERAGE MATCH CONFIDENCE PCT" TO WS-LV-LABEL.
007350     MOVE WS-HLD-OA-AVG-CONFIDENCE TO WS-RPG-PCT-EDIT.
007360     MOVE WS-RPG-PCT-EDIT TO WS-LV-VALUE.
007370     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007380     MOVE "DATA QUALITY SCORE" TO WS-LV-LABEL.
007390     MOVE WS-HLD-OA-DQ-SCORE TO WS-RPG-PCT-EDIT.
007400     MOVE WS-RPG-PCT-EDIT TO WS-LV-VALUE.
007410     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007420     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
007430     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
007440 4200-EXIT.
007450     EXIT.
007460* ****************************************************************
007470* *  4205/4210 -- SHARED HELPERS FOR SECTION HEADINGS AND        *
007480* *  LABEL/VALUE LINES, USED BY EVERY SIMPLE-STAT SECTION.       *
007490* ****************************************************************
007500 4205-WRITE-SECTION-LINE.
007510     MOVE WS-RPG-SECTION-LINE TO PRT-LINE-TEXT.
007520     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
007530 4205-EXIT.
007540     EXIT.
007550* ****************************************************************
007560* *  4210-WRITE-LV-LINE.                                         *
007570* *  WRITES ONE PREBUILT LABEL/VALUE LINE TO THE                 *
007580* *  PRINT FILE; SHARED BY SEVERAL SECTIONS.                     *
007590* ****************************************************************
007600 4210-WRITE-LV-LINE.
007610     MOVE WS-RPG-LV-LINE TO PRT-LINE-TEXT.
007620     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
007630 4210-EXIT.
007640     EXIT.
007650* ****************************************************************
007660* *  4300-PRINT-WITHHOLD-SUMMARY -- ONLY PRINTED WHEN THE        *
007670* *  RUN ACTUALLY CARRIED A WITHHOLDING BLOCK.                   *
007680* ****************************************************************
007690 4300-PRINT-WITHHOLD-SUMMARY.
007700     MOVE "WITHHOLDING SUMMARY" TO WS-SCL-TITLE.
007710     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
007720     MOVE "AMOUNT PAID TO DATE" TO WS-LV-LABEL.
007730     MOVE WS-HLD-WA-TOTAL-PAID TO WS-RPG-MONEY-EDIT.
007740     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007750     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007760     MOVE "AMOUNT STILL WITHHELD" TO WS-LV-LABEL.
007770     MOVE WS-HLD-WA-TOTAL-WITHHELD TO WS-RPG-MONEY-EDIT.
007780     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007790     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007800     MOVE "FULL COMMISSION WHEN RELEASED" TO WS-LV-LABEL.
007810     MOVE WS-HLD-WA-TOTAL-FULL TO WS-RPG-MONEY-EDIT.
007820     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007830     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007840     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
007850     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
007860 4300-EXIT.
007870     EXIT.
007880* ****************************************************************
007890* *  4400-PRINT-FORECAST-SUMMARY -- FORECAST TOTALS FIRST,       *
007900* *  THEN THE PER-QUARTER QUOTA-PROGRESS TABLE.                  *
007910* ****************************************************************
007920 4400-PRINT-FORECAST-SUMMARY.
007930     MOVE "FORECAST SUMMARY" TO WS-SCL-TITLE.
007940     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
007950     MOVE "TOTAL FORECAST COMMISSION" TO WS-LV-LABEL.
007960     MOVE WS-HLD-FA-TOTAL-AMOUNT TO WS-RPG-MONEY-EDIT.
007970     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
007980     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
007990     MOVE "TOTAL KICKER DOLLARS APPLIED" TO WS-LV-LABEL.
008000     MOVE WS-HLD-FA-TOTAL-KICKERS TO WS-RPG-MONEY-EDIT.
008010     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
008020     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008030     MOVE "DEALS RECEIVING A KICKER" TO WS-LV-LABEL.
008040     MOVE WS-HLD-FA-KICKER-DEAL-COUNT TO WS-RPG-COUNT-EDIT.
008050     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008060     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008070     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
008080     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
008090     IF WS-RPG-QTR-COUNT = ZERO
008100         GO TO 4400-EXIT.
008110     MOVE "QUOTA PROGRESS BY QUARTER" TO WS-SCL-TITLE.
008120     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
008130     MOVE WS-RPG-QTR-HEADING-LINE TO PRT-LINE-TEXT.
008140     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
008150     PERFORM 4410-PRINT-ONE-QTR-LINE THRU 4410-EXIT
008160         VARYING WS-RPG-QTR-IDX FROM 1 BY 1
008170         UNTIL WS-RPG-QTR-IDX > WS-RPG-QTR-COUNT.
008180     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
008190     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
008200 4400-EXIT.
008210     EXIT.
008220* ****************************************************************
008230* *  4410-PRINT-ONE-QTR-LINE.                                    *
008240* *  FORMATS AND PRINTS ONE QUOTA-QUARTER ROW --                 *
008250* *  ACV, QUOTA, ACHIEVEMENT PERCENT AND KICKER                  *
008260* *  MULTIPLIER -- IN THE QUOTA-PROGRESS SECTION.                *
008270* ****************************************************************
008280 4410-PRINT-ONE-QTR-LINE.
008290     SET WS-RPG-QTR-X TO WS-RPG-QTR-IDX.
008300     MOVE WS-QTR-KEY (WS-RPG-QTR-X) TO WS-QL-QTR-KEY.
008310     MOVE WS-QTR-TOTAL-ACV (WS-RPG-QTR-X) TO WS-RPG-MONEY-EDIT.
008320     MOVE WS-RPG-MONEY-EDIT TO WS-QL-TOTAL-ACV.
008330     MOVE WS-QTR-QUOTA (WS-RPG-QTR-X) TO WS-RPG-MONEY-EDIT.
008340     MOVE WS-RPG-MONEY-EDIT TO WS-QL-QUOTA.
008350     MOVE WS-QTR-ACHIEVE-PCT (WS-RPG-QTR-X) TO WS-RPG-PCT-EDIT.
008360     MOVE WS-RPG-PCT-EDIT TO WS-QL-ACHIEVE-PCT.
008370     MOVE WS-QTR-KICKER-MULT (WS-RPG-QTR-X) TO WS-RPG-MULT-EDIT.
008380     MOVE WS-RPG-MULT-EDIT TO WS-QL-KICKER-MULT.
008390     MOVE WS-RPG-QTR-LINE TO PRT-LINE-TEXT.
008400     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
008410 4410-EXIT.
008420     EXIT.
008430* ****************************************************************
008440* *  4500-PRINT-CENTRAL-PROCESSED -- DEALS CARVED OUT TO         *
008450* *  THE CENTRAL-PROCESSING BUCKET AND WHY.                      *
008460* ****************************************************************
008470 4500-PRINT-CENTRAL-PROCESSED.
008480     MOVE "CENTRALLY PROCESSED DEALS" TO WS-SCL-TITLE.
008490     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
008500     MOVE "TOTAL CENTRALLY PROCESSED" TO WS-LV-LABEL.
008510     MOVE WS-HLD-CA-CENTRAL-COUNT TO WS-RPG-COUNT-EDIT.
008520     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008530     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008540     MOVE "  CPI INCREASE DEALS" TO WS-LV-LABEL.
008550     MOVE WS-HLD-CA-CPI-COUNT TO WS-RPG-COUNT-EDIT.
008560     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008570     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008580     MOVE "  FP INCREASE DEALS" TO WS-LV-LABEL.
008590     MOVE WS-HLD-CA-FP-COUNT TO WS-RPG-COUNT-EDIT.
008600     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008610     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008620     MOVE "  FIXED-RATE OVERRIDE DEALS" TO WS-LV-LABEL.
008630     MOVE WS-HLD-CA-FIXED-COUNT TO WS-RPG-COUNT-EDIT.
008640     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008650     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008660     MOVE "  INDEX-LINKED RATE DEALS" TO WS-LV-LABEL.
008670     MOVE WS-HLD-CA-INDEX-COUNT TO WS-RPG-COUNT-EDIT.
008680     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008690     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008700     MOVE "TOTAL CENTRAL COMMISSION" TO WS-LV-LABEL.
008710     MOVE WS-HLD-CA-CENTRAL-COMMISSION TO WS-RPG-MONEY-EDIT.
008720     MOVE WS-RPG-MONEY-EDIT TO WS-LV-VALUE.
008730     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008740     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
008750     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
008760 4500-EXIT.
008770     EXIT.
008780* ****************************************************************
008790* *  4600-PRINT-DISCREPANCY-BREAKDOWN -- ONE COLUMNAR            *
008800* *  LINE PER DISCREPANCY TYPE PLUS THE RUN TOTALS               *
008810* *  CAPTURED OFF THE DSCDTL "H" ROW.                            *
008820* ****************************************************************
008830 4600-PRINT-DISCREPANCY-BREAKDOWN.
008840     MOVE "DISCREPANCY BREAKDOWN" TO WS-SCL-TITLE.
008850     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
008860     PERFORM 4610-PRINT-ONE-DT-LINE THRU 4610-EXIT
008870         VARYING WS-RPG-DT-IDX FROM 1 BY 1 UNTIL
008880         WS-RPG-DT-IDX > 5.
008890     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
008900     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
008910     MOVE "HIGH-SEVERITY DISCREPANCY COUNT" TO WS-LV-LABEL.
008920     MOVE WS-DSC-TOT-HIGH-COUNT TO WS-RPG-COUNT-EDIT.
008930     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008940     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008950     MOVE "MEDIUM-SEVERITY DISCREPANCY COUNT" TO WS-LV-LABEL.
008960     MOVE WS-DSC-TOT-MEDIUM-COUNT TO WS-RPG-COUNT-EDIT.
008970     MOVE WS-RPG-COUNT-EDIT TO WS-LV-VALUE.
008980     PERFORM 4210-WRITE-LV-LINE THRU 4210-EXIT.
008990     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
009000     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
009010 4600-EXIT.
009020     EXIT.
009030* ****************************************************************
009040* *  4610-PRINT-ONE-DT-LINE.                                     *
009050* *  FORMATS AND PRINTS ONE DISCREPANCY-TYPE ROW                 *
009060* *  IN THE DISCREPANCY-BREAKDOWN SECTION.                       *
009070* ****************************************************************
009080 4610-PRINT-ONE-DT-LINE.
009090     SET WS-RPG-DT-X TO WS-RPG-DT-IDX.
009100     MOVE WS-DT-TYPE-CDE (WS-RPG-DT-X) TO WS-DTL-TYPE-CDE.
009110     MOVE WS-DT-COUNT (WS-RPG-DT-X) TO WS-RPG-COUNT-EDIT.
009120     MOVE WS-RPG-COUNT-EDIT TO WS-DTL-COUNT.
009130     MOVE WS-DT-IMPACT (WS-RPG-DT-X) TO WS-RPG-MONEY-EDIT.
009140     MOVE WS-RPG-MONEY-EDIT TO WS-DTL-IMPACT.
009150     MOVE WS-RPG-DT-LINE TO PRT-LINE-TEXT.
009160     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
009170 4610-EXIT.
009180     EXIT.
009190* ****************************************************************
009200* *  4700-PRINT-TOP-DISCREPANCIES -- PICKS THE TEN HIGHEST-      *
009210* *  IMPACT ROWS OFF THE IN-MEMORY DISCREPANCY TABLE BY A        *
009220* *  REPEATED MAX SCAN.  FINE FOR A ONE-PAGE TOP-TEN --          *
009230* *  NOT A SORT OF THE WHOLE TABLE.                              *
009240* ****************************************************************
009250 4700-PRINT-TOP-DISCREPANCIES.
009260     MOVE "TOP TEN DISCREPANCIES BY DOLLAR IMPACT" TO
009270         WS-SCL-TITLE.
009280     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
009290     IF WS-RPG-DSC-COUNT = ZERO
009300         GO TO 4700-EXIT.
009310     PERFORM 4710-PICK-AND-PRINT-ONE-TOP THRU 4710-EXIT
009320         VARYING WS-RPG-PICK-IDX FROM 1 BY 1
009330         UNTIL WS-RPG-PICK-IDX > 10.
009340     MOVE WS-RPG-BLANK-LINE TO PRT-LINE-TEXT.
009350     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
009360 4700-EXIT.
009370     EXIT.
009380* ****************************************************************
009390* *  4710-PICK-AND-PRINT-ONE-TOP.                                *
009400* *  FINDS THE HIGHEST-IMPACT UNPICKED                           *
009410* *  DISCREPANCY VIA 4720, PRINTS IT, AND MARKS                  *
009420* *  IT PICKED SO IT ISN'T CHOSEN AGAIN.                         *
009430* ****************************************************************
009440 4710-PICK-AND-PRINT-ONE-TOP.
009450     IF WS-RPG-PICK-IDX > WS-RPG-DSC-COUNT
009460         GO TO 4710-EXIT.
009470     MOVE ZERO TO WS-RPG-BEST-IMPACT.
009480     MOVE ZERO TO WS-RPG-BEST-IDX.
009490     PERFORM 4720-FIND-BEST-UNPICKED THRU 4720-EXIT
009500         VARYING WS-RPG-DSC-IDX FROM 1 BY 1
009510         UNTIL WS-RPG-DSC-IDX > WS-RPG-DSC-COUNT.
009520     IF WS-RPG-BEST-IDX = ZERO
009530         GO TO 4710-EXIT.
009540     SET WS-RPG-DSC-X TO WS-RPG-BEST-IDX.
009550     SET WS-DSC-ALREADY-PICKED (WS-RPG-DSC-X) TO TRUE.
009560     MOVE WS-RPG-PICK-IDX TO WS-RPG-RANK-EDIT.
009570     MOVE WS-RPG-RANK-EDIT TO WS-TPL-RANK.
009580     MOVE WS-DSC-DEAL-NAME (WS-RPG-DSC-X) TO WS-TPL-DEAL-NAME.
009590     MOVE WS-DSC-TYPE-CDE (WS-RPG-DSC-X) TO WS-TPL-TYPE-CDE.
009600     MOVE WS-DSC-EXPECTED (WS-RPG-DSC-X) TO WS-TPL-EXPECTED.
009610     MOVE WS-DSC-ACTUAL (WS-RPG-DSC-X) TO WS-TPL-ACTUAL.
009620     MOVE WS-DSC-IMPACT (WS-RPG-DSC-X) TO WS-RPG-MONEY-EDIT.
009630     MOVE WS-RPG-MONEY-EDIT TO WS-TPL-IMPACT.
009640     MOVE WS-RPG-TOP-LINE TO PRT-LINE-TEXT.
009650     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
009660 4710-EXIT.
009670     EXIT.
009680* ****************************************************************
009690* *  4720-FIND-BEST-UNPICKED.                                    *
009700* *  TESTS ONE DISCREPANCY-DETAIL ROW AGAINST THE                *
009710* *  RUNNING HIGH-WATER IMPACT FOR THIS TOP-N PASS.              *
009720* ****************************************************************
009730 4720-FIND-BEST-UNPICKED.
009740     SET WS-RPG-DSC-X TO WS-RPG-DSC-IDX.
009750     IF WS-DSC-ALREADY-PICKED (WS-RPG-DSC-X)
009760         GO TO 4720-EXIT.
009770     IF WS-DSC-IMPACT (WS-RPG-DSC-X) NOT > WS-RPG-BEST-IMPACT
009780         GO TO 4720-EXIT.
009790     MOVE WS-DSC-IMPACT (WS-RPG-DSC-X) TO WS-RPG-BEST-IMPACT.
009800     SET WS-RPG-BEST-IDX TO WS-RPG-DSC-X.
009810 4720-EXIT.
009820     EXIT.
009830* ****************************************************************
009840* *  5000-PRINT-MATCHED-DEALS -- THE DETAIL LISTING SALES        *
009850* *  OPS ASKED FOR SO THEY NO LONGER HAVE TO QUERY MATWORK       *
009860* *  BY HAND.  ONE LINE PER MATCHED DEAL, REVENUE-START          *
009870* *  DATE FALLING BACK TO THE CLOSE DATE WHEN BLANK.             *
009880* ****************************************************************
009890 5000-PRINT-MATCHED-DEALS.
009900     MOVE "MATCHED DEALS LISTING" TO WS-SCL-TITLE.
009910     PERFORM 4205-WRITE-SECTION-LINE THRU 4205-EXIT.
009920     MOVE SPACES TO WS-RPG-MDL-LINE.
009930     MOVE "DEAL ID" TO WS-MDL-DEAL-ID.
009940     MOVE "DEAL NAME" TO WS-MDL-DEAL-NAME.
009950     MOVE "CLOSE DT" TO WS-MDL-CLOSE-DATE.
009960     MOVE "REV START" TO WS-MDL-REVENUE-DATE.
009970     MOVE "DEAL AMT" TO WS-MDL-DEAL-AMOUNT.
009980     MOVE "TXNS" TO WS-MDL-TXN-COUNT.
009990     MOVE "COMMISSION" TO WS-MDL-SUMMED-COMM.
010000     MOVE "STATUS" TO WS-MDL-STATUS.
010010     MOVE "EFF PCT" TO WS-MDL-EFFECTIVE-PCT.
010020     MOVE WS-RPG-MDL-LINE TO PRT-LINE-TEXT.
010030     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
010040     READ COMMISSION-MATCH-RECORD
010050         AT END SET WS-MAT-AT-EOF TO TRUE.
010060     PERFORM 5010-PRINT-ONE-MATCHED-DEAL THRU 5010-EXIT
010070         UNTIL WS-MAT-AT-EOF.
010080 5000-EXIT.
010090     EXIT.
010100* ****************************************************************
010110* *  5010-PRINT-ONE-MATCHED-DEAL.                                *
010120* *  FORMATS AND PRINTS ONE MATCHED-DEAL DETAIL                  *
010130* *  LINE FROM THE MATCH RECORD FILE, DEFAULTING                 *
010140* *  THE REVENUE DATE TO THE CLOSE DATE WHEN                     *
010150* *  THE DEAL CARRIED NO REVENUE START DATE.                     *
010160* ****************************************************************
010170 5010-PRINT-ONE-MATCHED-DEAL.
010180     MOVE SPACES TO WS-RPG-MDL-LINE.
010190     MOVE MAT-DEAL-ID TO WS-MDL-DEAL-ID.
010200     MOVE MAT-DEAL-NAME (1:30) TO WS-MDL-DEAL-NAME.
010210     MOVE MAT-CLOSE-DATE TO WS-MDL-CLOSE-DATE.
010220     IF MAT-REVENUE-START-DATE = SPACES
010230         MOVE MAT-CLOSE-DATE TO WS-MDL-REVENUE-DATE
010240     ELSE
010250         MOVE MAT-REVENUE-START-DATE TO WS-MDL-REVENUE-DATE.
010260     MOVE MAT-DEAL-COMMISSION-AMT TO WS-RPG-MONEY-EDIT.
010270     MOVE WS-RPG-MONEY-EDIT TO WS-MDL-DEAL-AMOUNT.
010280     MOVE MAT-ATTACHED-TXN-COUNT TO WS-RPG-COUNT-EDIT.
010290     MOVE WS-RPG-COUNT-EDIT TO WS-MDL-TXN-COUNT.
010300     MOVE MAT-SUMMED-COMMISSION-AMT TO WS-RPG-MONEY-EDIT.
010310     MOVE WS-RPG-MONEY-EDIT TO WS-MDL-SUMMED-COMM.
010320     MOVE "MATCHED" TO WS-MDL-STATUS.
010330     IF MAT-DEAL-COMMISSION-AMT = ZERO
010340         MOVE ZERO TO WS-RPG-EFFECTIVE-PCT
010350     ELSE
010360         COMPUTE WS-RPG-EFFECTIVE-PCT ROUNDED =
010370             MAT-SUMMED-COMMISSION-AMT /
010380             MAT-DEAL-COMMISSION-AMT * 100.
010390     MOVE WS-RPG-EFFECTIVE-PCT TO WS-RPG-PCT-EDIT.
010400     MOVE WS-RPG-PCT-EDIT TO WS-MDL-EFFECTIVE-PCT.
010410     MOVE WS-RPG-MDL-LINE TO PRT-LINE-TEXT.
010420     WRITE COMMISSION-RECON-PRINT-LINE AFTER ADVANCING 1 LINE.
010430     READ COMMISSION-MATCH-RECORD
010440         AT END SET WS-MAT-AT-EOF TO TRUE.
010450 5010-EXIT.
010460     EXIT.
010470* ****************************************************************
010480* *  9000-TERMINATE / 9900-ABEND -- SAME SHUTDOWN PATTERN        *
010490* *  USED ACROSS THE RECONCILIATION SUITE.                       *
010500* ****************************************************************
010510 9000-TERMINATE.
010520     CLOSE COMMISSION-MATCH-RECORD
010530           COMMISSION-DISCREPANCY-RECORD
010540           COMMISSION-RECON-SUMMARY-RECORD
010550           COMMISSION-RECON-PRINT-LINE.
010560 9000-EXIT.
010570     EXIT.
010580* ****************************************************************
010590* *  9900-ABEND.                                                 *
010600* *  ABNORMAL-END ROUTINE -- CLOSES WHATEVER FILES               *
010610* *  ARE OPEN AND SETS A NONZERO RETURN CODE SO                  *
010620* *  THE JOB STEP FAILS VISIBLY IN THE SCHEDULER.                *
010630* ****************************************************************
010640 9900-ABEND.
010650     DISPLAY "RPG.JOB34 - ABNORMAL END - REPORT RUN HALTED".
010660     MOVE 16 TO RETURN-CODE.
010670     CLOSE COMMISSION-MATCH-RECORD
010680           COMMISSION-DISCREPANCY-RECORD
010690           COMMISSION-RECON-SUMMARY-RECORD
010700           COMMISSION-RECON-PRINT-LINE.
010710     STOP RUN.
010720 9900-EXIT.
010730     EXIT.
