000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-PLAN-TABLE.
000030 AUTHOR. R. OKONKWO. MODIFIED BY KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 11/14/1994.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  CPL.TIP25  --  COMMISSION-PLAN-TABLE                        *
000100* *  COMPILED-IN TABLE OF COMMISSION PLAN RATES, ANNUAL QUOTA    *
000110* *  TARGETS AND OVER-PERFORMANCE KICKER MULTIPLIERS, ONE ROW    *
000120* *  PER PLAN YEAR.  COPIED INTO REN.JOB33 WORKING-STORAGE AND   *
000130* *  SEARCHED THERE; NOT A TRANSMITTED FILE.                     *
000140* ****************************************************************
000150* 11/14/94  ROK  CR08810  ORIGINAL - 1994/1995/1996 RATE TABLE.
000160* 02/02/98  DJP  CR09220  Y2K REMEDIATION - CENTURY DIGITS ADDED
000170*                         TO PLAN-YEAR AND ALL DATE-BEARING
000180*                         FIELDS IN THIS COPYBOOK.
000190* 03/11/02  DJP  CR10210  REPLACED FIXED-PERCENT SCHEDULE WITH
000200*                         PER-DEAL-TYPE RATE ROW.
000210* 01/09/23  KLT  CR11190  REBUILT TABLE FOR 2023-2025 PLAN YEARS
000220*                         AND ADDED INDEXATION/CHURN/REC-PS RATES.
000230* 06/27/24  KLT  CR11247  ADDED SECOND KICKER SUB-TABLE LAYOUT
000240*                         AND THE Q1 EARLY-BIRD MULTIPLIER FLAG.
000250* 02/19/25  MDK  CR11259  ADDED THE STEP-LEVEL REDEFINES OVER
000260*                         EACH KICKER LITERAL SO AUDIT CAN READ
000270*                         THRESHOLD/MULT/SW WITHOUT COUNTING
000280*                         COLUMNS IN A HEX DUMP.
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-3090.
000320 OBJECT-COMPUTER. IBM-3090.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS PLAN-YEAR-DIGITS IS "0" THRU "9"
000360     UPSI-0 IS CPL-TEST-RUN-SW.
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390* ****************************************************************
000400* *  COMMISSION PLAN-YEAR TABLE  -  ONE ROW PER PLAN YEAR        *
000410* ****************************************************************
000420 01  CPL-PLAN-TABLE.
000430     05  CPL-PLAN-ROW OCCURS 3 TIMES
000440                     INDEXED BY CPL-PLAN-IDX.
000450         10  CPL-PLAN-YEAR              PIC 9(4).
000460         10  CPL-QUOTA-TARGET           PIC S9(9)V99.
000470         10  CPL-RATE-SOFTWARE          PIC V9999.
000480         10  CPL-RATE-MS-PUBLIC         PIC V9999.
000490         10  CPL-RATE-MS-PRIVATE        PIC V9999.
000500         10  CPL-RATE-REC-PS            PIC V9999.
000510         10  CPL-RATE-INDEXATION        PIC V9999.
000520         10  CPL-RATE-CHURN             PIC V9999.
000530         10  CPL-PS-FLAT-RATE           PIC V9999.
000540         10  CPL-KICKER-ROW-COUNT       PIC 9(2) COMP.
000550         10  CPL-EARLYBIRD-Q1-SW        PIC X(1).
000560             88  CPL-EARLYBIRD-APPLIES      VALUE "Y".
000570             88  CPL-EARLYBIRD-NA           VALUE "N".
000580 01  CPL-PLAN-TABLE-R REDEFINES CPL-PLAN-TABLE.
000590     05  FILLER                         PIC X(36) OCCURS 3 TIMES.
000600* ****************************************************************
000610* *  KICKER SUB-TABLE  -  ACHIEVEMENT THRESHOLD TO MULTIPLIER    *
000620* *  ONE SET OF 5 ROWS PER PLAN YEAR, PARALLEL TO CPL-PLAN-ROW   *
000630* ****************************************************************
000640 01  CPL-KICKER-TABLE.
000650     05  CPL-KICKER-YEAR-ROW OCCURS 3 TIMES
000660                     INDEXED BY CPL-KYR-IDX.
000670         10  CPL-KICKER-STEP OCCURS 5 TIMES
000680                     INDEXED BY CPL-KSTEP-IDX.
000690             15  CPL-KICKER-THRESHOLD-PCT   PIC 9(3)V9.
000700             15  CPL-KICKER-MULTIPLIER      PIC 9(1)V99.
000710             15  CPL-KICKER-ACTIVE-SW       PIC X(1).
000720                 88  CPL-KICKER-STEP-ACTIVE     VALUE "Y".
000730                 88  CPL-KICKER-STEP-UNUSED     VALUE "N".
000740 01  CPL-KICKER-TABLE-R REDEFINES CPL-KICKER-TABLE.
000750     05  FILLER                         PIC X(30) OCCURS 3 TIMES.
000760* ****************************************************************
000770* *  SUBSCRIPT WORK AREAS AND LITERAL-LOAD CONSTANTS             *
000780* ****************************************************************
000790 77  WS-CPL-YEAR-SUB               PIC 9(2) COMP VALUE ZERO.
000800 77  WS-CPL-STEP-SUB               PIC 9(2) COMP VALUE ZERO.
000810 77  WS-CPL-ROWS-LOADED            PIC 9(2) COMP VALUE ZERO.
000820* ****************************************************************
000830* *  LITERAL VALUES FOR THE THREE COMPILED-IN PLAN YEARS.        *
000840* *  LOADED BY 0100-LOAD-PLAN-TABLE AT PROGRAM START; THERE      *
000850* *  IS NO EXTERNAL MAINTENANCE FILE FOR THIS TABLE -- A NEW     *
000860* *  PLAN YEAR MEANS A NEW RECOMPILE AND A PRODUCTION TURNOVER.  *
000870* ****************************************************************
000880 01  CPL-LITERAL-2023.
000890     05  FILLER  PIC X(46) VALUE
000900         "202300150000000073005900440029004400440010002N".
000910 01  CPL-LITERAL-2024.
000920     05  FILLER  PIC X(46) VALUE
000930         "202400150000000073005900730029008800440010002N".
000940 01  CPL-LITERAL-2025.
000950     05  FILLER  PIC X(46) VALUE
000960         "202500170000000070007400840031009300440010005Y".
000970 01  CPL-KICKER-LITERAL-2023.
000980     05  FILLER  PIC X(40) VALUE
000990         "1200120Y2000200Y0000000N0000000N0000000N".
001000 01  CPL-KL2023-R REDEFINES CPL-KICKER-LITERAL-2023.
001010     05  CPL-KL2023-STEP OCCURS 5 TIMES.
001020         10  CPL-KL2023-THRESHOLD      PIC X(4).
001030         10  CPL-KL2023-MULT           PIC X(3).
001040         10  CPL-KL2023-SW             PIC X(1).
001050 01  CPL-KICKER-LITERAL-2024.
001060     05  FILLER  PIC X(40) VALUE
001070         "1200120Y2000200Y0000000N0000000N0000000N".
001080 01  CPL-KL2024-R REDEFINES CPL-KICKER-LITERAL-2024.
001090     05  CPL-KL2024-STEP OCCURS 5 TIMES.
001100         10  CPL-KL2024-THRESHOLD      PIC X(4).
001110         10  CPL-KL2024-MULT           PIC X(3).
001120         10  CPL-KL2024-SW             PIC X(1).
001130 01  CPL-KICKER-LITERAL-2025.
001140     05  FILLER  PIC X(40) VALUE
001150         "1000110Y1300120Y1600130Y1800140Y2000150Y".
001160 01  CPL-KL2025-R REDEFINES CPL-KICKER-LITERAL-2025.
001170     05  CPL-KL2025-STEP OCCURS 5 TIMES.
001180         10  CPL-KL2025-THRESHOLD      PIC X(4).
001190         10  CPL-KL2025-MULT           PIC X(3).
001200         10  CPL-KL2025-SW             PIC X(1).
001210 PROCEDURE DIVISION.
001220* ****************************************************************
001230* *  0000-DOCUMENTATION-ONLY.                                    *
001240* *  RECORD-LAYOUT COPYBOOK -- COMPILED STANDALONE ONLY TO       *
001250* *  VERIFY THE LAYOUT; IT IS NOT RUN.  REN.JOB33 CARRIES        *
001260* *  THE LOAD LOGIC FOR THIS TABLE IN ITS OWN 1000 RANGE,        *
001270* *  MOVING EACH CPL-LITERAL-nnnn GROUP BELOW OVER A             *
001280* *  CPL-PLAN-ROW (CPL-PLAN-IDX) ELEMENTARY FIELD AT A TIME.     *
001290* ****************************************************************
001300 0000-DOCUMENTATION-ONLY.
001310     STOP RUN.
