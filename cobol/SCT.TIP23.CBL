000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-TRANSACTION-RECORD.
000030 AUTHOR. M. KORTEWEG.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 06/30/96.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  SCT.TIP23  --  COMMISSION-TRANSACTION-RECORD                *
000100* *  RECORD LAYOUT FOR A COMMISSION CREDIT EXTRACT RECEIVED      *
000110* *  FROM THE COMMISSION-TRACKING SYSTEM.  ONE RECORD PER        *
000120* *  CREDIT - REGULAR, WITHHOLDING, FORECAST OR SPLIT.           *
000130* *  CHANGE LOG                                                  *
000140* *  ----------                                                  *
000150* ****************************************************************
000160* 06/30/96  MKT  CR10233  ORIGINAL LAYOUT.
000170* 11/14/97  DJP  CR10289  ADDED SC-SPLIT-FLAG / SC-TX-TYPE.
000180* 02/02/99  DJP  CR10301  Y2K - ALL DATE FIELDS NOW 4-DIGIT
000190*                         YEAR (SC-CLOSE-DATE, SC-REVENUE-START).
000200* 09/18/01  DJP  CR10356  ADDED SC-EST-COMMISSION FOR
000210*                         WITHHOLDING/FORECAST RECORDS.
000220* 04/05/04  KLT  CR10403  ADDED THE THREE EXPLICIT KICKER
000230*                         AMOUNT FIELDS CARRIED ON FORECASTS.
000240* 10/19/07  KLT  CR10459  ADDED SC-PS-TCV FOR PROFESSIONAL
000250*                         SERVICES TOTAL CONTRACT VALUE.
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SOURCE-COMPUTER. IBM-3090.
000290 OBJECT-COMPUTER. IBM-3090.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM
000320     CLASS POSITIVE-SIGN IS "+"
000330     UPSI-0 IS SCT-TEST-RUN-SW.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT COMMISSION-TRANSACTION-RECORD ASSIGN TO "SCTRAN".
000370 DATA DIVISION.
000380 FILE SECTION.
000390 FD  COMMISSION-TRANSACTION-RECORD
000400     LABEL RECORD IS STANDARD.
000410 01  COMMISSION-TRANSACTION-RECORD.
000420     05  SC-ID                         PIC X(12).
000430     05  SC-DEAL-NAME                  PIC X(60).
000440     05  SC-CUSTOMER-FIELD            PIC X(50).
000450     05  SC-CLOSE-DATE                 PIC X(10).
000460     05  SC-CLOSE-DATE-NUM REDEFINES SC-CLOSE-DATE.
000470         10  SC-CLOSE-YYYY             PIC 9(4).
000480         10  FILLER                    PIC X.
000490         10  SC-CLOSE-MM               PIC 9(2).
000500         10  FILLER                    PIC X.
000510         10  SC-CLOSE-DD               PIC 9(2).
000520     05  SC-REVENUE-START              PIC X(10).
000530     05  SC-REVENUE-START-NUM REDEFINES SC-REVENUE-START.
000540         10  SC-REV-YYYY               PIC 9(4).
000550         10  FILLER                    PIC X.
000560         10  SC-REV-MM                 PIC 9(2).
000570         10  FILLER                    PIC X.
000580         10  SC-REV-DD                 PIC 9(2).
000590     05  SC-COMMISSION                 PIC S9(7)V99.
000600     05  SC-EST-COMMISSION             PIC S9(7)V99.
000610     05  SC-COMMISSION-CCY             PIC X(3).
000620     05  SC-COMMISSION-RATE            PIC V9999.
000630     05  SC-DEAL-TYPE                  PIC X(30).
000640     05  SC-ACV-EUR                    PIC S9(9)V99.
000650     05  SC-SPLIT-FLAG                 PIC X(1).
000660         88  SC-SPLIT-YES                  VALUE "Y".
000670         88  SC-SPLIT-NO                   VALUE "N".
000680     05  SC-TX-TYPE                    PIC X(1).
000690         88  SC-TX-TYPE-REGULAR            VALUE "R".
000700         88  SC-TX-TYPE-WITHHOLDING         VALUE "W".
000710         88  SC-TX-TYPE-FORECAST            VALUE "F".
000720         88  SC-TX-TYPE-SPLIT               VALUE "S".
000730     05  SC-KICKER-GROUP.
000740         10  SC-EARLYBIRD-KICKER       PIC S9(7)V99.
000750         10  SC-PERF-KICKER            PIC S9(7)V99.
000760         10  SC-CAMPAIGN-KICKER        PIC S9(7)V99.
000770     05  SC-KICKER-TABLE REDEFINES SC-KICKER-GROUP.
000780         10  SC-KICKER-ELEMENT         PIC S9(7)V99
000790                                       OCCURS 3 TIMES.
000800     05  SC-PS-TCV                     PIC S9(9)V99.
000810     05  FILLER                        PIC X(12).
000820 WORKING-STORAGE SECTION.
000830 01  WS-SCT-EYE-CATCHER            PIC X(16)
000840                                   VALUE "SCT.TIP23 LOADED".
000850 PROCEDURE DIVISION.
000860 0000-DOCUMENTATION-ONLY.
000870*    RECORD-LAYOUT COPYBOOK.  COMPILED STANDALONE ONLY TO
000880*    VERIFY THE LAYOUT; IT IS NOT RUN.
000890     STOP RUN.
