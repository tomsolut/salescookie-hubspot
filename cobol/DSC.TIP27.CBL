000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-DISCREPANCY-RECORD.
000030 AUTHOR. DJP. MODIFIED BY KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 02/02/98.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  DSC.TIP27  --  COMMISSION-DISCREPANCY-RECORD                *
000100* *  ONE ROW PER DISCREPANCY RAISED BY REN.JOB33 -- MISSING      *
000110* *  DEALS, COMMISSION-AMOUNT MISMATCHES, ARITHMETIC ERRORS,     *
000120* *  WITHHOLDING MISMATCHES AND REVENUE-DATE ERRORS.  WRITTEN    *
000130* *  TO THE DISCREPANCY DETAIL FILE BY RPG.JOB34 AND ALSO USED   *
000140* *  TO DRIVE THE DISCREPANCY-BREAKDOWN AND TOP-DISCREPANCIES    *
000150* *  SECTIONS OF THE SUMMARY REPORT.                             *
000160* ****************************************************************
000170* 02/02/98  DJP  CR09220  ORIGINAL - CARRIED OVER FROM THE 858
000180*                         COMPENSATION REPORT LAYOUT AS THE
000190*                         DISCREPANCY DETAIL SHELL.
000200* 11/30/01  DJP  CR10180  REPLACED COMPENSATION FIELDS WITH
000210*                         EXPECTED/ACTUAL FORMATTED-VALUE PAIR.
000220* 10/19/07  KLT  CR10459  ADDED DSC-CONFIDENCE-PCT SO A
000230*                         WITHHOLDING-MISMATCH DETAIL CAN CARRY
000240*                         THE OWNING MATCH CONFIDENCE.
000250* 08/14/19  MDK  CR11066  ADDED DSC-DISC-TYPE-CDE 88-LEVELS FOR
000260*                         THE FIVE DISCREPANCY TYPES AND THE
000270*                         HIGH/MEDIUM SEVERITY 88-LEVELS.
000280* 03/05/25  MDK  CR11271  ADDED THE DATE-AREA REDEFINES OVER
000290*                         EXPECTED/ACTUAL-VALUE SO A BAD-
000300*                         REVENUE-DATE DETAIL ROW CAN BE READ
000310*                         AS YYYY/MM/DD WITHOUT RESCANNING THE
000320*                         FORMATTED TEXT.
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-3090.
000360 OBJECT-COMPUTER. IBM-3090.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS SEVERITY-CHARS IS "H" "M"
000400     UPSI-0 IS DSC-TEST-RUN-SW.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT COMMISSION-DISCREPANCY-RECORD
000440         ASSIGN TO "DSCDTL".
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  COMMISSION-DISCREPANCY-RECORD.
000480 01  COMMISSION-DISCREPANCY-RECORD.
000490     05  DSC-RECORD-TYPE-CDE           PIC X(1).
000500         88  DSC-RECORD-TYPE-HEADER         VALUE "H".
000510         88  DSC-RECORD-TYPE-DETAIL         VALUE "D".
000520     05  HEADER-RECORD-AREA.
000530         10  DSC-RUN-DATE.
000540             15  DSC-RUN-YYYY           PIC 9(4).
000550             15  DSC-RUN-MM             PIC 9(2).
000560             15  DSC-RUN-DD             PIC 9(2).
000570         10  DSC-HIGH-COUNT             PIC 9(5) COMP.
000580         10  DSC-MEDIUM-COUNT           PIC 9(5) COMP.
000590         10  DSC-TOTAL-IMPACT-EUR       PIC S9(9)V99.
000600         10  FILLER                     PIC X(153).
000610     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
000620         10  DSC-DEAL-ID                PIC X(12).
000630         10  DSC-DEAL-NAME              PIC X(60).
000640         10  DSC-DISC-TYPE-CDE          PIC X(25).
000650             88  DSC-TYPE-MISSING-DEAL      VALUE
000660                                       "MISSING-DEAL".
000670             88  DSC-TYPE-WRONG-COMMISSION  VALUE
000680                                       "WRONG-COMMISSION-AMOUNT".
000690             88  DSC-TYPE-CALC-ERROR        VALUE
000700                                       "CALCULATION-ERROR".
000710             88  DSC-TYPE-WITHHOLD-MISMATCH VALUE
000720                                       "WITHHOLDING-MISMATCH".
000730             88  DSC-TYPE-BAD-REVENUE-DATE  VALUE
000740                                       "INCORRECT-REVENUE-DATE".
000750         10  DSC-EXPECTED-VALUE         PIC X(40).
000760         10  DSC-EXPECTED-DATE-AREA REDEFINES
000770                 DSC-EXPECTED-VALUE.
000780             15  DSC-EXPECTED-DATE-YYYY     PIC 9(4).
000790             15  FILLER                     PIC X(1).
000800             15  DSC-EXPECTED-DATE-MM       PIC 9(2).
000810             15  FILLER                     PIC X(1).
000820             15  DSC-EXPECTED-DATE-DD       PIC 9(2).
000830             15  FILLER                     PIC X(30).
000840         10  DSC-ACTUAL-VALUE           PIC X(40).
000850         10  DSC-ACTUAL-DATE-AREA REDEFINES
000860                 DSC-ACTUAL-VALUE.
000870             15  DSC-ACTUAL-DATE-YYYY       PIC 9(4).
000880             15  FILLER                     PIC X(1).
000890             15  DSC-ACTUAL-DATE-MM         PIC 9(2).
000900             15  FILLER                     PIC X(1).
000910             15  DSC-ACTUAL-DATE-DD         PIC 9(2).
000920             15  FILLER                     PIC X(30).
000930         10  DSC-IMPACT-EUR             PIC S9(9)V99.
000940         10  DSC-SEVERITY-CDE           PIC X(6).
000950             88  DSC-SEVERITY-HIGH          VALUE "HIGH".
000960             88  DSC-SEVERITY-MEDIUM        VALUE "MEDIUM".
000970         10  DSC-CONFIDENCE-PCT         PIC 9(3)V9.
000980         10  FILLER                     PIC X(34).
000990 WORKING-STORAGE SECTION.
001000 01  WS-DSC-EYE-CATCHER             PIC X(16)
001010                                    VALUE "DSC.TIP27 LOADED".
001020 PROCEDURE DIVISION.
001030 0000-DOCUMENTATION-ONLY.
001040*    RECORD-LAYOUT COPYBOOK.  COMPILED STANDALONE ONLY TO
001050*    VERIFY THE LAYOUT; IT IS NOT RUN.
001060     STOP RUN.
