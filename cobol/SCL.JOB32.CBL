000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-TRANSACTION-LOAD.
000030 AUTHOR. M. KORTEWEG. MODIFIED BY KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 09/18/01.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  SCL.JOB32  --  COMMISSION-TRANSACTION-LOAD                  *
000100* *  READS ONE COMMISSION-TRACKING EXTRACT (SCT.TIP23 LAYOUT)    *
000110* *  PER RUN; THE RUN-CARD PARAMETER TELLS THIS STEP WHICH OF    *
000120* *  THE FOUR EXTRACT FAMILIES (REGULAR/WITHHOLDING/FORECAST/    *
000130* *  SPLIT) IS BEING LOADED SINCE THE COMMISSION SYSTEM SHIPS    *
000140* *  THEM AS SEPARATE FILES, NOT A MIXED ONE.  SKIPS BLANK-ID    *
000150* *  RECORDS, CLASSIFIES SC-TX-TYPE, SPLITS THE CUSTOMER FIELD   *
000160* *  AT THE FIRST SEMICOLON INTO ID AND NAME, SETS THE PS-TXN    *
000170* *  FLAG, SCORES THE FILE FOR DATA QUALITY, AND WRITES THE      *
000180* *  ENRICHED WORK FILE (SCW.TIP24 LAYOUT).  SECOND STEP IN      *
000190* *  THE QUARTERLY COMMISSION RECONCILIATION RUN.                *
000200* ****************************************************************
000210* 09/18/01  DJP  CR10356  ORIGINAL - LOADS ONE EXTRACT FAMILY
000220*                         PER RUN, CLASSIFIES SC-TX-TYPE.
000230* 04/05/04  KLT  CR10403  ADDED CUSTOMER-FIELD SEMICOLON SPLIT
000240*                         AND THE PS-TRANSACTION FLAG TEST.
000250* 10/19/07  KLT  CR10459  ADDED THE DATA-QUALITY SCORE AND THE
000260*                         PER-TYPE RECORD COUNT BREAKOUT.
000270* 08/14/19  MDK  CR11066  A REGULAR RECORD WITH SC-SPLIT-FLAG
000280*                         OF "Y" IS NOW RECLASSIFIED SPLIT
000290*                         REGARDLESS OF THE RUN-CARD FAMILY.
000291* 03/11/25  KLT  CR11190  DOCUMENTATION PASS ONLY -- ADDED
000292*                         PARAGRAPH BANNERS AHEAD OF THE 2026
000293*                         AUDIT; NO LOGIC CHANGED.
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER. IBM-3090.
000330 OBJECT-COMPUTER. IBM-3090.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS POSITIVE-SIGN IS "+"
000370     UPSI-0 IS SCL-TEST-RUN-SW
000380     UPSI-1 IS SCL-WITHHOLDING-FILE-SW
000390     UPSI-2 IS SCL-FORECAST-FILE-SW
000400     UPSI-3 IS SCL-SPLIT-FILE-SW.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT COMMISSION-TRANSACTION-RECORD ASSIGN TO "SCTRAN"
000440         FILE STATUS IS WS-SCT-FILE-STATUS.
000450     SELECT COMMISSION-TRANSACTION-WORK-RECORD
000460         ASSIGN TO "SCWORK"
000470         FILE STATUS IS WS-SCW-FILE-STATUS.
000480 DATA DIVISION.
000490 FILE SECTION.
000500* ****************************************************************
000510* *  COMMISSION-TRANSACTION-RECORD -- INPUT LAYOUT CARRIED       *
000520* *  LOCALLY FROM THE SCT.TIP23 MASTER LAYOUT.  KEEP IN          *
000530* *  STEP WITH THAT MEMBER IF THE EXTRACT EVER CHANGES.          *
000540* ****************************************************************
000550 FD  COMMISSION-TRANSACTION-RECORD
000560     LABEL RECORD IS STANDARD.
000570 01  COMMISSION-TRANSACTION-RECORD.
000580     05  SC-ID                         PIC X(12).
000590     05  SC-DEAL-NAME                  PIC X(60).
000600     05  SC-CUSTOMER-FIELD            PIC X(50).
000610     05  SC-CLOSE-DATE                 PIC X(10).
000620     05  SC-CLOSE-DATE-NUM REDEFINES SC-CLOSE-DATE.
000630         10  SC-CLOSE-YYYY             PIC 9(4).
000640         10  FILLER                    PIC X.
000650         10  SC-CLOSE-MM               PIC 9(2).
000660         10  FILLER                    PIC X.
000670         10  SC-CLOSE-DD               PIC 9(2).
000680     05  SC-REVENUE-START              PIC X(10).
000690     05  SC-REVENUE-START-NUM REDEFINES SC-REVENUE-START.
000700         10  SC-REV-YYYY               PIC 9(4).
000710         10  FILLER                    PIC X.
000720         10  SC-REV-MM                 PIC 9(2).
000730         10  FILLER                    PIC X.
000740         10  SC-REV-DD                 PIC 9(2).
000750     05  SC-COMMISSION                 PIC S9(7)V99.
000760     05  SC-EST-COMMISSION             PIC S9(7)V99.
000770     05  SC-COMMISSION-CCY             PIC X(3).
000780     05  SC-COMMISSION-RATE            PIC V9999.
000790     05  SC-DEAL-TYPE                  PIC X(30).
000800     05  SC-ACV-EUR                    PIC S9(9)V99.
000810     05  SC-SPLIT-FLAG                 PIC X(1).
000820         88  SC-SPLIT-YES                  VALUE "Y".
000830         88  SC-SPLIT-NO                   VALUE "N".
000840     05  SC-TX-TYPE                    PIC X(1).
000850         88  SC-TX-TYPE-REGULAR            VALUE "R".
000860         88  SC-TX-TYPE-WITHHOLDING         VALUE "W".
000870         88  SC-TX-TYPE-FORECAST            VALUE "F".
000880         88  SC-TX-TYPE-SPLIT               VALUE "S".
000890     05  SC-KICKER-GROUP.
000900         10  SC-EARLYBIRD-KICKER       PIC S9(7)V99.
000910         10  SC-PERF-KICKER            PIC S9(7)V99.
000920         10  SC-CAMPAIGN-KICKER        PIC S9(7)V99.
000930     05  SC-KICKER-TABLE REDEFINES SC-KICKER-GROUP.
000940         10  SC-KICKER-ELEMENT         PIC S9(7)V99
000950                                       OCCURS 3 TIMES.
000960     05  SC-PS-TCV                     PIC S9(9)V99.
000970     05  FILLER                        PIC X(12).
000980* ****************************************************************
000990* *  COMMISSION-TRANSACTION-WORK-RECORD -- OUTPUT LAYOUT         *
001000* *  CARRIED LOCALLY FROM THE SCW.TIP24 MASTER LAYOUT.           *
001010* *  RE-READ BY REN.JOB33 UNDER THAT SAME FIELD LAYOUT.          *
001020* ****************************************************************
001030 FD  COMMISSION-TRANSACTION-WORK-RECORD
001040     LABEL RECORD IS STANDARD.
001050 01  COMMISSION-TRANSACTION-WORK-RECORD.
001060     05  SCW-RECORD-TYPE-CDE           PIC X(2).
001070         88  SCW-RECORD-TYPE-HEADER        VALUE "HH".
001080         88  SCW-RECORD-TYPE-DETAIL        VALUE "DD".
001090         88  SCW-RECORD-TYPE-TRAILER       VALUE "TT".
001100     05  SCW-DETAIL-AREA.
001110         10  SCW-SC-ID                 PIC X(12).
001120         10  SCW-DEAL-NAME              PIC X(60).
001130         10  SCW-CUSTOMER-ID            PIC X(10).
001140         10  SCW-CUSTOMER-NAME          PIC X(40).
001150         10  SCW-CLOSE-DATE             PIC X(10).
001160         10  SCW-REVENUE-START          PIC X(10).
001170         10  SCW-COMMISSION             PIC S9(7)V99.
001180         10  SCW-EST-COMMISSION         PIC S9(7)V99.
001190         10  SCW-COMMISSION-RATE        PIC V9999.
001200         10  SCW-DEAL-TYPE              PIC X(30).
001210         10  SCW-ACV-EUR                PIC S9(9)V99.
001220         10  SCW-SPLIT-FLAG             PIC X(1).
001230         10  SCW-TX-TYPE                PIC X(1).
001240             88  SCW-TX-TYPE-REGULAR        VALUE "R".
001250             88  SCW-TX-TYPE-WITHHOLDING    VALUE "W".
001260             88  SCW-TX-TYPE-FORECAST       VALUE "F".
001270             88  SCW-TX-TYPE-SPLIT          VALUE "S".
001280         10  SCW-IS-PS-CDE              PIC X(1).
001290             88  SCW-PS-YES                 VALUE "Y".
001300             88  SCW-PS-NO                  VALUE "N".
001310         10  SCW-EARLYBIRD-KICKER       PIC S9(7)V99.
001320         10  SCW-PERF-KICKER            PIC S9(7)V99.
001330         10  SCW-CAMPAIGN-KICKER        PIC S9(7)V99.
001340         10  SCW-PS-TCV                 PIC S9(9)V99.
001350         10  SCW-USED-IN-MATCH-CDE      PIC X(1).
001360             88  SCW-USED-YES               VALUE "Y".
001370             88  SCW-USED-NO                VALUE "N".
001380         10  FILLER                     PIC X(30).
001390     05  SCW-HEADER-AREA REDEFINES SCW-DETAIL-AREA.
001400         10  SCW-HDR-RUN-DATE           PIC X(10).
001410         10  SCW-HDR-RUN-TIME           PIC X(8).
001420         10  SCW-HDR-SOURCE-FILE-NM     PIC X(20).
001430         10  FILLER                     PIC X(254).
001440     05  SCW-TRAILER-AREA REDEFINES SCW-DETAIL-AREA.
001450         10  SCW-TRL-REC-COUNT          PIC 9(9) COMP.
001460         10  SCW-TRL-REGULAR-COUNT      PIC 9(9) COMP.
001470         10  SCW-TRL-WITHHOLD-COUNT     PIC 9(9) COMP.
001480         10  SCW-TRL-FORECAST-COUNT     PIC 9(9) COMP.
001490         10  SCW-TRL-SPLIT-COUNT        PIC 9(9) COMP.
001500         10  SCW-TRL-DQ-SCORE           PIC 9(3)V9.
001510         10  FILLER                     PIC X(264).
001520     05  SCW-DETAIL-DATE-AREA REDEFINES SCW-DETAIL-AREA.
001530         10  SCW-CLOSE-DATE-NUM.
001540             15  SCW-CLOSE-YYYY         PIC 9(4).
001550             15  FILLER                 PIC X.
001560             15  SCW-CLOSE-MM           PIC 9(2).
001570             15  FILLER                 PIC X.
001580             15  SCW-CLOSE-DD           PIC 9(2).
001590         10  FILLER                     PIC X(282).
001600 WORKING-STORAGE SECTION.
001610* ****************************************************************
001620* *  FILE STATUS AND END-OF-FILE SWITCHES                        *
001630* ****************************************************************
001640 77  WS-SCT-FILE-STATUS             PIC X(2).
001650 77  WS-SCW-FILE-STATUS             PIC X(2).
001660 77  WS-SCT-EOF-SW                  PIC X(1) VALUE "N".
001670     88  WS-SCT-EOF                     VALUE "Y".
001680     88  WS-SCT-NOT-EOF                 VALUE "N".
001690* ****************************************************************
001700* *  RUN-CARD FILE-FAMILY SWITCH.  UPSI-1/2/3 ABOVE ARE SET      *
001710* *  BY THE JCL RUN CARD FOR THIS STEP; WHEN NONE ARE ON         *
001720* *  THE EXTRACT IS THE REGULAR-CREDIT FAMILY.                   *
001730* ****************************************************************
001740 01  WS-SCL-FILE-FAMILY-CDE         PIC X(1).
001750     88  WS-SCL-FAMILY-REGULAR          VALUE "R".
001760     88  WS-SCL-FAMILY-WITHHOLDING      VALUE "W".
001770     88  WS-SCL-FAMILY-FORECAST         VALUE "F".
001780     88  WS-SCL-FAMILY-SPLIT            VALUE "S".
001790* ****************************************************************
001800* *  ACCUMULATORS -- PASSED TO THE TRAILER AND USED FOR          *
001810* *  THE DATA-QUALITY SCORE                                      *
001820* ****************************************************************
001830 77  WS-SCL-REC-COUNT               PIC 9(9) COMP VALUE ZERO.
001840 77  WS-SCL-REGULAR-COUNT           PIC 9(9) COMP VALUE ZERO.
001850 77  WS-SCL-WITHHOLD-COUNT          PIC 9(9) COMP VALUE ZERO.
001860 77  WS-SCL-FORECAST-COUNT          PIC 9(9) COMP VALUE ZERO.
001870 77  WS-SCL-SPLIT-COUNT             PIC 9(9) COMP VALUE ZERO.
001880 77  WS-SCL-MISSING-ID-COUNT        PIC 9(9) COMP VALUE ZERO.
001890 77  WS-SCL-TRUNC-NAME-COUNT        PIC 9(9) COMP VALUE ZERO.
001900 77  WS-SCL-MISSING-FIELD-COUNT     PIC 9(9) COMP VALUE ZERO.
001910* ****************************************************************
001920* *  DERIVED-FIELD WORK AREAS FOR THE CURRENT TRANSACTION        *
001930* ****************************************************************
001940 01  WS-SCL-TX-TYPE                 PIC X(1).
001950 01  WS-SCL-CUSTOMER-ID             PIC X(10).
001960 01  WS-SCL-CUSTOMER-NAME           PIC X(40).
001970 01  WS-SCL-SEMICOLON-POS           PIC 9(2) COMP VALUE ZERO.
001980 01  WS-SCL-PS-TXN-SW               PIC X(1).
001990     88  WS-SCL-PS-TXN-YES              VALUE "Y".
002000     88  WS-SCL-PS-TXN-NO               VALUE "N".
002010 01  WS-SCL-UC-DEAL-NAME            PIC X(60).
002020 01  WS-SCL-UC-DEAL-TYPE            PIC X(30).
002030* ****************************************************************
002040* *  DATA-QUALITY SCORE WORK AREAS -- PIC 9(3)V9 SCORE,          *
002050* *  0-100, START AT 100 AND SUBTRACT WEIGHTED DEFECTS           *
002060* ****************************************************************
002070 01  WS-SCL-DQ-SCORE                PIC S9(5)V9.
002080 01  WS-SCL-DQ-PENALTY              PIC S9(5)V9.
002090 01  WS-SCL-RUN-DATE                PIC 9(8).
002100 PROCEDURE DIVISION.
002110* ****************************************************************
002120* *  MAIN LINE -- OPEN, DRIVE THE READ LOOP, SCORE, CLOSE        *
002130* ****************************************************************
002140 0000-MAINLINE.
002150     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002160     PERFORM 3000-READ-SC-TRANSACTION THRU 3000-EXIT.
002170     PERFORM 3100-PROCESS-TRANSACTION THRU 3100-EXIT
002180         UNTIL WS-SCT-EOF.
002190     PERFORM 3700-COMPUTE-DQ-SCORE THRU 3700-EXIT.
002200     PERFORM 3900-WRITE-SC-TRAILER THRU 3900-EXIT.
002210     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002220     STOP RUN.
002230
002240* ****************************************************************
002250* *  1000-INITIALIZE.                                            *
002260* *  OPENS THE SC TRANSACTION EXTRACT AND THE                    *
002270* *  TRANSACTION-WORK OUTPUT FILE THIS JOB BUILDS                *
002280* *  FOR THE RECONCILE STEP.                                     *
002290* ****************************************************************
002300 1000-INITIALIZE.
002310     OPEN INPUT COMMISSION-TRANSACTION-RECORD.
002320     IF WS-SCT-FILE-STATUS NOT = "00"
002330         DISPLAY "SCL.JOB32 - SCTRAN OPEN FAILED - "
002340                 WS-SCT-FILE-STATUS
002350         GO TO 9900-ABEND.
002360     OPEN OUTPUT COMMISSION-TRANSACTION-WORK-RECORD.
002370     IF WS-SCW-FILE-STATUS NOT = "00"
002380         DISPLAY "SCL.JOB32 - SCWORK OPEN FAILED - "
002390                 WS-SCW-FILE-STATUS
002400         GO TO 9900-ABEND.
002410     SET WS-SCL-FAMILY-REGULAR TO TRUE.
002420     IF SCL-WITHHOLDING-FILE-SW
002430         SET WS-SCL-FAMILY-WITHHOLDING TO TRUE.
002440     IF SCL-FORECAST-FILE-SW
002450         SET WS-SCL-FAMILY-FORECAST TO TRUE.
002460     IF SCL-SPLIT-FILE-SW
002470         SET WS-SCL-FAMILY-SPLIT TO TRUE.
002480     ACCEPT WS-SCL-RUN-DATE FROM DATE YYYYMMDD.
002490     MOVE "HH" TO SCW-RECORD-TYPE-CDE.
002500     MOVE WS-SCL-RUN-DATE TO SCW-HDR-RUN-DATE.
002510     WRITE COMMISSION-TRANSACTION-WORK-RECORD.
002520 1000-EXIT.
002530     EXIT.
002540
002550* ****************************************************************
002560* *  3000 RANGE -- READ COMMISSION-TRANSACTION-RECORD            *
002570* ****************************************************************
002580 3000-READ-SC-TRANSACTION.
002590     READ COMMISSION-TRANSACTION-RECORD
002600         AT END
002610             SET WS-SCT-EOF TO TRUE
002620             GO TO 3000-EXIT.
002630     IF WS-SCT-FILE-STATUS NOT = "00"
002640         DISPLAY "SCL.JOB32 - SCTRAN READ ERROR - "
002650                 WS-SCT-FILE-STATUS
002660         GO TO 9900-ABEND.
002670 3000-EXIT.
002680     EXIT.
002690
002700* ****************************************************************
002710* *  3100 RANGE -- SKIP BLANK-ID, CLASSIFY, SPLIT, SCORE         *
002720* ****************************************************************
002730 3100-PROCESS-TRANSACTION.
002740     IF SC-ID = SPACES
002750         ADD 1 TO WS-SCL-MISSING-ID-COUNT
002760         PERFORM 3000-READ-SC-TRANSACTION THRU 3000-EXIT
002770         GO TO 3100-EXIT.
002780     ADD 1 TO WS-SCL-REC-COUNT.
002790     PERFORM 3200-CLASSIFY-TX-TYPE THRU 3200-EXIT.
002800     PERFORM 3300-SPLIT-CUSTOMER-FIELD THRU 3300-EXIT.
002810     PERFORM 3400-DERIVE-PS-TXN-FLAG THRU 3400-EXIT.
002820     PERFORM 3500-CHECK-FIELD-QUALITY THRU 3500-EXIT.
002830     PERFORM 3600-WRITE-SC-DETAIL THRU 3600-EXIT.
002840     PERFORM 3000-READ-SC-TRANSACTION THRU 3000-EXIT.
002850 3100-EXIT.
002860     EXIT.
002870
002880* ****************************************************************
002890* *  3200-CLASSIFY-TX-TYPE.                                      *
002900* *  TRANSACTION-TYPE CLASSIFICATION.                            *
002910* ****************************************************************
002920 3200-CLASSIFY-TX-TYPE.
002930*    THE RUN-CARD TELLS US WHICH EXTRACT FAMILY WE ARE
002940*    READING; A REGULAR RECORD FLAGGED SC-SPLIT-YES IS
002950*    RECLASSIFIED AS A SPLIT CREDIT REGARDLESS OF FAMILY.
002960     IF WS-SCL-FAMILY-REGULAR AND SC-SPLIT-YES
002970         MOVE "S" TO WS-SCL-TX-TYPE
002980         GO TO 3200-EXIT.
002990     IF WS-SCL-FAMILY-WITHHOLDING
003000         MOVE "W" TO WS-SCL-TX-TYPE
003010     ELSE
003020     IF WS-SCL-FAMILY-FORECAST
003030         MOVE "F" TO WS-SCL-TX-TYPE
003040     ELSE
003050     IF WS-SCL-FAMILY-SPLIT
003060         MOVE "S" TO WS-SCL-TX-TYPE
003070     ELSE
003080         MOVE "R" TO WS-SCL-TX-TYPE.
003090     EVALUATE WS-SCL-TX-TYPE
003100         WHEN "R"  ADD 1 TO WS-SCL-REGULAR-COUNT
003110         WHEN "W"  ADD 1 TO WS-SCL-WITHHOLD-COUNT
003120         WHEN "F"  ADD 1 TO WS-SCL-FORECAST-COUNT
003130         WHEN "S"  ADD 1 TO WS-SCL-SPLIT-COUNT
003140     END-EVALUATE.
003150 3200-EXIT.
003160     EXIT.
003170
003180* ****************************************************************
003190* *  3300-SPLIT-CUSTOMER-FIELD.                                  *
003200* *  CUSTOMER-FIELD SPLIT.                                       *
003210* ****************************************************************
003220 3300-SPLIT-CUSTOMER-FIELD.
003230*    CUSTOMER FIELD SPLITS AT THE FIRST SEMICOLON INTO THE
003240*    COMPANY ID AND THE COMPANY NAME.  NO SEMICOLON MEANS
003250*    NO ID -- THE WHOLE FIELD IS THE NAME.
003260     MOVE SPACES TO WS-SCL-CUSTOMER-ID.
003270     MOVE SPACES TO WS-SCL-CUSTOMER-NAME.
003280     MOVE ZERO TO WS-SCL-SEMICOLON-POS.
003290     INSPECT SC-CUSTOMER-FIELD
003300         TALLYING WS-SCL-SEMICOLON-POS
003310         FOR CHARACTERS BEFORE INITIAL ";".
003320     IF WS-SCL-SEMICOLON-POS = 50
003330         MOVE SC-CUSTOMER-FIELD TO WS-SCL-CUSTOMER-NAME
003340         GO TO 3300-EXIT.
003350     IF WS-SCL-SEMICOLON-POS > ZERO
003360         MOVE SC-CUSTOMER-FIELD (1:WS-SCL-SEMICOLON-POS)
003370             TO WS-SCL-CUSTOMER-ID.
003380     IF WS-SCL-SEMICOLON-POS < 49
003390         MOVE SC-CUSTOMER-FIELD
003400             (WS-SCL-SEMICOLON-POS + 2:
003410              49 - WS-SCL-SEMICOLON-POS)
003420             TO WS-SCL-CUSTOMER-NAME.
003430 3300-EXIT.
003440     EXIT.
003450
003460* ****************************************************************
003470* *  3400-DERIVE-PS-TXN-FLAG.                                    *
003480* *  PROFESSIONAL-SERVICES TRANSACTION FLAG.                     *
003490* ****************************************************************
003500 3400-DERIVE-PS-TXN-FLAG.
003510*    PS-TRANSACTION IF THE DEAL NAME STARTS WITH "PS @", THE
003520*    DEAL TYPE IS EXACTLY "PROFESSIONAL SERVICES", THE RATE
003530*    IS EXACTLY 1%, OR THE PS TOTAL CONTRACT VALUE IS > 0.
003540     SET WS-SCL-PS-TXN-NO TO TRUE.
003550     MOVE SC-DEAL-NAME TO WS-SCL-UC-DEAL-NAME.
003560     INSPECT WS-SCL-UC-DEAL-NAME
003570         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003580                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003590     MOVE SC-DEAL-TYPE TO WS-SCL-UC-DEAL-TYPE.
003600     INSPECT WS-SCL-UC-DEAL-TYPE
003610         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003620                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003630     IF WS-SCL-UC-DEAL-NAME (1:4) = "PS @"
003640         SET WS-SCL-PS-TXN-YES TO TRUE
003650         GO TO 3400-EXIT.
003660     IF WS-SCL-UC-DEAL-TYPE = "PROFESSIONAL SERVICES"
003670         SET WS-SCL-PS-TXN-YES TO TRUE
003680         GO TO 3400-EXIT.
003690     IF SC-COMMISSION-RATE = .0100
003700         SET WS-SCL-PS-TXN-YES TO TRUE
003710         GO TO 3400-EXIT.
003720     IF SC-PS-TCV > ZERO
003730         SET WS-SCL-PS-TXN-YES TO TRUE.
003740 3400-EXIT.
003750     EXIT.
003760
003770* ****************************************************************
003780* *  3500 RANGE -- TALLY FIELD-QUALITY DEFECTS FOR THE           *
003790* *  END-OF-FILE DATA-QUALITY SCORE                              *
003800* ****************************************************************
003810 3500-CHECK-FIELD-QUALITY.
003820     IF SC-DEAL-NAME = SPACES OR SC-DEAL-NAME (60:1) NOT =
003830                                  SPACE
003840         ADD 1 TO WS-SCL-TRUNC-NAME-COUNT.
003850     IF SC-CLOSE-DATE = SPACES
003860         ADD 1 TO WS-SCL-MISSING-FIELD-COUNT.
003870     IF SC-COMMISSION = ZERO AND SC-EST-COMMISSION = ZERO
003880         ADD 1 TO WS-SCL-MISSING-FIELD-COUNT.
003890 3500-EXIT.
003900     EXIT.
003910
003920* ****************************************************************
003930* *  3600 RANGE -- BUILD AND WRITE THE ENRICHED DETAIL           *
003940* ****************************************************************
003950 3600-WRITE-SC-DETAIL.
003960     MOVE "DD" TO SCW-RECORD-TYPE-CDE.
003970     MOVE SC-ID TO SCW-SC-ID.
003980     MOVE SC-DEAL-NAME TO SCW-DEAL-NAME.
003990     MOVE WS-SCL-CUSTOMER-ID TO SCW-CUSTOMER-ID.
004000     MOVE WS-SCL-CUSTOMER-NAME TO SCW-CUSTOMER-NAME.
004010     MOVE SC-CLOSE-DATE TO SCW-CLOSE-DATE.
004020     MOVE SC-REVENUE-START TO SCW-REVENUE-START.
004030     MOVE SC-COMMISSION TO SCW-COMMISSION.
004040     MOVE SC-EST-COMMISSION TO SCW-EST-COMMISSION.
004050     MOVE SC-COMMISSION-RATE TO SCW-COMMISSION-RATE.
004060     MOVE SC-DEAL-TYPE TO SCW-DEAL-TYPE.
004070     MOVE SC-ACV-EUR TO SCW-ACV-EUR.
004080     MOVE SC-SPLIT-FLAG TO SCW-SPLIT-FLAG.
004090     MOVE WS-SCL-TX-TYPE TO SCW-TX-TYPE.
004100     IF WS-SCL-PS-TXN-YES
004110         MOVE "Y" TO SCW-IS-PS-CDE
004120     ELSE
004130         MOVE "N" TO SCW-IS-PS-CDE.
004140     MOVE SC-EARLYBIRD-KICKER TO SCW-EARLYBIRD-KICKER.
004150     MOVE SC-PERF-KICKER TO SCW-PERF-KICKER.
004160     MOVE SC-CAMPAIGN-KICKER TO SCW-CAMPAIGN-KICKER.
004170     MOVE SC-PS-TCV TO SCW-PS-TCV.
004180     MOVE "N" TO SCW-USED-IN-MATCH-CDE.
004190     WRITE COMMISSION-TRANSACTION-WORK-RECORD.
004200 3600-EXIT.
004210     EXIT.
004220
004230* ****************************************************************
004240* *  3700 RANGE -- DATA-QUALITY SCORE.  START AT 100,            *
004250* *  SUBTRACT WEIGHTED DEFECT RATIOS, FLOOR AT ZERO              *
004260* ****************************************************************
004270 3700-COMPUTE-DQ-SCORE.
004280     MOVE 100.0 TO WS-SCL-DQ-SCORE.
004290     IF WS-SCL-REC-COUNT = ZERO
004300         GO TO 3700-EXIT.
004310     COMPUTE WS-SCL-DQ-PENALTY ROUNDED =
004320         (WS-SCL-MISSING-ID-COUNT / WS-SCL-REC-COUNT) * 30.
004330     SUBTRACT WS-SCL-DQ-PENALTY FROM WS-SCL-DQ-SCORE.
004340     COMPUTE WS-SCL-DQ-PENALTY ROUNDED =
004350         (WS-SCL-TRUNC-NAME-COUNT / WS-SCL-REC-COUNT) * 20.
004360     SUBTRACT WS-SCL-DQ-PENALTY FROM WS-SCL-DQ-SCORE.
004370     COMPUTE WS-SCL-DQ-PENALTY ROUNDED =
004380         WS-SCL-MISSING-FIELD-COUNT * 10.
004390     SUBTRACT WS-SCL-DQ-PENALTY FROM WS-SCL-DQ-SCORE.
004400     IF WS-SCL-DQ-SCORE < ZERO
004410         MOVE ZERO TO WS-SCL-DQ-SCORE.
004420 3700-EXIT.
004430     EXIT.
004440
004450* ****************************************************************
004460* *  3900 RANGE -- TRAILER WITH PER-TYPE COUNTS AND SCORE        *
004470* ****************************************************************
004480 3900-WRITE-SC-TRAILER.
004490     MOVE "TT" TO SCW-RECORD-TYPE-CDE.
004500     MOVE WS-SCL-REC-COUNT TO SCW-TRL-REC-COUNT.
004510     MOVE WS-SCL-REGULAR-COUNT TO SCW-TRL-REGULAR-COUNT.
004520     MOVE WS-SCL-WITHHOLD-COUNT TO SCW-TRL-WITHHOLD-COUNT.
004530     MOVE WS-SCL-FORECAST-COUNT TO SCW-TRL-FORECAST-COUNT.
004540     MOVE WS-SCL-SPLIT-COUNT TO SCW-TRL-SPLIT-COUNT.
004550     MOVE WS-SCL-DQ-SCORE TO SCW-TRL-DQ-SCORE.
004560     WRITE COMMISSION-TRANSACTION-WORK-RECORD.
004570 3900-EXIT.
004580     EXIT.
004590
004600* ****************************************************************
004610* *  9000 RANGE -- NORMAL CLOSE.  9900 RANGE -- ABEND PATH       *
004620* ****************************************************************
004630 9000-TERMINATE.
004640     CLOSE COMMISSION-TRANSACTION-RECORD.
004650     CLOSE COMMISSION-TRANSACTION-WORK-RECORD.
004660 9000-EXIT.
004670     EXIT.
004680
004690* ****************************************************************
004700* *  9900-ABEND.                                                 *
004710* *  ABNORMAL-END ROUTINE -- CLOSES BOTH FILES AND               *
004720* *  SETS A NONZERO RETURN CODE FOR THE SCHEDULER.               *
004730* ****************************************************************
004740 9900-ABEND.
004750     DISPLAY "SCL.JOB32 - ABNORMAL TERMINATION".
004760     CLOSE COMMISSION-TRANSACTION-RECORD.
004770     CLOSE COMMISSION-TRANSACTION-WORK-RECORD.
004780     MOVE 16 TO RETURN-CODE.
004790     STOP RUN.
