000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CRM-DEAL-LOAD.
000030 AUTHOR. R. HALVORSEN. MODIFIED BY KLT.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 09/18/01.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  CRL.JOB31  --  CRM-DEAL-LOAD                                *
000100* *  READS THE CRM CLOSED DEAL EXTRACT (CRD.TIP21 LAYOUT),       *
000110* *  KEEPS ONLY DEALS IN THE CLOSEDWON STAGE, DERIVES THE        *
000120* *  COMMISSION BASE AMOUNT AND THE PS-DEAL FLAG, DERIVES THE    *
000130* *  CLOSE AND SERVICE-START QUARTER KEYS AND SPLITS THE         *
000140* *  COMMISSION 50/50 ACROSS THE TWO QUARTERS WHEN THEY          *
000150* *  DIFFER, ACCUMULATES THE DEAL/PS/REGULAR COUNTS AND          *
000160* *  AMOUNTS, AND WRITES THE ENRICHED WORK FILE (CRW.TIP22       *
000170* *  LAYOUT) READ BY THE RECONCILE ENGINE.  FIRST STEP IN THE    *
000180* *  QUARTERLY COMMISSION RECONCILIATION RUN (SEE RUN-JCL).      *
000190* ****************************************************************
000200* 09/18/01  DJP  CR10355  ORIGINAL - LOADS CLOSEDWON DEALS AND
000210*                         WRITES THE ENRICHED WORK FILE.
000220* 04/05/04  KLT  CR10402  ADDED THE CROSS-QUARTER 50/50 SPLIT
000230*                         WHEN SERVICE-START QUARTER DIFFERS.
000240* 10/19/07  KLT  CR10458  ADDED PS-DEAL AND REGULAR-DEAL COUNT
000250*                         AND AMOUNT BREAKOUT ON THE TRAILER.
000260* 02/11/13  WBC  CR10502  PS-DEAL TEST WIDENED TO COVER THE
000270*                         ALL-PROFESSIONAL-SERVICES ACV CASE.
000271* 03/11/25  KLT  CR11190  DOCUMENTATION PASS ONLY -- ADDED
000272*                         PARAGRAPH BANNERS AHEAD OF THE 2026
000273*                         AUDIT; NO LOGIC CHANGED.
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER. IBM-3090.
000310 OBJECT-COMPUTER. IBM-3090.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     CLASS POSITIVE-SIGN IS "+"
000350     UPSI-0 IS CRL-TEST-RUN-SW.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT CRM-DEAL-RECORD ASSIGN TO "CRMDEAL"
000390         FILE STATUS IS WS-CRD-FILE-STATUS.
000400     SELECT CRM-DEAL-WORK-RECORD ASSIGN TO "CRMWORK"
000410         FILE STATUS IS WS-CRW-FILE-STATUS.
000420 DATA DIVISION.
000430 FILE SECTION.
000440* ****************************************************************
000450* *  CRM-DEAL-RECORD -- INPUT LAYOUT CARRIED LOCALLY FROM        *
000460* *  THE CRD.TIP21 MASTER LAYOUT.  KEEP IN STEP WITH THAT        *
000470* *  MEMBER IF THE EXTRACT LAYOUT EVER CHANGES.                  *
000480* ****************************************************************
000490 FD  CRM-DEAL-RECORD
000500     LABEL RECORD IS STANDARD.
000510 01  CRM-DEAL-RECORD.
000520     05  CRD-DEAL-ID                   PIC X(12).
000530     05  CRD-DEAL-NAME                 PIC X(60).
000540     05  CRD-DEAL-STAGE                PIC X(15).
000550         88  CRD-STAGE-CLOSED-WON          VALUE "CLOSEDWON".
000560     05  CRD-CLOSE-DATE                PIC X(10).
000570     05  CRD-CLOSE-DATE-NUM REDEFINES CRD-CLOSE-DATE.
000580         10  CRD-CLOSE-YYYY            PIC 9(4).
000590         10  FILLER                    PIC X.
000600         10  CRD-CLOSE-MM              PIC 9(2).
000610         10  FILLER                    PIC X.
000620         10  CRD-CLOSE-DD              PIC 9(2).
000630     05  CRD-AMOUNT                    PIC S9(9)V99.
000640     05  CRD-AMOUNT-COMPANY-CCY        PIC S9(9)V99.
000650     05  CRD-CURRENCY                  PIC X(3).
000660     05  CRD-DEAL-TYPE                 PIC X(30).
000670     05  CRD-PRODUCT-NAME              PIC X(40).
000680     05  CRD-TYPES-OF-ACV              PIC X(40).
000690     05  CRD-COMPANY                   PIC X(40).
000700     05  CRD-SERVICE-START-DATE        PIC X(10).
000710     05  CRD-SVC-START-DATE-NUM REDEFINES
000720                            CRD-SERVICE-START-DATE.
000730         10  CRD-SVC-YYYY              PIC 9(4).
000740         10  FILLER                    PIC X.
000750         10  CRD-SVC-MM                PIC 9(2).
000760         10  FILLER                    PIC X.
000770         10  CRD-SVC-DD                PIC 9(2).
000780     05  CRD-ACV-SPLIT.
000790         10  CRD-ACV-SOFTWARE          PIC S9(9)V99.
000800         10  CRD-ACV-MANAGED-SVC       PIC S9(9)V99.
000810         10  CRD-ACV-PROF-SVC          PIC S9(9)V99.
000820     05  CRD-ACV-SPLIT-TABLE REDEFINES CRD-ACV-SPLIT.
000830         10  CRD-ACV-ELEMENT           PIC S9(9)V99
000840                                        OCCURS 3 TIMES.
000850     05  CRD-DEPLOYMENT-TYPE           PIC X(20).
000860     05  FILLER                        PIC X(15).
000870* ****************************************************************
000880* *  CRM-DEAL-WORK-RECORD -- OUTPUT LAYOUT CARRIED LOCALLY       *
000890* *  FROM THE CRW.TIP22 MASTER LAYOUT.  RE-READ BY               *
000900* *  REN.JOB33 UNDER THAT SAME FIELD LAYOUT.                     *
000910* ****************************************************************
000920 FD  CRM-DEAL-WORK-RECORD
000930     LABEL RECORD IS STANDARD.
000940 01  CRM-DEAL-WORK-RECORD.
000950     05  CRW-RECORD-TYPE-CDE           PIC X(2).
000960         88  CRW-RECORD-TYPE-HEADER        VALUE "HH".
000970         88  CRW-RECORD-TYPE-DETAIL        VALUE "DD".
000980         88  CRW-RECORD-TYPE-TRAILER       VALUE "TT".
000990     05  CRW-DETAIL-AREA.
001000         10  CRW-DEAL-ID               PIC X(12).
001010         10  CRW-DEAL-NAME              PIC X(60).
001020         10  CRW-CLOSE-DATE             PIC X(10).
001030         10  CRW-SERVICE-START-DATE     PIC X(10).
001040         10  CRW-COMMISSION-AMOUNT      PIC S9(9)V99.
001050         10  CRW-DEAL-AMOUNT            PIC S9(9)V99.
001060         10  CRW-COMPANY                PIC X(40).
001070         10  CRW-DEAL-TYPE              PIC X(30).
001080         10  CRW-PRODUCT-NAME           PIC X(40).
001090         10  CRW-TYPES-OF-ACV           PIC X(40).
001100         10  CRW-DEPLOYMENT-TYPE        PIC X(20).
001110         10  CRW-QUARTER-KEY            PIC X(7).
001120         10  CRW-IS-PS-DEAL-CDE         PIC X(1).
001130             88  CRW-PS-DEAL-YES            VALUE "Y".
001140             88  CRW-PS-DEAL-NO             VALUE "N".
001150         10  CRW-SPLIT-CDE              PIC X(1).
001160             88  CRW-SPLIT-YES              VALUE "Y".
001170             88  CRW-SPLIT-NO               VALUE "N".
001180         10  CRW-SPLIT-OTHER-QTR-KEY    PIC X(7).
001190         10  FILLER                     PIC X(20).
001200     05  CRW-HEADER-AREA REDEFINES CRW-DETAIL-AREA.
001210         10  CRW-HDR-RUN-DATE           PIC X(10).
001220         10  CRW-HDR-RUN-TIME           PIC X(8).
001230         10  FILLER                     PIC X(282).
001240     05  CRW-TRAILER-AREA REDEFINES CRW-DETAIL-AREA.
001250         10  CRW-TRL-DEAL-COUNT         PIC 9(9) COMP.
001260         10  CRW-TRL-TOTAL-COMMISSION   PIC S9(11)V99.
001270         10  CRW-TRL-PS-DEAL-COUNT      PIC 9(9) COMP.
001280         10  CRW-TRL-PS-AMOUNT          PIC S9(11)V99.
001290         10  CRW-TRL-REG-DEAL-COUNT     PIC 9(9) COMP.
001300         10  CRW-TRL-REG-AMOUNT         PIC S9(11)V99.
001310         10  FILLER                     PIC X(265).
001320     05  CRW-DETAIL-DATE-AREA REDEFINES CRW-DETAIL-AREA.
001330         10  CRW-CLOSE-DATE-NUM.
001340             15  CRW-CLOSE-YYYY         PIC 9(4).
001350             15  FILLER                 PIC X.
001360             15  CRW-CLOSE-MM           PIC 9(2).
001370             15  FILLER                 PIC X.
001380             15  CRW-CLOSE-DD           PIC 9(2).
001390         10  FILLER                     PIC X(310).
001400 WORKING-STORAGE SECTION.
001410* ****************************************************************
001420* *  FILE STATUS AND END-OF-FILE SWITCHES                        *
001430* ****************************************************************
001440 77  WS-CRD-FILE-STATUS             PIC X(2).
001450 77  WS-CRW-FILE-STATUS             PIC X(2).
001460 77  WS-CRD-EOF-SW                  PIC X(1) VALUE "N".
001470     88  WS-CRD-EOF                     VALUE "Y".
001480     88  WS-CRD-NOT-EOF                 VALUE "N".
001490* ****************************************************************
001500* *  ACCUMULATORS -- ALL COUNTERS AND AMOUNTS PASSED TO          *
001510* *  THE TRAILER RECORD AT END OF FILE                           *
001520* ****************************************************************
001530 77  WS-CRL-DEAL-COUNT              PIC 9(9) COMP VALUE ZERO.
001540 77  WS-CRL-TOTAL-COMMISSION        PIC S9(11)V99 VALUE ZERO.
001550 77  WS-CRL-PS-DEAL-COUNT           PIC 9(9) COMP VALUE ZERO.
001560 77  WS-CRL-PS-AMOUNT               PIC S9(11)V99 VALUE ZERO.
001570 77  WS-CRL-REG-DEAL-COUNT          PIC 9(9) COMP VALUE ZERO.
001580 77  WS-CRL-REG-AMOUNT              PIC S9(11)V99 VALUE ZERO.
001590* ****************************************************************
001600* *  DERIVED-FIELD WORK AREAS FOR THE CURRENT CRM RECORD         *
001610* ****************************************************************
001620 01  WS-CRL-COMMISSION-AMOUNT       PIC S9(9)V99.
001630 01  WS-CRL-PS-DEAL-SW              PIC X(1).
001640     88  WS-CRL-PS-DEAL-YES             VALUE "Y".
001650     88  WS-CRL-PS-DEAL-NO              VALUE "N".
001660 01  WS-CRL-CLOSE-QTR-NBR           PIC 9(1).
001670 01  WS-CRL-SVC-QTR-NBR             PIC 9(1).
001680 01  WS-CRL-CLOSE-QTR-KEY           PIC X(7).
001690 01  WS-CRL-SVC-QTR-KEY             PIC X(7).
001700 01  WS-CRL-SPLIT-SW                PIC X(1).
001710     88  WS-CRL-SPLIT-YES               VALUE "Y".
001720     88  WS-CRL-SPLIT-NO                VALUE "N".
001730 01  WS-CRL-HALF-COMMISSION         PIC S9(9)V99.
001740* ****************************************************************
001750* *  UPPERCASED SCAN COPIES OF THE FREE-TEXT FIELDS USED         *
001760* *  BY THE PS-DEAL KEYWORD TEST IN 2300 RANGE, AND THE          *
001770* *  INSPECT TALLY COUNTER SHARED BY THE KEYWORD CHECKS          *
001780* ****************************************************************
001790 01  WS-CRL-UC-DEAL-NAME            PIC X(60).
001800 01  WS-CRL-UC-DEAL-TYPE            PIC X(30).
001810 01  WS-CRL-KEYWORD-TALLY           PIC 9(4) COMP VALUE ZERO.
001820 01  WS-CRL-RUN-DATE                PIC 9(8).
001830 PROCEDURE DIVISION.
001840* ****************************************************************
001850* *  MAIN LINE -- OPEN, DRIVE THE READ LOOP, CLOSE               *
001860* ****************************************************************
001870 0000-MAINLINE.
001880     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001890     PERFORM 2000-READ-CRM-DEAL THRU 2000-EXIT.
001900     PERFORM 2100-PROCESS-DEAL THRU 2100-EXIT
001910         UNTIL WS-CRD-EOF.
001920     PERFORM 2900-WRITE-CRM-TRAILER THRU 2900-EXIT.
001930     PERFORM 9000-TERMINATE THRU 9000-EXIT.
001940     STOP RUN.
001950
001960* ****************************************************************
001970* *  1000-INITIALIZE.                                            *
001980* *  OPENS THE CRM DEAL EXTRACT AND THE DEAL-WORK                *
001990* *  OUTPUT FILE THIS JOB BUILDS FOR DOWNSTREAM                  *
002000* *  RECONCILE/REPORT STEPS.                                     *
002010* ****************************************************************
002020 1000-INITIALIZE.
002030     OPEN INPUT CRM-DEAL-RECORD.
002040     IF WS-CRD-FILE-STATUS NOT = "00"
002050         DISPLAY "CRL.JOB31 - CRMDEAL OPEN FAILED - "
002060                 WS-CRD-FILE-STATUS
002070         GO TO 9900-ABEND.
002080     OPEN OUTPUT CRM-DEAL-WORK-RECORD.
002090     IF WS-CRW-FILE-STATUS NOT = "00"
002100         DISPLAY "CRL.JOB31 - CRMWORK OPEN FAILED - "
002110                 WS-CRW-FILE-STATUS
002120         GO TO 9900-ABEND.
002130     ACCEPT WS-CRL-RUN-DATE FROM DATE YYYYMMDD.
002140     MOVE "HH" TO CRW-RECORD-TYPE-CDE.
002150     MOVE WS-CRL-RUN-DATE TO CRW-HDR-RUN-DATE.
002160     WRITE CRM-DEAL-WORK-RECORD.
002170 1000-EXIT.
002180     EXIT.
002190
002200* ****************************************************************
002210* *  2000 RANGE -- READ CRM-DEAL-RECORD, FLAG EOF                *
002220* ****************************************************************
002230 2000-READ-CRM-DEAL.
002240     READ CRM-DEAL-RECORD
002250         AT END
002260             SET WS-CRD-EOF TO TRUE
002270             GO TO 2000-EXIT.
002280     IF WS-CRD-FILE-STATUS NOT = "00"
002290         DISPLAY "CRL.JOB31 - CRMDEAL READ ERROR - "
002300                 WS-CRD-FILE-STATUS
002310         GO TO 9900-ABEND.
002320 2000-EXIT.
002330     EXIT.
002340
002350* ****************************************************************
002360* *  2100 RANGE -- FILTER, DERIVE, SPLIT, WRITE, READ NEXT       *
002370* ****************************************************************
002380 2100-PROCESS-DEAL.
002390     IF NOT CRD-STAGE-CLOSED-WON
002400         PERFORM 2000-READ-CRM-DEAL THRU 2000-EXIT
002410         GO TO 2100-EXIT.
002420     PERFORM 2200-DERIVE-COMMISSION-AMT THRU 2200-EXIT.
002430     PERFORM 2300-DERIVE-PS-FLAG THRU 2300-EXIT.
002440     PERFORM 2400-DERIVE-QUARTER-KEYS THRU 2400-EXIT.
002450     PERFORM 2500-ACCUMULATE-TOTALS THRU 2500-EXIT.
002460     IF WS-CRL-SPLIT-YES
002470         PERFORM 2600-WRITE-SPLIT-DETAIL THRU 2600-EXIT
002480     ELSE
002490         PERFORM 2700-WRITE-WHOLE-DETAIL THRU 2700-EXIT.
002500     PERFORM 2000-READ-CRM-DEAL THRU 2000-EXIT.
002510 2100-EXIT.
002520     EXIT.
002530
002540* ****************************************************************
002550* *  2200-DERIVE-COMMISSION-AMT.                                 *
002560* *  COMMISSION-BASE AMOUNT DERIVATION.                          *
002570* ****************************************************************
002580 2200-DERIVE-COMMISSION-AMT.
002590*    COMMISSION BASE = COMPANY-CURRENCY AMOUNT IF PRESENT,
002600*    OTHERWISE THE DEAL-CURRENCY AMOUNT.
002610     IF CRD-AMOUNT-COMPANY-CCY NOT = ZERO
002620         MOVE CRD-AMOUNT-COMPANY-CCY TO WS-CRL-COMMISSION-AMOUNT
002630     ELSE
002640         MOVE CRD-AMOUNT TO WS-CRL-COMMISSION-AMOUNT.
002650 2200-EXIT.
002660     EXIT.
002670
002680* ****************************************************************
002690* *  2300-DERIVE-PS-FLAG.                                        *
002700* *  PROFESSIONAL-SERVICES FLAG DERIVATION.                      *
002710* ****************************************************************
002720 2300-DERIVE-PS-FLAG.
002730*    PS-DEAL IF THE DEAL NAME CARRIES "PS @" OR "PS DEAL", THE
002740*    DEAL TYPE CARRIES "PROFESSIONAL SERVICES", OR THE ACV IS
002750*    ALL PROFESSIONAL SERVICES WITH NO SOFTWARE/MANAGED PART.
002760     SET WS-CRL-PS-DEAL-NO TO TRUE.
002770     MOVE CRD-DEAL-NAME TO WS-CRL-UC-DEAL-NAME.
002780     INSPECT WS-CRL-UC-DEAL-NAME
002790         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002810     MOVE CRD-DEAL-TYPE TO WS-CRL-UC-DEAL-TYPE.
002820     INSPECT WS-CRL-UC-DEAL-TYPE
002830         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002840                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002850     MOVE ZERO TO WS-CRL-KEYWORD-TALLY.
002860     INSPECT WS-CRL-UC-DEAL-NAME
002870         TALLYING WS-CRL-KEYWORD-TALLY FOR ALL "PS @".
002880     IF WS-CRL-KEYWORD-TALLY > ZERO
002890         SET WS-CRL-PS-DEAL-YES TO TRUE
002900         GO TO 2300-EXIT.
002910     MOVE ZERO TO WS-CRL-KEYWORD-TALLY.
002920     INSPECT WS-CRL-UC-DEAL-NAME
002930         TALLYING WS-CRL-KEYWORD-TALLY FOR ALL "PS DEAL".
002940     IF WS-CRL-KEYWORD-TALLY > ZERO
002950         SET WS-CRL-PS-DEAL-YES TO TRUE
002960         GO TO 2300-EXIT.
002970     MOVE ZERO TO WS-CRL-KEYWORD-TALLY.
002980     INSPECT WS-CRL-UC-DEAL-TYPE
002990         TALLYING WS-CRL-KEYWORD-TALLY FOR ALL
003000             "PROFESSIONAL SERVICES".
003010     IF WS-CRL-KEYWORD-TALLY > ZERO
003020         SET WS-CRL-PS-DEAL-YES TO TRUE
003030         GO TO 2300-EXIT.
003040     IF CRD-ACV-PROF-SVC > ZERO AND
003050        CRD-ACV-SOFTWARE = ZERO AND
003060        CRD-ACV-MANAGED-SVC = ZERO
003070         SET WS-CRL-PS-DEAL-YES TO TRUE.
003080 2300-EXIT.
003090     EXIT.
003100
003110* ****************************************************************
003120* *  2400-DERIVE-QUARTER-KEYS.                                   *
003130* *  QUARTER-KEY DERIVATION.                                     *
003140* ****************************************************************
003150 2400-DERIVE-QUARTER-KEYS.
003160*    QUARTER KEY = "Qn_YYYY" WHERE N IS DERIVED FROM THE
003170*    MONTH DIGITS OF THE CLOSE DATE (AND OF THE SERVICE-START
003180*    DATE WHEN PRESENT) PER THE STANDARD CALENDAR-QUARTER MAP.
003190     PERFORM 2410-MONTH-TO-QUARTER THRU 2410-EXIT.
003200     MOVE SPACES TO WS-CRL-CLOSE-QTR-KEY.
003210     STRING "Q" DELIMITED BY SIZE
003220            WS-CRL-CLOSE-QTR-NBR DELIMITED BY SIZE
003230            "_" DELIMITED BY SIZE
003240            CRD-CLOSE-YYYY DELIMITED BY SIZE
003250         INTO WS-CRL-CLOSE-QTR-KEY.
003260     SET WS-CRL-SPLIT-NO TO TRUE.
003270     MOVE SPACES TO WS-CRL-SVC-QTR-KEY.
003280     IF CRD-SERVICE-START-DATE = SPACES
003290         GO TO 2400-EXIT.
003300     MOVE WS-CRL-CLOSE-QTR-NBR TO WS-CRL-SVC-QTR-NBR.
003310     IF CRD-SVC-MM >= 1 AND CRD-SVC-MM <= 3
003320         MOVE 1 TO WS-CRL-SVC-QTR-NBR
003330     ELSE
003340     IF CRD-SVC-MM >= 4 AND CRD-SVC-MM <= 6
003350         MOVE 2 TO WS-CRL-SVC-QTR-NBR
003360     ELSE
003370     IF CRD-SVC-MM >= 7 AND CRD-SVC-MM <= 9
003380         MOVE 3 TO WS-CRL-SVC-QTR-NBR
003390     ELSE
003400     IF CRD-SVC-MM >= 10 AND CRD-SVC-MM <= 12
003410         MOVE 4 TO WS-CRL-SVC-QTR-NBR.
003420     STRING "Q" DELIMITED BY SIZE
003430            WS-CRL-SVC-QTR-NBR DELIMITED BY SIZE
003440            "_" DELIMITED BY SIZE
003450            CRD-SVC-YYYY DELIMITED BY SIZE
003460         INTO WS-CRL-SVC-QTR-KEY.
003470     IF WS-CRL-SVC-QTR-KEY NOT = WS-CRL-CLOSE-QTR-KEY
003480         SET WS-CRL-SPLIT-YES TO TRUE.
003490 2400-EXIT.
003500     EXIT.
003510
003520* ****************************************************************
003530* *  2410-MONTH-TO-QUARTER.                                      *
003540* *  MAPS THE CLOSE-DATE MONTH TO A CALENDAR                     *
003550* *  QUARTER NUMBER 1-4; CALLED BY 2400.                         *
003560* ****************************************************************
003570 2410-MONTH-TO-QUARTER.
003580     IF CRD-CLOSE-MM >= 1 AND CRD-CLOSE-MM <= 3
003590         MOVE 1 TO WS-CRL-CLOSE-QTR-NBR
003600     ELSE
003610     IF CRD-CLOSE-MM >= 4 AND CRD-CLOSE-MM <= 6
003620         MOVE 2 TO WS-CRL-CLOSE-QTR-NBR
003630     ELSE
003640     IF CRD-CLOSE-MM >= 7 AND CRD-CLOSE-MM <= 9
003650         MOVE 3 TO WS-CRL-CLOSE-QTR-NBR
003660     ELSE
003670     IF CRD-CLOSE-MM >= 10 AND CRD-CLOSE-MM <= 12
003680         MOVE 4 TO WS-CRL-CLOSE-QTR-NBR.
003690 2410-EXIT.
003700     EXIT.
003710
003720* ****************************************************************
003730* *  2500-ACCUMULATE-TOTALS.                                     *
003740* *  ROLLS ONE DEAL'S AMOUNT INTO THE RUN-LEVEL                  *
003750* *  DEAL COUNT AND PS/NON-PS COMMISSION TOTALS                  *
003760* *  PRINTED ON THE JOB'S CONTROL REPORT.                        *
003770* ****************************************************************
003780 2500-ACCUMULATE-TOTALS.
003790     ADD 1 TO WS-CRL-DEAL-COUNT.
003800     ADD WS-CRL-COMMISSION-AMOUNT TO WS-CRL-TOTAL-COMMISSION.
003810     IF WS-CRL-PS-DEAL-YES
003820         ADD 1 TO WS-CRL-PS-DEAL-COUNT
003830         ADD WS-CRL-COMMISSION-AMOUNT TO WS-CRL-PS-AMOUNT
003840     ELSE
003850         ADD 1 TO WS-CRL-REG-DEAL-COUNT
003860         ADD WS-CRL-COMMISSION-AMOUNT TO WS-CRL-REG-AMOUNT.
003870 2500-EXIT.
003880     EXIT.
003890
003900* ****************************************************************
003910* *  2600-WRITE-SPLIT-DETAIL.                                    *
003920* *  SPLIT-DETAIL WRITE.                                         *
003930* ****************************************************************
003940 2600-WRITE-SPLIT-DETAIL.
003950*    SERVICE-START QUARTER DIFFERS FROM CLOSE QUARTER -- SPLIT
003960*    THE COMMISSION 50/50 AND WRITE ONE DETAIL PER QUARTER.
003970     DIVIDE WS-CRL-COMMISSION-AMOUNT BY 2
003980         GIVING WS-CRL-HALF-COMMISSION ROUNDED.
003990     PERFORM 2650-BUILD-DETAIL-AREA THRU 2650-EXIT.
004000     MOVE WS-CRL-HALF-COMMISSION TO CRW-COMMISSION-AMOUNT.
004010     MOVE WS-CRL-CLOSE-QTR-KEY TO CRW-QUARTER-KEY.
004020     MOVE WS-CRL-SVC-QTR-KEY TO CRW-SPLIT-OTHER-QTR-KEY.
004030     WRITE CRM-DEAL-WORK-RECORD.
004040     MOVE WS-CRL-SVC-QTR-KEY TO CRW-QUARTER-KEY.
004050     MOVE WS-CRL-CLOSE-QTR-KEY TO CRW-SPLIT-OTHER-QTR-KEY.
004060     WRITE CRM-DEAL-WORK-RECORD.
004070 2600-EXIT.
004080     EXIT.
004090
004100* ****************************************************************
004110* *  2700-WRITE-WHOLE-DETAIL.                                    *
004120* *  SERVICE-START QUARTER MATCHES THE CLOSE                     *
004130* *  QUARTER -- NO SPLIT NEEDED; WRITES ONE                      *
004140* *  DETAIL RECORD FOR THE FULL AMOUNT.                          *
004150* ****************************************************************
004160 2700-WRITE-WHOLE-DETAIL.
004170     PERFORM 2650-BUILD-DETAIL-AREA THRU 2650-EXIT.
004180     MOVE WS-CRL-COMMISSION-AMOUNT TO CRW-COMMISSION-AMOUNT.
004190     MOVE WS-CRL-CLOSE-QTR-KEY TO CRW-QUARTER-KEY.
004200     MOVE SPACES TO CRW-SPLIT-OTHER-QTR-KEY.
004210     WRITE CRM-DEAL-WORK-RECORD.
004220 2700-EXIT.
004230     EXIT.
004240
004250* ****************************************************************
004260* *  2650-BUILD-DETAIL-AREA.                                     *
004270* *  COPIES THE COMMON DEAL FIELDS FROM THE CRM                  *
004280* *  EXTRACT RECORD ONTO THE WORK-RECORD DETAIL                  *
004290* *  AREA; THE CALLER FILLS IN THE AMOUNT AND                    *
004300* *  QUARTER-KEY FIELDS THAT DIFFER BY SPLIT/WHOLE.              *
004310* ****************************************************************
004320 2650-BUILD-DETAIL-AREA.
004330     MOVE "DD" TO CRW-RECORD-TYPE-CDE.
004340     MOVE CRD-DEAL-ID TO CRW-DEAL-ID.
004350     MOVE CRD-DEAL-NAME TO CRW-DEAL-NAME.
004360     MOVE CRD-CLOSE-DATE TO CRW-CLOSE-DATE.
004370     MOVE CRD-SERVICE-START-DATE TO CRW-SERVICE-START-DATE.
004380     MOVE CRD-AMOUNT TO CRW-DEAL-AMOUNT.
004390     MOVE CRD-COMPANY TO CRW-COMPANY.
004400     MOVE CRD-DEAL-TYPE TO CRW-DEAL-TYPE.
004410     MOVE CRD-PRODUCT-NAME TO CRW-PRODUCT-NAME.
004420     MOVE CRD-TYPES-OF-ACV TO CRW-TYPES-OF-ACV.
004430     MOVE CRD-DEPLOYMENT-TYPE TO CRW-DEPLOYMENT-TYPE.
004440     IF WS-CRL-PS-DEAL-YES
004450         SET CRW-PS-DEAL-YES TO TRUE
004460     ELSE
004470         SET CRW-PS-DEAL-NO TO TRUE.
004480     IF WS-CRL-SPLIT-YES
004490         SET CRW-SPLIT-YES TO TRUE
004500     ELSE
004510         SET CRW-SPLIT-NO TO TRUE.
004520 2650-EXIT.
004530     EXIT.
004540
004550* ****************************************************************
004560* *  2900 RANGE -- TRAILER WITH DEAL/PS/REGULAR TOTALS           *
004570* ****************************************************************
004580 2900-WRITE-CRM-TRAILER.
004590     MOVE "TT" TO CRW-RECORD-TYPE-CDE.
004600     MOVE WS-CRL-DEAL-COUNT TO CRW-TRL-DEAL-COUNT.
004610     MOVE WS-CRL-TOTAL-COMMISSION TO CRW-TRL-TOTAL-COMMISSION.
004620     MOVE WS-CRL-PS-DEAL-COUNT TO CRW-TRL-PS-DEAL-COUNT.
004630     MOVE WS-CRL-PS-AMOUNT TO CRW-TRL-PS-AMOUNT.
004640     MOVE WS-CRL-REG-DEAL-COUNT TO CRW-TRL-REG-DEAL-COUNT.
004650     MOVE WS-CRL-REG-AMOUNT TO CRW-TRL-REG-AMOUNT.
004660     WRITE CRM-DEAL-WORK-RECORD.
004670 2900-EXIT.
004680     EXIT.
004690
004700* ****************************************************************
004710* *  9000 RANGE -- NORMAL CLOSE.  9900 RANGE -- ABEND PATH       *
004720* ****************************************************************
004730 9000-TERMINATE.
004740     CLOSE CRM-DEAL-RECORD.
004750     CLOSE CRM-DEAL-WORK-RECORD.
004760 9000-EXIT.
004770     EXIT.
004780
004790* ****************************************************************
004800* *  9900-ABEND.                                                 *
004810* *  ABNORMAL-END ROUTINE -- CLOSES BOTH FILES AND               *
004820* *  SETS A NONZERO RETURN CODE FOR THE SCHEDULER.               *
004830* ****************************************************************
004840 9900-ABEND.
004850     DISPLAY "CRL.JOB31 - ABNORMAL TERMINATION".
004860     CLOSE CRM-DEAL-RECORD.
004870     CLOSE CRM-DEAL-WORK-RECORD.
004880     MOVE 16 TO RETURN-CODE.
004890     STOP RUN.
