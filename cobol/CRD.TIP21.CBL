000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CRM-DEAL-RECORD.
000030 AUTHOR. R. HALVORSEN.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 03/11/1994.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  CRD.TIP21  --  CRM-DEAL-RECORD                              *
000100* *  RECORD LAYOUT FOR THE CLOSED-WON DEAL EXTRACT RECEIVED      *
000110* *  FROM THE CRM SYSTEM.  ONE RECORD PER SALES DEAL.  THIS      *
000120* *  LAYOUT IS SHARED BY CRL.JOB31 (LOAD) AND BY REN.JOB33       *
000130* *  (RECONCILE ENGINE) WHEN THE WORK FILE IS RE-READ.           *
000140* *  CHANGE LOG                                                  *
000150* *  ----------                                                  *
000160* ****************************************************************
000170* 03/11/94  RH   CR10101  ORIGINAL LAYOUT - QUOTA DEAL FEED.
000180* 08/22/94  RH   CR10144  ADDED AMOUNT-COMPANY-CCY FIELD.
000190* 01/09/95  MKT  CR10177  ADDED DEPLOYMENT-TYPE FOR CLOUD SPLIT.
000200* 06/30/96  MKT  CR10233  ADDED ACV SOFTWARE/MANAGED/PS SPLIT.
000210* 11/14/97  DJP  CR10289  WIDENED DEAL-NAME TO X(60).
000220* 02/02/99  DJP  CR10301  Y2K - CLOSE-DATE AND SVC-START-DATE
000230*                         NOW CARRY A 4-DIGIT YEAR.
000240* 09/18/01  DJP  CR10355  ADDED NUMERIC REDEFINES OF BOTH DATES.
000250* 04/05/04  KLT  CR10402  ADDED ACV-SPLIT-TABLE REDEFINES FOR
000260*                         THE NEW RECONCILE ENGINE (REN.JOB33).
000270* 10/19/07  KLT  CR10458  CURRENCY FIELD WIDENED, ISO-4217.
000280* ****************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-3090.
000320 OBJECT-COMPUTER. IBM-3090.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS POSITIVE-SIGN IS "+"
000360     UPSI-0 IS CRD-TEST-RUN-SW.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT CRM-DEAL-RECORD ASSIGN TO "CRMDEAL".
000400 DATA DIVISION.
000410 FILE SECTION.
000420 FD  CRM-DEAL-RECORD
000430     LABEL RECORD IS STANDARD.
000440 01  CRM-DEAL-RECORD.
000450     05  CRD-DEAL-ID                   PIC X(12).
000460     05  CRD-DEAL-NAME                 PIC X(60).
000470     05  CRD-DEAL-STAGE                PIC X(15).
000480         88  CRD-STAGE-CLOSED-WON          VALUE "CLOSEDWON".
000490     05  CRD-CLOSE-DATE                PIC X(10).
000500     05  CRD-CLOSE-DATE-NUM REDEFINES CRD-CLOSE-DATE.
000510         10  CRD-CLOSE-YYYY            PIC 9(4).
000520         10  FILLER                    PIC X.
000530         10  CRD-CLOSE-MM              PIC 9(2).
000540         10  FILLER                    PIC X.
000550         10  CRD-CLOSE-DD              PIC 9(2).
000560     05  CRD-AMOUNT                    PIC S9(9)V99.
000570     05  CRD-AMOUNT-COMPANY-CCY        PIC S9(9)V99.
000580     05  CRD-CURRENCY                  PIC X(3).
000590     05  CRD-DEAL-TYPE                 PIC X(30).
000600     05  CRD-PRODUCT-NAME              PIC X(40).
000610     05  CRD-TYPES-OF-ACV              PIC X(40).
000620     05  CRD-COMPANY                   PIC X(40).
000630     05  CRD-SERVICE-START-DATE        PIC X(10).
000640     05  CRD-SVC-START-DATE-NUM REDEFINES
000650                            CRD-SERVICE-START-DATE.
000660         10  CRD-SVC-YYYY              PIC 9(4).
000670         10  FILLER                    PIC X.
000680         10  CRD-SVC-MM                PIC 9(2).
000690         10  FILLER                    PIC X.
000700         10  CRD-SVC-DD                PIC 9(2).
000710     05  CRD-ACV-SPLIT.
000720         10  CRD-ACV-SOFTWARE          PIC S9(9)V99.
000730         10  CRD-ACV-MANAGED-SVC       PIC S9(9)V99.
000740         10  CRD-ACV-PROF-SVC          PIC S9(9)V99.
000750     05  CRD-ACV-SPLIT-TABLE REDEFINES CRD-ACV-SPLIT.
000760         10  CRD-ACV-ELEMENT           PIC S9(9)V99
000770                                        OCCURS 3 TIMES.
000780     05  CRD-DEPLOYMENT-TYPE           PIC X(20).
000790     05  FILLER                        PIC X(15).
000800 WORKING-STORAGE SECTION.
000810 01  WS-CRD-EYE-CATCHER            PIC X(16)
000820                                   VALUE "CRD.TIP21 LOADED".
000830 PROCEDURE DIVISION.
000840 0000-DOCUMENTATION-ONLY.
000850*    THIS MEMBER IS A RECORD-LAYOUT COPYBOOK.  IT IS COMPILED
000860*    STANDALONE ONLY TO VERIFY THE LAYOUT; IT IS NOT RUN.
000870     STOP RUN.
