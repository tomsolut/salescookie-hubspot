000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CRM-DEAL-WORK-RECORD.
000030 AUTHOR. R. HALVORSEN.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 09/18/01.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  CRW.TIP22  --  CRM-DEAL-WORK-RECORD                         *
000100* *  ENRICHED CRM DEAL WORK FILE WRITTEN BY CRL.JOB31 AND        *
000110* *  RE-READ BY REN.JOB33.  HEADER/DETAIL/TRAILER RECORD TYPE,   *
000120* *  SAME PATTERN AS THE SDCM BALANCING FEED.                    *
000130* ****************************************************************
000140* 09/18/01  DJP  CR10355  ORIGINAL - CARRIES DERIVED FIELDS
000150*                         (COMMISSION-AMOUNT, QUARTER, PS-FLAG)
000160*                         SO THE ENGINE DOES NOT REDERIVE THEM.
000170* 04/05/04  KLT  CR10402  ADDED CROSS-QUARTER SPLIT INDICATOR
000180*                         AND OTHER-QUARTER KEY.
000190* 10/19/07  KLT  CR10458  ADDED TRAILER TOTALS FOR PS VS
000200*                         REGULAR DEAL COUNT/AMOUNT.
000210* 02/11/13  WBC  CR10502  ADDED NUMERIC-DATE REDEFINES FOR THE
000220*                         REVENUE-DATE VALIDATION STEP.
000230 ENVIRONMENT DIVISION.
000240 CONFIGURATION SECTION.
000250 SOURCE-COMPUTER. IBM-3090.
000260 OBJECT-COMPUTER. IBM-3090.
000270 SPECIAL-NAMES.
000280     C01 IS TOP-OF-FORM
000290     CLASS POSITIVE-SIGN IS "+"
000300     UPSI-0 IS CRW-TEST-RUN-SW.
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT CRM-DEAL-WORK-RECORD ASSIGN TO "CRMWORK".
000340 DATA DIVISION.
000350 FILE SECTION.
000360 FD  CRM-DEAL-WORK-RECORD
000370     LABEL RECORD IS STANDARD.
000380 01  CRM-DEAL-WORK-RECORD.
000390     05  CRW-RECORD-TYPE-CDE           PIC X(2).
000400         88  CRW-RECORD-TYPE-HEADER        VALUE "HH".
000410         88  CRW-RECORD-TYPE-DETAIL        VALUE "DD".
000420         88  CRW-RECORD-TYPE-TRAILER       VALUE "TT".
000430     05  CRW-DETAIL-AREA.
000440         10  CRW-DEAL-ID               PIC X(12).
000450         10  CRW-DEAL-NAME              PIC X(60).
000460         10  CRW-CLOSE-DATE             PIC X(10).
000470         10  CRW-SERVICE-START-DATE     PIC X(10).
000480         10  CRW-COMMISSION-AMOUNT      PIC S9(9)V99.
000490         10  CRW-DEAL-AMOUNT            PIC S9(9)V99.
000500         10  CRW-COMPANY                PIC X(40).
000510         10  CRW-DEAL-TYPE              PIC X(30).
000520         10  CRW-PRODUCT-NAME           PIC X(40).
000530         10  CRW-TYPES-OF-ACV           PIC X(40).
000540         10  CRW-DEPLOYMENT-TYPE        PIC X(20).
000550         10  CRW-QUARTER-KEY            PIC X(7).
000560         10  CRW-IS-PS-DEAL-CDE         PIC X(1).
000570             88  CRW-PS-DEAL-YES            VALUE "Y".
000580             88  CRW-PS-DEAL-NO             VALUE "N".
000590         10  CRW-SPLIT-CDE              PIC X(1).
000600             88  CRW-SPLIT-YES              VALUE "Y".
000610             88  CRW-SPLIT-NO               VALUE "N".
000620         10  CRW-SPLIT-OTHER-QTR-KEY    PIC X(7).
000630         10  FILLER                     PIC X(20).
000640     05  CRW-HEADER-AREA REDEFINES CRW-DETAIL-AREA.
000650         10  CRW-HDR-RUN-DATE           PIC X(10).
000660         10  CRW-HDR-RUN-TIME           PIC X(8).
000670         10  FILLER                     PIC X(282).
000680     05  CRW-TRAILER-AREA REDEFINES CRW-DETAIL-AREA.
000690         10  CRW-TRL-DEAL-COUNT         PIC 9(9) COMP.
000700         10  CRW-TRL-TOTAL-COMMISSION   PIC S9(11)V99.
000710         10  CRW-TRL-PS-DEAL-COUNT      PIC 9(9) COMP.
000720         10  CRW-TRL-PS-AMOUNT          PIC S9(11)V99.
000730         10  CRW-TRL-REG-DEAL-COUNT     PIC 9(9) COMP.
000740         10  CRW-TRL-REG-AMOUNT         PIC S9(11)V99.
000750         10  FILLER                     PIC X(265).
000760     05  CRW-DETAIL-DATE-AREA REDEFINES CRW-DETAIL-AREA.
000770         10  CRW-CLOSE-DATE-NUM.
000780             15  CRW-CLOSE-YYYY         PIC 9(4).
000790             15  FILLER                 PIC X.
000800             15  CRW-CLOSE-MM           PIC 9(2).
000810             15  FILLER                 PIC X.
000820             15  CRW-CLOSE-DD           PIC 9(2).
000830         10  FILLER                     PIC X(310).
000840 WORKING-STORAGE SECTION.
000850 01  WS-CRW-EYE-CATCHER            PIC X(16)
000860                                   VALUE "CRW.TIP22 LOADED".
000870 PROCEDURE DIVISION.
000880 0000-DOCUMENTATION-ONLY.
000890*    RECORD-LAYOUT COPYBOOK.  COMPILED STANDALONE ONLY TO
000900*    VERIFY THE LAYOUT; IT IS NOT RUN.
000910     STOP RUN.
