000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. COMMISSION-TRANSACTION-WORK-RECORD.
000030 AUTHOR. M. KORTEWEG.
000040 INSTALLATION. SALES OPERATIONS SYSTEMS.
000050 DATE WRITTEN. 09/18/01.
000060 DATE COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - COMMISSION DATA.
000080* ****************************************************************
000090* *  SCW.TIP24  --  COMMISSION-TRANSACTION-WORK-RECORD           *
000100* *  ENRICHED COMMISSION TRANSACTION WORK FILE WRITTEN BY        *
000110* *  SCL.JOB32 AND RE-READ BY REN.JOB33.  CARRIES THE SPLIT      *
000120* *  CUSTOMER ID/NAME, THE CLASSIFIED TX-TYPE AND THE PS FLAG    *
000130* *  SO THE ENGINE DOES NOT REPARSE THE RAW EXTRACT.             *
000140* ****************************************************************
000150* 09/18/01  DJP  CR10356  ORIGINAL - SPLIT CUSTOMER FIELD AND
000160*                         CLASSIFIED TX-TYPE WRITTEN HERE.
000170* 04/05/04  KLT  CR10403  ADDED FILE DATA-QUALITY SCORE TO
000180*                         THE TRAILER.
000190* 10/19/07  KLT  CR10459  ADDED SC-PS-TCV CARRYTHROUGH AND
000200*                         PER-TYPE COUNT BREAKOUT IN TRAILER.
000210 ENVIRONMENT DIVISION.
000220 CONFIGURATION SECTION.
000230 SOURCE-COMPUTER. IBM-3090.
000240 OBJECT-COMPUTER. IBM-3090.
000250 SPECIAL-NAMES.
000260     C01 IS TOP-OF-FORM
000270     CLASS POSITIVE-SIGN IS "+"
000280     UPSI-0 IS SCW-TEST-RUN-SW.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT COMMISSION-TRANSACTION-WORK-RECORD
000320         ASSIGN TO "SCWORK".
000330 DATA DIVISION.
000340 FILE SECTION.
000350 FD  COMMISSION-TRANSACTION-WORK-RECORD
000360     LABEL RECORD IS STANDARD.
000370 01  COMMISSION-TRANSACTION-WORK-RECORD.
000380     05  SCW-RECORD-TYPE-CDE           PIC X(2).
000390         88  SCW-RECORD-TYPE-HEADER        VALUE "HH".
000400         88  SCW-RECORD-TYPE-DETAIL        VALUE "DD".
000410         88  SCW-RECORD-TYPE-TRAILER       VALUE "TT".
000420     05  SCW-DETAIL-AREA.
000430         10  SCW-SC-ID                 PIC X(12).
000440         10  SCW-DEAL-NAME              PIC X(60).
000450         10  SCW-CUSTOMER-ID            PIC X(10).
000460         10  SCW-CUSTOMER-NAME          PIC X(40).
000470         10  SCW-CLOSE-DATE             PIC X(10).
000480         10  SCW-REVENUE-START          PIC X(10).
000490         10  SCW-COMMISSION             PIC S9(7)V99.
000500         10  SCW-EST-COMMISSION         PIC S9(7)V99.
000510         10  SCW-COMMISSION-RATE        PIC V9999.
000520         10  SCW-DEAL-TYPE              PIC X(30).
000530         10  SCW-ACV-EUR                PIC S9(9)V99.
000540         10  SCW-SPLIT-FLAG             PIC X(1).
000550         10  SCW-TX-TYPE                PIC X(1).
000560             88  SCW-TX-TYPE-REGULAR        VALUE "R".
000570             88  SCW-TX-TYPE-WITHHOLDING    VALUE "W".
000580             88  SCW-TX-TYPE-FORECAST       VALUE "F".
000590             88  SCW-TX-TYPE-SPLIT          VALUE "S".
000600         10  SCW-IS-PS-CDE              PIC X(1).
000610             88  SCW-PS-YES                 VALUE "Y".
000620             88  SCW-PS-NO                  VALUE "N".
000630         10  SCW-EARLYBIRD-KICKER       PIC S9(7)V99.
000640         10  SCW-PERF-KICKER            PIC S9(7)V99.
000650         10  SCW-CAMPAIGN-KICKER        PIC S9(7)V99.
000660         10  SCW-PS-TCV                 PIC S9(9)V99.
000670         10  SCW-USED-IN-MATCH-CDE      PIC X(1).
000680             88  SCW-USED-YES               VALUE "Y".
000690             88  SCW-USED-NO                VALUE "N".
000700         10  FILLER                     PIC X(30).
000710     05  SCW-HEADER-AREA REDEFINES SCW-DETAIL-AREA.
000720         10  SCW-HDR-RUN-DATE           PIC X(10).
000730         10  SCW-HDR-RUN-TIME           PIC X(8).
000740         10  SCW-HDR-SOURCE-FILE-NM     PIC X(20).
000750         10  FILLER                     PIC X(254).
000760     05  SCW-TRAILER-AREA REDEFINES SCW-DETAIL-AREA.
000770         10  SCW-TRL-REC-COUNT          PIC 9(9) COMP.
000780         10  SCW-TRL-REGULAR-COUNT      PIC 9(9) COMP.
000790         10  SCW-TRL-WITHHOLD-COUNT     PIC 9(9) COMP.
000800         10  SCW-TRL-FORECAST-COUNT     PIC 9(9) COMP.
000810         10  SCW-TRL-SPLIT-COUNT        PIC 9(9) COMP.
000820         10  SCW-TRL-DQ-SCORE           PIC 9(3)V9.
000830         10  FILLER                     PIC X(264).
000840     05  SCW-DETAIL-DATE-AREA REDEFINES SCW-DETAIL-AREA.
000850         10  SCW-CLOSE-DATE-NUM.
000860             15  SCW-CLOSE-YYYY         PIC 9(4).
000870             15  FILLER                 PIC X.
000880             15  SCW-CLOSE-MM           PIC 9(2).
000890             15  FILLER                 PIC X.
000900             15  SCW-CLOSE-DD           PIC 9(2).
000910         10  FILLER                     PIC X(282).
000920 WORKING-STORAGE SECTION.
000930 01  WS-SCW-EYE-CATCHER            PIC X(16)
000940                                   VALUE "SCW.TIP24 LOADED".
000950 PROCEDURE DIVISION.
000960 0000-DOCUMENTATION-ONLY.
000970*    RECORD-LAYOUT COPYBOOK.  COMPILED STANDALONE ONLY TO
000980*    VERIFY THE LAYOUT; IT IS NOT RUN.
000990     STOP RUN.
